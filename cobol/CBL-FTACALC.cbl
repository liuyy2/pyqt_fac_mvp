000100*===============================================================*
000200* PROGRAM NAME:    FTACALC
000300* ORIGINAL AUTHOR: EDWIN ACKERMAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 05/05/92 E ACKERMAN     CREATED - BOTTOM-UP AND/OR GATE         CR920505
000900*                         PROBABILITY PROPAGATION, CALLED BY      CR920505
001000*                         FTAENG ONE TREE AT A TIME.              CR920505
001100* 06/30/93 D QUINTERO     BASIC-EVENT +-10 PERCENT SENSITIVITY    CR930630
001200*                         ADDED PER SAFETY BOARD REQUEST 91-114   CR930630
001300*                         (SAME REQUEST AS RISKMTX/FMEASCR).      CR930630
001400* 08/22/93 D QUINTERO     PER-NODE CONTRIBUTION TABLE ADDED FOR   CR930822
001500*                         THE REPORT DRIVER'S FTA SECTION.        CR930822
001600* 11/19/98 R HENDRICKS    Y2K REVIEW - NO PACKED-DATE FIELDS IN   CR981119
001700*                         THIS PROGRAM, NO CHANGE REQUIRED.       CR981119
001800* 05/03/01 T OYELARAN     UNRESOLVABLE NODES AFTER THE FULL PASS  CR010503
001900*                         SWEEP NOW DEFAULT TO ZERO PROBABILITY   CR010503
002000*                         INSTEAD OF ABENDING - ORPHAN NODE FIX.  CR010503
002100*===============================================================*
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.    FTACALC.
002400 AUTHOR.        EDWIN ACKERMAN.
002500 INSTALLATION.  COBOL DEVELOPMENT CENTER.
002600 DATE-WRITTEN.  05/05/92.
002700 DATE-COMPILED.
002800 SECURITY.      NON-CONFIDENTIAL.
002900*===============================================================*
003000 ENVIRONMENT DIVISION.
003100*---------------------------------------------------------------*
003200 CONFIGURATION SECTION.
003300*---------------------------------------------------------------*
003400 SOURCE-COMPUTER.  IBM-3081.
003500 OBJECT-COMPUTER.  IBM-3081.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     CLASS GATE-TYPE-LETTER IS "A" THRU "Z".
003900*===============================================================*
004000 DATA DIVISION.
004100*---------------------------------------------------------------*
004200 WORKING-STORAGE SECTION.
004300*---------------------------------------------------------------*
004400 01  WS-PASS                     PIC 9(04) COMP VALUE 0.
004500 01  WS-PASS-ALPHA REDEFINES WS-PASS PIC 9(04) COMP.
004600 01  WS-NIDX                     PIC 9(04) COMP VALUE 0.
004700 01  WS-CIDX                     PIC 9(04) COMP VALUE 0.
004800 01  WS-EIDX                     PIC 9(04) COMP VALUE 0.
004900 01  WS-SEARCH-ID                PIC 9(04).
005000 01  WS-FOUND-IDX                PIC 9(04) COMP VALUE 0.
005100 01  WS-FOUND-IDX-ALPHA REDEFINES WS-FOUND-IDX PIC 9(04) COMP.
005200*---------------------------------------------------------------*
005300*    CHILD INDEX LIST FOR THE GATE NODE CURRENTLY BEING RESOLVED.
005400*    FAULT TREES IN THIS SHOP RARELY FAN OUT PAST A HANDFUL OF
005500*    IMMEDIATE CHILDREN PER GATE, SO 20 IS GENEROUS HEADROOM.
005600*---------------------------------------------------------------*
005700 01  WS-CHILD-TABLE.
005800     05  WS-CHILD-IDX OCCURS 20 TIMES PIC 9(04) COMP.
005900 01  WS-CHILD-COUNT               PIC 9(02) COMP VALUE 0.
006000 01  WS-GATE-PROD                 PIC 9V9(08) COMP.
006100 01  WS-GATE-RESULT                PIC 9V9(08) COMP.
006200*---------------------------------------------------------------*
006300 01  WS-TOP-INDEX                 PIC 9(04) COMP VALUE 0.
006400 01  WS-TOP-INDEX-ALPHA REDEFINES WS-TOP-INDEX PIC 9(04) COMP.
006500 01  WS-TOP-PROB                   PIC 9V9(08) COMP VALUE 0.
006600 01  WS-SAVE-PROB                  PIC V9(08).
006700 01  WS-PERT-MINUS                 PIC V9(08).
006800 01  WS-PERT-PLUS                  PIC V9(08).
006900 01  WS-TOP-MINUS                  PIC 9V9(08) COMP VALUE 0.
007000 01  WS-TOP-PLUS                   PIC 9V9(08) COMP VALUE 0.
007100 01  WS-DEV-MINUS                  PIC 9V9(08) COMP VALUE 0.
007200 01  WS-DEV-PLUS                   PIC 9V9(08) COMP VALUE 0.
007300*---------------------------------------------------------------*
007400*    S9(7)V9(4) WOULD OVERFLOW A 9V9(08) ACCUMULATOR WHEN THE
007500*    CONTRIBUTION RATIO IS COMPUTED, SO CONTRIBUTIONS ARE KEPT
007600*    AS A PLAIN DISPLAY DECIMAL - NOT AN ACCUMULATOR, A RATIO.
007700*---------------------------------------------------------------*
007800 01  WS-CONTRIB-RATIO               PIC 9V9(08).
007900*===============================================================*
008000 LINKAGE SECTION.
008100*---------------------------------------------------------------*
008200 01  FT-NODE-COUNT                PIC 9(04) COMP.
008300 01  FT-EDGE-COUNT                PIC 9(04) COMP.
008400 COPY FTTBL.
008500*---------------------------------------------------------------*
008600 01  LK-TOP-ID                    PIC 9(04).
008700 01  LK-RESULTS.
008800     05  LK-TOP-PROB              PIC 9V9(08).
008900     05  LK-TOP-LIKELI            PIC 9(01).
009000     05  LK-TOP-SEVER             PIC 9(01).
009100     05  LK-TOP-SCORE             PIC 9(02).
009200     05  LK-TOP-LEVEL             PIC X(07).
009300 01  LK-CONTRIB-TABLE.
009400     05  LK-CONTRIB-ENTRY OCCURS 1 TO 300 TIMES
009500         DEPENDING ON FT-NODE-COUNT.
009600         10  LKC-ID               PIC 9(04).
009700         10  LKC-CONTRIB          PIC 9V9(08).
009800 01  LK-BASIC-COUNT               PIC 9(04) COMP.
009900 01  LK-SENS-TABLE.
010000     05  LK-SENS-ENTRY OCCURS 1 TO 300 TIMES
010100         DEPENDING ON LK-BASIC-COUNT.
010200         10  LKS-ID               PIC 9(04).
010300         10  LKS-NAME             PIC X(30).
010400         10  LKS-IMPACT           PIC 9V9(08).
010500*===============================================================*
010600 PROCEDURE DIVISION USING FT-NODE-COUNT, FT-EDGE-COUNT,
010700     FT-NODE-TABLE, FT-EDGE-TABLE, LK-TOP-ID, LK-RESULTS,
010800     LK-CONTRIB-TABLE, LK-BASIC-COUNT, LK-SENS-TABLE.
010900*---------------------------------------------------------------*
011000 0000-MAIN-PROCESSING.
011100*---------------------------------------------------------------*
011200     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
011300     PERFORM 1100-FIND-TOP-INDEX THRU 1100-EXIT.
011400     PERFORM 2050-RESET-FLAGS THRU 2050-EXIT.
011500     PERFORM 2000-COMPUTE-PROBS THRU 2000-EXIT.
011600     MOVE FTE-COMPUTED-PROB (WS-TOP-INDEX) TO WS-TOP-PROB.
011700     PERFORM 3000-COMPUTE-CONTRIB THRU 3000-EXIT.
011800     PERFORM 4000-BAND-TOP-EVENT THRU 4000-EXIT.
011900     PERFORM 5000-SENSITIVITY THRU 5000-EXIT.
012000     PERFORM 6000-RETURN-RESULTS THRU 6000-EXIT.
012100     GOBACK.
012200*---------------------------------------------------------------*
012300*    BUSINESS RULE 9 - BASIC NODES DEFAULT TO PROBABILITY 0.01
012400*    WHEN UNSET OR ZERO ON THE INPUT FILE.
012500*---------------------------------------------------------------*
012600 1000-INITIALIZE.
012700*---------------------------------------------------------------*
012800     PERFORM 1010-INIT-ONE-NODE THRU 1010-EXIT
012900         VARYING WS-NIDX FROM 1 BY 1
013000         UNTIL WS-NIDX > FT-NODE-COUNT.
013100 1000-EXIT.
013200     EXIT.
013300*---------------------------------------------------------------*
013400 1010-INIT-ONE-NODE.
013500*---------------------------------------------------------------*
013600     IF FTE-TYPE (WS-NIDX) = 'BASIC' AND FTE-PROB (WS-NIDX) = 0
013700         MOVE .01000000             TO FTE-PROB (WS-NIDX)
013800     END-IF.
013900 1010-EXIT.
014000     EXIT.
014100*---------------------------------------------------------------*
014200 1100-FIND-TOP-INDEX.
014300*---------------------------------------------------------------*
014400     MOVE LK-TOP-ID                TO WS-SEARCH-ID.
014500     PERFORM 2200-FIND-NODE-INDEX THRU 2200-EXIT.
014600     MOVE WS-FOUND-IDX              TO WS-TOP-INDEX.
014700 1100-EXIT.
014800     EXIT.
014900*---------------------------------------------------------------*
015000 2050-RESET-FLAGS.
015100*---------------------------------------------------------------*
015200     PERFORM 2060-RESET-ONE-NODE THRU 2060-EXIT
015300         VARYING WS-NIDX FROM 1 BY 1
015400         UNTIL WS-NIDX > FT-NODE-COUNT.
015500 2050-EXIT.
015600     EXIT.
015700*---------------------------------------------------------------*
015800 2060-RESET-ONE-NODE.
015900*---------------------------------------------------------------*
016000     MOVE 'N'                      TO FTE-DONE-SW (WS-NIDX).
016100     MOVE 0                        TO FTE-COMPUTED-PROB (WS-NIDX).
016200 2060-EXIT.
016300     EXIT.
016400*---------------------------------------------------------------*
016500*    BUSINESS RULE 9 - AND GATES MULTIPLY, OR GATES COMPLEMENT
016600*    THE PRODUCT OF COMPLEMENTS.  RUN UP TO ONE PASS PER NODE -
016700*    A FAULT TREE HAS NO CYCLES SO EVERY NODE RESOLVES WELL
016800*    INSIDE THAT BOUND.
016900*---------------------------------------------------------------*
017000 2000-COMPUTE-PROBS.
017100*---------------------------------------------------------------*
017200     PERFORM 2100-COMPUTE-PASS THRU 2100-EXIT
017300         VARYING WS-PASS FROM 1 BY 1
017400         UNTIL WS-PASS > FT-NODE-COUNT.
017500     PERFORM 2900-DEFAULT-UNRESOLVED THRU 2900-EXIT
017600         VARYING WS-NIDX FROM 1 BY 1
017700         UNTIL WS-NIDX > FT-NODE-COUNT.
017800 2000-EXIT.
017900     EXIT.
018000*---------------------------------------------------------------*
018100 2100-COMPUTE-PASS.
018200*---------------------------------------------------------------*
018300     PERFORM 2110-RESOLVE-ONE-NODE THRU 2110-EXIT
018400         VARYING WS-NIDX FROM 1 BY 1
018500         UNTIL WS-NIDX > FT-NODE-COUNT.
018600 2100-EXIT.
018700     EXIT.
018800*---------------------------------------------------------------*
018900 2110-RESOLVE-ONE-NODE.
019000*---------------------------------------------------------------*
019100     IF FTE-DONE (WS-NIDX)
019200         GO TO 2110-EXIT
019300     END-IF.
019400     IF FTE-TYPE (WS-NIDX) = 'BASIC'
019500         MOVE FTE-PROB (WS-NIDX)    TO FTE-COMPUTED-PROB (WS-NIDX)
019600         SET FTE-DONE (WS-NIDX) TO TRUE
019700         GO TO 2110-EXIT
019800     END-IF.
019900     PERFORM 2300-COLLECT-CHILDREN THRU 2300-EXIT.
020000     IF WS-CHILD-COUNT = 0
020100         MOVE 0                      TO FTE-COMPUTED-PROB (WS-NIDX)
020200         SET FTE-DONE (WS-NIDX) TO TRUE
020300         GO TO 2110-EXIT
020400     END-IF.
020500     PERFORM 2400-ALL-CHILDREN-DONE THRU 2400-EXIT.
020600     IF WS-FOUND-IDX = 0
020700         GO TO 2110-EXIT
020800     END-IF.
020900     PERFORM 2500-APPLY-GATE THRU 2500-EXIT.
021000     MOVE WS-GATE-RESULT            TO FTE-COMPUTED-PROB (WS-NIDX).
021100     SET FTE-DONE (WS-NIDX) TO TRUE.
021200 2110-EXIT.
021300     EXIT.
021400*---------------------------------------------------------------*
021500*    WS-FOUND-IDX IS REUSED HERE AS A ONE-OR-ZERO FLAG: ZERO
021600*    MEANS AT LEAST ONE CHILD IS STILL UNRESOLVED THIS PASS.
021700*---------------------------------------------------------------*
021800 2400-ALL-CHILDREN-DONE.
021900*---------------------------------------------------------------*
022000     MOVE 1                         TO WS-FOUND-IDX.
022100     PERFORM 2410-CHECK-ONE-CHILD THRU 2410-EXIT
022200         VARYING WS-CIDX FROM 1 BY 1
022300         UNTIL WS-CIDX > WS-CHILD-COUNT.
022400 2400-EXIT.
022500     EXIT.
022600*---------------------------------------------------------------*
022700 2410-CHECK-ONE-CHILD.
022800*---------------------------------------------------------------*
022900     IF NOT FTE-DONE (WS-CHILD-IDX (WS-CIDX))
023000         MOVE 0                      TO WS-FOUND-IDX
023100     END-IF.
023200 2410-EXIT.
023300     EXIT.
023400*---------------------------------------------------------------*
023500 2500-APPLY-GATE.
023600*---------------------------------------------------------------*
023700     IF FTE-GATE (WS-NIDX) = 'AND'
023800         MOVE 1                      TO WS-GATE-PROD
023900         PERFORM 2510-MULT-CHILD THRU 2510-EXIT
024000             VARYING WS-CIDX FROM 1 BY 1
024100             UNTIL WS-CIDX > WS-CHILD-COUNT
024200         MOVE WS-GATE-PROD            TO WS-GATE-RESULT
024300     ELSE
024400         MOVE 1                      TO WS-GATE-PROD
024500         PERFORM 2520-MULT-COMPL THRU 2520-EXIT
024600             VARYING WS-CIDX FROM 1 BY 1
024700             UNTIL WS-CIDX > WS-CHILD-COUNT
024800         COMPUTE WS-GATE-RESULT = 1 - WS-GATE-PROD
024900     END-IF.
025000 2500-EXIT.
025100     EXIT.
025200*---------------------------------------------------------------*
025300 2510-MULT-CHILD.
025400*---------------------------------------------------------------*
025500     COMPUTE WS-GATE-PROD ROUNDED =
025600         WS-GATE-PROD * FTE-COMPUTED-PROB (WS-CHILD-IDX (WS-CIDX)).
025700 2510-EXIT.
025800     EXIT.
025900*---------------------------------------------------------------*
026000 2520-MULT-COMPL.
026100*---------------------------------------------------------------*
026200     COMPUTE WS-GATE-PROD ROUNDED =
026300         WS-GATE-PROD *
026400         (1 - FTE-COMPUTED-PROB (WS-CHILD-IDX (WS-CIDX))).
026500 2520-EXIT.
026600     EXIT.
026700*---------------------------------------------------------------*
026800 2200-FIND-NODE-INDEX.
026900*---------------------------------------------------------------*
027000     MOVE 0                         TO WS-FOUND-IDX.
027100     PERFORM 2210-TEST-ONE-NODE THRU 2210-EXIT
027200         VARYING WS-NIDX FROM 1 BY 1
027300         UNTIL WS-NIDX > FT-NODE-COUNT
027400         OR WS-FOUND-IDX NOT = 0.
027500 2200-EXIT.
027600     EXIT.
027700*---------------------------------------------------------------*
027800 2210-TEST-ONE-NODE.
027900*---------------------------------------------------------------*
028000     IF FTE-ID (WS-NIDX) = WS-SEARCH-ID
028100         MOVE WS-NIDX                 TO WS-FOUND-IDX
028200     END-IF.
028300 2210-EXIT.
028400     EXIT.
028500*---------------------------------------------------------------*
028600 2300-COLLECT-CHILDREN.
028700*---------------------------------------------------------------*
028800     MOVE 0                         TO WS-CHILD-COUNT.
028900     PERFORM 2310-SCAN-ONE-EDGE THRU 2310-EXIT
029000         VARYING WS-EIDX FROM 1 BY 1
029100         UNTIL WS-EIDX > FT-EDGE-COUNT.
029200 2300-EXIT.
029300     EXIT.
029400*---------------------------------------------------------------*
029500 2310-SCAN-ONE-EDGE.
029600*---------------------------------------------------------------*
029700     IF FTG-PARENT (WS-EIDX) NOT = FTE-ID (WS-NIDX)
029800         GO TO 2310-EXIT
029900     END-IF.
030000     IF WS-CHILD-COUNT >= 20
030100         GO TO 2310-EXIT
030200     END-IF.
030300     MOVE FTG-CHILD (WS-EIDX)        TO WS-SEARCH-ID.
030400     PERFORM 2200-FIND-NODE-INDEX THRU 2200-EXIT.
030500     IF WS-FOUND-IDX NOT = 0
030600         ADD 1                        TO WS-CHILD-COUNT
030700         MOVE WS-FOUND-IDX            TO
030800             WS-CHILD-IDX (WS-CHILD-COUNT)
030900     END-IF.
031000 2310-EXIT.
031100     EXIT.
031200*---------------------------------------------------------------*
031300 2900-DEFAULT-UNRESOLVED.
031400*---------------------------------------------------------------*
031500     IF NOT FTE-DONE (WS-NIDX)
031600         MOVE 0                       TO FTE-COMPUTED-PROB (WS-NIDX)
031700         SET FTE-DONE (WS-NIDX) TO TRUE
031800     END-IF.
031900 2900-EXIT.
032000     EXIT.
032100*---------------------------------------------------------------*
032200*    PER-NODE CONTRIBUTION = P(NODE) / P(TOP), ZERO WHEN THE TOP
032300*    EVENT PROBABILITY ITSELF CAME BACK ZERO.
032400*---------------------------------------------------------------*
032500 3000-COMPUTE-CONTRIB.
032600*---------------------------------------------------------------*
032700     PERFORM 3100-CONTRIB-ONE-NODE THRU 3100-EXIT
032800         VARYING WS-NIDX FROM 1 BY 1
032900         UNTIL WS-NIDX > FT-NODE-COUNT.
033000 3000-EXIT.
033100     EXIT.
033200*---------------------------------------------------------------*
033300 3100-CONTRIB-ONE-NODE.
033400*---------------------------------------------------------------*
033500     MOVE FTE-ID (WS-NIDX)          TO LKC-ID (WS-NIDX).
033600     IF WS-TOP-PROB = 0
033700         MOVE 0                       TO LKC-CONTRIB (WS-NIDX)
033800     ELSE
033900         COMPUTE WS-CONTRIB-RATIO ROUNDED =
034000             FTE-COMPUTED-PROB (WS-NIDX) / WS-TOP-PROB
034100         MOVE WS-CONTRIB-RATIO         TO LKC-CONTRIB (WS-NIDX)
034200     END-IF.
034300 3100-EXIT.
034400     EXIT.
034500*---------------------------------------------------------------*
034600*    BUSINESS RULE 9 - LIKELIHOOD BAND THRESHOLDS 1E-5/1E-4/
034700*    1E-3/1E-2; DEFAULT SEVERITY 3 WHEN THE TOP NODE HAS NONE.
034800*---------------------------------------------------------------*
034900 4000-BAND-TOP-EVENT.
035000*---------------------------------------------------------------*
035100     EVALUATE TRUE
035200         WHEN WS-TOP-PROB < .00001
035300             MOVE 1                    TO LK-TOP-LIKELI
035400         WHEN WS-TOP-PROB < .0001
035500             MOVE 2                    TO LK-TOP-LIKELI
035600         WHEN WS-TOP-PROB < .001
035700             MOVE 3                    TO LK-TOP-LIKELI
035800         WHEN WS-TOP-PROB < .01
035900             MOVE 4                    TO LK-TOP-LIKELI
036000         WHEN OTHER
036100             MOVE 5                    TO LK-TOP-LIKELI
036200     END-EVALUATE.
036300     IF FTE-SEVERITY (WS-TOP-INDEX) = 0
036400         MOVE 3                        TO LK-TOP-SEVER
036500     ELSE
036600         MOVE FTE-SEVERITY (WS-TOP-INDEX) TO LK-TOP-SEVER
036700     END-IF.
036800     COMPUTE LK-TOP-SCORE = LK-TOP-LIKELI * LK-TOP-SEVER.
036900     EVALUATE TRUE
037000         WHEN LK-TOP-SCORE <= 04
037100             MOVE 'LOW'                TO LK-TOP-LEVEL
037200         WHEN LK-TOP-SCORE <= 09
037300             MOVE 'MEDIUM'             TO LK-TOP-LEVEL
037400         WHEN LK-TOP-SCORE <= 16
037500             MOVE 'HIGH'               TO LK-TOP-LEVEL
037600         WHEN OTHER
037700             MOVE 'EXTREME'            TO LK-TOP-LEVEL
037800     END-EVALUATE.
037900 4000-EXIT.
038000     EXIT.
038100*---------------------------------------------------------------*
038200*    BUSINESS RULE 9 (SENSITIVITY) - EACH BASIC NODE'S PROBABILITY
038300*    IS SCALED +-10 PERCENT (CLAMPED 0-1) AND THE WHOLE TREE IS
038400*    RE-WALKED BOTH WAYS.  FTAENG SORTS THE RESULT BY IMPACT.
038500*---------------------------------------------------------------*
038600 5000-SENSITIVITY.
038700*---------------------------------------------------------------*
038800     MOVE 0                         TO LK-BASIC-COUNT.
038900     PERFORM 5010-SENS-ONE-NODE THRU 5010-EXIT
039000         VARYING WS-NIDX FROM 1 BY 1
039100         UNTIL WS-NIDX > FT-NODE-COUNT
039200         OR LK-BASIC-COUNT >= 300.
039300 5000-EXIT.
039400     EXIT.
039500*---------------------------------------------------------------*
039600 5010-SENS-ONE-NODE.
039700*---------------------------------------------------------------*
039800     IF FTE-TYPE (WS-NIDX) NOT = 'BASIC'
039900         GO TO 5010-EXIT
040000     END-IF.
040100     MOVE FTE-PROB (WS-NIDX)         TO WS-SAVE-PROB.
040200     COMPUTE WS-PERT-MINUS = WS-SAVE-PROB * .9.
040300     IF WS-PERT-MINUS < 0
040400         MOVE 0                        TO WS-PERT-MINUS
040500     END-IF.
040600     COMPUTE WS-PERT-PLUS = WS-SAVE-PROB * 1.1.
040700     IF WS-PERT-PLUS > 1
040800         MOVE 1                        TO WS-PERT-PLUS
040900     END-IF.
041000     MOVE WS-PERT-MINUS               TO FTE-PROB (WS-NIDX).
041100     PERFORM 5100-RECOMPUTE-TOP THRU 5100-EXIT.
041200     MOVE WS-GATE-RESULT               TO WS-TOP-MINUS.
041300     MOVE WS-PERT-PLUS                TO FTE-PROB (WS-NIDX).
041400     PERFORM 5100-RECOMPUTE-TOP THRU 5100-EXIT.
041500     MOVE WS-GATE-RESULT               TO WS-TOP-PLUS.
041600     MOVE WS-SAVE-PROB                 TO FTE-PROB (WS-NIDX).
041700     IF WS-TOP-MINUS NOT < WS-TOP-PROB
041800         COMPUTE WS-DEV-MINUS = WS-TOP-MINUS - WS-TOP-PROB
041900     ELSE
042000         COMPUTE WS-DEV-MINUS = WS-TOP-PROB - WS-TOP-MINUS
042100     END-IF.
042200     IF WS-TOP-PLUS NOT < WS-TOP-PROB
042300         COMPUTE WS-DEV-PLUS = WS-TOP-PLUS - WS-TOP-PROB
042400     ELSE
042500         COMPUTE WS-DEV-PLUS = WS-TOP-PROB - WS-TOP-PLUS
042600     END-IF.
042700     ADD 1                             TO LK-BASIC-COUNT.
042800     MOVE FTE-ID (WS-NIDX)             TO LKS-ID (LK-BASIC-COUNT).
042900     MOVE FTE-NAME (WS-NIDX)           TO LKS-NAME (LK-BASIC-COUNT).
043000     IF WS-DEV-MINUS NOT < WS-DEV-PLUS
043100         MOVE WS-DEV-MINUS               TO LKS-IMPACT (LK-BASIC-COUNT)
043200     ELSE
043300         MOVE WS-DEV-PLUS                TO LKS-IMPACT (LK-BASIC-COUNT)
043400     END-IF.
043500 5010-EXIT.
043600     EXIT.
043700*---------------------------------------------------------------*
043800 5100-RECOMPUTE-TOP.
043900*---------------------------------------------------------------*
044000     PERFORM 2050-RESET-FLAGS THRU 2050-EXIT.
044100     PERFORM 2000-COMPUTE-PROBS THRU 2000-EXIT.
044200     MOVE FTE-COMPUTED-PROB (WS-TOP-INDEX) TO WS-GATE-RESULT.
044300 5100-EXIT.
044400     EXIT.
044500*---------------------------------------------------------------*
044600 6000-RETURN-RESULTS.
044700*---------------------------------------------------------------*
044800     MOVE WS-TOP-PROB                 TO LK-TOP-PROB.
044900 6000-EXIT.
045000     EXIT.
