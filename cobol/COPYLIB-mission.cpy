000100*---------------------------------------------------------------*
000200* COPYLIB-MISSION
000300* MISSION MASTER RECORD - KEYED BY MISSION-ID, ASCENDING ON THE
000400* MASTER FILE.  114 BYTES, LINE SEQUENTIAL.
000500*---------------------------------------------------------------*
000600 01  MISSION-RECORD.
000700     05  MISSION-ID                  PIC 9(04).
000800     05  MISSION-NAME                PIC X(40).
000900     05  MISSION-DATE                PIC X(10).
001000     05  MISSION-DESC                PIC X(60).
