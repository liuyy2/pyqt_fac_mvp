000100*---------------------------------------------------------------*
000200* COPYLIB-SCOREVT
000300* SCORED-EVENT OUTPUT RECORD - RISK-EVENT FIELDS PLUS THE
000400* COMPUTED RISK-SCORE AND RISK-LEVEL BAND.  WRITTEN BY
000500* CBL-RISKMTX.CBL.
000600*---------------------------------------------------------------*
000700 01  SCORED-EVENT-RECORD.
000800     05  SE-ID                        PIC 9(04).
000900     05  SE-MISSION                   PIC 9(04).
001000     05  SE-NAME                      PIC X(30).
001100     05  SE-HAZARD                    PIC X(20).
001200     05  SE-LIKELI                    PIC 9(01).
001300     05  SE-SEVER                     PIC 9(01).
001400     05  SE-RISK-SCORE                PIC 9(02).
001500     05  SE-RISK-LEVEL                PIC X(07).
001600     05  FILLER                       PIC X(03).
