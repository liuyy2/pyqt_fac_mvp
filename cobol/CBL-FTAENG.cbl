000100*===============================================================*
000200* PROGRAM NAME:    FTAENG
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 05/05/92 D QUINTERO     CREATED - READS THE FAULT-TREE NODE AND CR920505
000900*                         EDGE FILES FOR A MISSION AND CALLS      CR920505
001000*                         FTACALC TO PROPAGATE THE GATE           CR920505
001100*                         PROBABILITIES.                          CR920505
001200* 08/22/93 D QUINTERO     BASIC-EVENT SENSITIVITY DRIVER RANKING  CR930822
001300*                         ADDED, SORT IDIOM BORROWED FROM THE     CR930822
001400*                         STANDARD RANK-AND-REPORT JOB PATTERN    CR930822
001500*                         THIS SHOP USES ELSEWHERE.               CR930822
001600* 11/19/98 R HENDRICKS    Y2K REVIEW - NO PACKED-DATE FIELDS IN   CR981119
001700*                         THIS PROGRAM, NO CHANGE REQUIRED.       CR981119
001800* 05/03/01 T OYELARAN     TOP-N BOUND MADE PARAMETER DRIVEN       CR010503
001900*                         (1-50), DEFAULT REMAINS 10, MATCHING    CR010503
002000*                         RISKMTX/FMEASCR.                        CR010503
002100*===============================================================*
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.    FTAENG.
002400 AUTHOR.        DAVID QUINTERO.
002500 INSTALLATION.  COBOL DEVELOPMENT CENTER.
002600 DATE-WRITTEN.  05/05/92.
002700 DATE-COMPILED.
002800 SECURITY.      NON-CONFIDENTIAL.
002900*===============================================================*
003000 ENVIRONMENT DIVISION.
003100*---------------------------------------------------------------*
003200 CONFIGURATION SECTION.
003300*---------------------------------------------------------------*
003400 SOURCE-COMPUTER.  IBM-3081.
003500 OBJECT-COMPUTER.  IBM-3081.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     CLASS NODE-TYPE-LETTER IS "A" THRU "Z".
003900*---------------------------------------------------------------*
004000 INPUT-OUTPUT SECTION.
004100*---------------------------------------------------------------*
004200 FILE-CONTROL.
004300     SELECT FTA-NODE-FILE ASSIGN TO FTNDF
004400       ORGANIZATION IS LINE SEQUENTIAL
004500       FILE STATUS  IS WS-FTND-STATUS.
004600*
004700     SELECT FTA-EDGE-FILE ASSIGN TO FTEDF
004800       ORGANIZATION IS LINE SEQUENTIAL
004900       FILE STATUS  IS WS-FTED-STATUS.
005000*===============================================================*
005100 DATA DIVISION.
005200*---------------------------------------------------------------*
005300 FILE SECTION.
005400*---------------------------------------------------------------*
005500 FD  FTA-NODE-FILE
005600     LABEL RECORDS ARE STANDARD
005700     RECORDING MODE IS F.
005800     COPY FTANODE.
005900*---------------------------------------------------------------*
006000 FD  FTA-EDGE-FILE
006100     LABEL RECORDS ARE STANDARD
006200     RECORDING MODE IS F.
006300     COPY FTAEDGE.
006400*---------------------------------------------------------------*
006500 SD  SORT-FILE.
006600 01  SORT-RECORD.
006700     05  SR-IMPACT                PIC 9V9(08).
006800     05  SR-SEQUENCE              PIC 9(05).
006900     05  SR-ID                    PIC 9(04).
007000     05  SR-NAME                  PIC X(30).
007100*---------------------------------------------------------------*
007200 WORKING-STORAGE SECTION.
007300*---------------------------------------------------------------*
007400 77  WS-FTND-STATUS              PIC X(02) VALUE '00'.
007500 77  WS-FTED-STATUS              PIC X(02) VALUE '00'.
007600 77  WS-SORT-STATUS              PIC X(02) VALUE '00'.
007700 77  WS-NODE-EOF-SW              PIC X(01) VALUE 'N'.
007800     88  END-OF-NODES                     VALUE 'Y'.
007900 77  WS-EDGE-EOF-SW              PIC X(01) VALUE 'N'.
008000     88  END-OF-EDGES                     VALUE 'Y'.
008100*---------------------------------------------------------------*
008200 01  WS-RUN-PARMS.
008300     05  WS-MISSION-KEY           PIC 9(04).
008400     05  WS-TOP-N                 PIC 9(02)  COMP VALUE 10.
008500*---------------------------------------------------------------*
008600*    FT-NODE-COUNT AND FT-EDGE-COUNT ARE DECLARED HERE BECAUSE
008700*    COPYLIB-FTTBL'S OCCURS...DEPENDING ON CLAUSES NEED THEM IN
008800*    SCOPE BEFORE THE COPY STATEMENT THAT FOLLOWS.
008900*---------------------------------------------------------------*
009000 01  WS-TREE-SIZES.
009100     05  FT-NODE-COUNT            PIC 9(04) COMP VALUE 0.
009200     05  FT-EDGE-COUNT            PIC 9(04) COMP VALUE 0.
009300 COPY FTTBL.
009400*---------------------------------------------------------------*
009500 01  WS-CURRENT-NODE.
009600     05  WS-CN-ID                 PIC 9(04).
009700     05  WS-CN-MISSION            PIC 9(04).
009800     05  WS-CN-NAME               PIC X(30).
009900     05  WS-CN-TYPE               PIC X(12).
010000     05  WS-CN-GATE               PIC X(03).
010100     05  WS-CN-PROB               PIC V9(08).
010200     05  WS-CN-SEVERITY           PIC 9(01).
010300*---------------------------------------------------------------*
010400 01  WS-CURRENT-EDGE.
010500     05  WS-CE-PARENT             PIC 9(04).
010600     05  WS-CE-CHILD              PIC 9(04).
010700*---------------------------------------------------------------*
010800 01  WS-TOP-ID                    PIC 9(04) VALUE 0.
010900 01  WS-RESULTS.
011000     05  WS-TOP-PROB              PIC 9V9(08).
011100     05  WS-TOP-LIKELI            PIC 9(01).
011200     05  WS-TOP-SEVER             PIC 9(01).
011300     05  WS-TOP-SCORE             PIC 9(02).
011400     05  WS-TOP-LEVEL             PIC X(07).
011500*---------------------------------------------------------------*
011600*    RAW CONTRIBUTION/SENSITIVITY RESULTS HANDED BACK BY
011700*    FTACALC - UNSORTED, SENSITIVITY RANKED BELOW VIA SORT.
011800*---------------------------------------------------------------*
011900 01  WS-CONTRIB-TABLE.
012000     05  WS-CONTRIB-ENTRY OCCURS 1 TO 300 TIMES
012100         DEPENDING ON FT-NODE-COUNT.
012200         10  WC-ID                PIC 9(04).
012300         10  WC-CONTRIB           PIC 9V9(08).
012400 01  WS-BASIC-COUNT                PIC 9(04) COMP VALUE 0.
012500 01  WS-BASIC-COUNT-ALPHA REDEFINES WS-BASIC-COUNT PIC 9(04) COMP.
012600 01  WS-SENS-TABLE.
012700     05  WS-SENS-ENTRY OCCURS 1 TO 300 TIMES
012800         DEPENDING ON WS-BASIC-COUNT.
012900         10  WSNS-ID              PIC 9(04).
013000         10  WSNS-NAME            PIC X(30).
013100         10  WSNS-IMPACT          PIC 9V9(08).
013200*---------------------------------------------------------------*
013300 01  WS-SENS-TOP-TABLE.
013400     05  WS-STN-ENTRY OCCURS 50 TIMES.
013500         10  STN-RANK             PIC 9(02) COMP.
013600         10  STN-ID               PIC 9(04).
013700         10  STN-NAME             PIC X(30).
013800         10  STN-IMPACT           PIC 9V9(08).
013900 01  WS-SENS-TOP-FILLED            PIC 9(02) COMP VALUE 0.
014000 01  WS-SENS-TOP-FILLED-ALPHA REDEFINES WS-SENS-TOP-FILLED PIC 9(02) COMP.
014100*---------------------------------------------------------------*
014200 01  WS-REC-SEQ                   PIC 9(05) COMP VALUE 0.
014300 01  WS-SUBSCRIPT                 PIC 9(04) COMP VALUE 0.
014400 01  WS-SUBSCRIPT-ALPHA REDEFINES WS-SUBSCRIPT PIC 9(04) COMP.
014500*---------------------------------------------------------------*
014600 LINKAGE SECTION.
014700*---------------------------------------------------------------*
014800 01  LK-MISSION-KEY               PIC 9(04).
014900 01  LK-TOP-N                     PIC 9(02).
015000 01  LK-RESULTS.
015100     05  LK-TOP-PROB              PIC 9V9(08).
015200     05  LK-TOP-LIKELI            PIC 9(01).
015300     05  LK-TOP-SEVER             PIC 9(01).
015400     05  LK-TOP-SCORE             PIC 9(02).
015500     05  LK-TOP-LEVEL             PIC X(07).
015600 01  LK-NODE-COUNT                PIC 9(04).
015700 01  LK-NODE-TABLE.
015800     05  LK-NODE-ENTRY OCCURS 1 TO 300 TIMES
015900         DEPENDING ON LK-NODE-COUNT.
016000         10  LKN-ID                PIC 9(04).
016100         10  LKN-NAME              PIC X(30).
016200         10  LKN-TYPE              PIC X(12).
016300         10  LKN-PROB              PIC 9V9(08).
016400 01  LK-SENS-TOP-TABLE.
016500     05  LK-SENS-ENTRY OCCURS 50 TIMES.
016600         10  LKST-RANK             PIC 9(02).
016700         10  LKST-ID               PIC 9(04).
016800         10  LKST-NAME             PIC X(30).
016900         10  LKST-IMPACT           PIC 9V9(08).
017000 01  LK-SENS-TOP-FILLED            PIC 9(02).
017100*===============================================================*
017200 PROCEDURE DIVISION USING LK-MISSION-KEY, LK-TOP-N, LK-RESULTS,
017300     LK-NODE-COUNT, LK-NODE-TABLE, LK-SENS-TOP-TABLE,
017400     LK-SENS-TOP-FILLED.
017500*---------------------------------------------------------------*
017600 0000-MAIN-PROCESSING.
017700*---------------------------------------------------------------*
017800     MOVE LK-MISSION-KEY          TO WS-MISSION-KEY.
017900     MOVE LK-TOP-N                TO WS-TOP-N.
018000     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
018100     PERFORM 2000-LOAD-NODES THRU 2000-EXIT
018200         UNTIL END-OF-NODES.
018300     PERFORM 2500-LOAD-EDGES THRU 2500-EXIT
018400         UNTIL END-OF-EDGES.
018500     PERFORM 2700-FIND-TOP-NODE THRU 2700-EXIT.
018600     PERFORM 3000-CALL-FTACALC THRU 3000-EXIT.
018700     PERFORM 4000-SORT-SENS THRU 4000-EXIT.
018800     PERFORM 5000-RETURN-RESULTS THRU 5000-EXIT.
018900     PERFORM 6000-CLOSE-FILES THRU 6000-EXIT.
019000     GOBACK.
019100*---------------------------------------------------------------*
019200 1000-OPEN-FILES.
019300*---------------------------------------------------------------*
019400     OPEN INPUT FTA-NODE-FILE
019500                FTA-EDGE-FILE.
019600     PERFORM 8000-READ-NODE THRU 8000-EXIT.
019700     PERFORM 8100-READ-EDGE THRU 8100-EXIT.
019800 1000-EXIT.
019900     EXIT.
020000*---------------------------------------------------------------*
020100*    ONLY NODES BELONGING TO THE CURRENT MISSION ARE LOADED -
020200*    THE EDGE FILE CARRIES NO MISSION KEY OF ITS OWN, SO EDGES
020300*    WHOSE PARENT ISN'T IN THIS MISSION'S TABLE ARE SIMPLY
020400*    NEVER MATCHED BY FTACALC'S CHILD LOOKUP.
020500*---------------------------------------------------------------*
020600 2000-LOAD-NODES.
020700*---------------------------------------------------------------*
020800     IF WS-CN-MISSION NOT = WS-MISSION-KEY
020900         GO TO 2000-NEXT-NODE
021000     END-IF.
021100     IF FT-NODE-COUNT >= 300
021200         GO TO 2000-NEXT-NODE
021300     END-IF.
021400     ADD 1                         TO FT-NODE-COUNT.
021500     MOVE WS-CN-ID                 TO FTE-ID (FT-NODE-COUNT).
021600     MOVE WS-CN-NAME               TO FTE-NAME (FT-NODE-COUNT).
021700     MOVE WS-CN-TYPE               TO FTE-TYPE (FT-NODE-COUNT).
021800     MOVE WS-CN-GATE               TO FTE-GATE (FT-NODE-COUNT).
021900     MOVE WS-CN-PROB               TO FTE-PROB (FT-NODE-COUNT).
022000     MOVE WS-CN-SEVERITY           TO FTE-SEVERITY (FT-NODE-COUNT).
022100     MOVE 'N'                      TO FTE-DONE-SW (FT-NODE-COUNT).
022200     IF WS-CN-TYPE = 'TOP'
022300         MOVE WS-CN-ID              TO WS-TOP-ID
022400     END-IF.
022500 2000-NEXT-NODE.
022600     PERFORM 8000-READ-NODE THRU 8000-EXIT.
022700 2000-EXIT.
022800     EXIT.
022900*---------------------------------------------------------------*
023000 2500-LOAD-EDGES.
023100*---------------------------------------------------------------*
023200     IF FT-EDGE-COUNT >= 600
023300         GO TO 2500-NEXT-EDGE
023400     END-IF.
023500     ADD 1                         TO FT-EDGE-COUNT.
023600     MOVE WS-CE-PARENT             TO FTG-PARENT (FT-EDGE-COUNT).
023700     MOVE WS-CE-CHILD              TO FTG-CHILD (FT-EDGE-COUNT).
023800 2500-NEXT-EDGE.
023900     PERFORM 8100-READ-EDGE THRU 8100-EXIT.
024000 2500-EXIT.
024100     EXIT.
024200*---------------------------------------------------------------*
024300*    BUSINESS RULE 9 - IF NO NODE WAS MARKED TOP, FALL BACK TO
024400*    THE FIRST NODE LOADED SO THE MISSION STILL GETS AN FTA
024500*    SECTION INSTEAD OF AN EMPTY ONE.
024600*---------------------------------------------------------------*
024700 2700-FIND-TOP-NODE.
024800*---------------------------------------------------------------*
024900     IF WS-TOP-ID = 0 AND FT-NODE-COUNT > 0
025000         MOVE FTE-ID (1)            TO WS-TOP-ID
025100     END-IF.
025200 2700-EXIT.
025300     EXIT.
025400*---------------------------------------------------------------*
025500 3000-CALL-FTACALC.
025600*---------------------------------------------------------------*
025700     IF FT-NODE-COUNT = 0
025800         GO TO 3000-EXIT
025900     END-IF.
026000     CALL 'FTACALC' USING FT-NODE-COUNT, FT-EDGE-COUNT,
026100         FT-NODE-TABLE, FT-EDGE-TABLE, WS-TOP-ID, WS-RESULTS,
026200         WS-CONTRIB-TABLE, WS-BASIC-COUNT, WS-SENS-TABLE.
026300 3000-EXIT.
026400     EXIT.
026500*---------------------------------------------------------------*
026600*    BUSINESS RULE 8 PATTERN REUSED FOR FTA - SORT THE BASIC
026700*    EVENT IMPACT TABLE DESCENDING, KEEP THE TOP-N.
026800*---------------------------------------------------------------*
026900 4000-SORT-SENS.
027000*---------------------------------------------------------------*
027100     IF WS-BASIC-COUNT = 0
027200         GO TO 4000-EXIT
027300     END-IF.
027400     SORT SORT-FILE
027500         ON DESCENDING KEY SR-IMPACT
027600         ON ASCENDING  KEY SR-SEQUENCE
027700         INPUT PROCEDURE IS 4100-STAGE-SENS
027800         OUTPUT PROCEDURE IS 4200-BUILD-SENS-TOP-N.
027900 4000-EXIT.
028000     EXIT.
028100*---------------------------------------------------------------*
028200 4100-STAGE-SENS.
028300*---------------------------------------------------------------*
028400     PERFORM 4110-STAGE-ONE THRU 4110-EXIT
028500         VARYING WS-SUBSCRIPT FROM 1 BY 1
028600         UNTIL WS-SUBSCRIPT > WS-BASIC-COUNT.
028700 4100-EXIT.
028800     EXIT.
028900*---------------------------------------------------------------*
029000 4110-STAGE-ONE.
029100*---------------------------------------------------------------*
029200     ADD 1                         TO WS-REC-SEQ.
029300     MOVE WSNS-IMPACT (WS-SUBSCRIPT) TO SR-IMPACT.
029400     MOVE WS-REC-SEQ                 TO SR-SEQUENCE.
029500     MOVE WSNS-ID (WS-SUBSCRIPT)     TO SR-ID.
029600     MOVE WSNS-NAME (WS-SUBSCRIPT)   TO SR-NAME.
029700     RELEASE SORT-RECORD.
029800 4110-EXIT.
029900     EXIT.
030000*---------------------------------------------------------------*
030100 4200-BUILD-SENS-TOP-N.
030200*---------------------------------------------------------------*
030300     MOVE '00' TO WS-SORT-STATUS.
030400     PERFORM 4210-RETURN-SORTED THRU 4210-EXIT
030500         UNTIL WS-SORT-STATUS = '10'
030600         OR WS-SENS-TOP-FILLED >= WS-TOP-N.
030700 4200-EXIT.
030800     EXIT.
030900*---------------------------------------------------------------*
031000 4210-RETURN-SORTED.
031100*---------------------------------------------------------------*
031200     RETURN SORT-FILE
031300         AT END
031400             MOVE '10' TO WS-SORT-STATUS
031500             GO TO 4210-EXIT.
031600     ADD 1 TO WS-SENS-TOP-FILLED.
031700     MOVE WS-SENS-TOP-FILLED         TO WS-SUBSCRIPT.
031800     MOVE WS-SENS-TOP-FILLED         TO STN-RANK (WS-SUBSCRIPT).
031900     MOVE SR-ID                       TO STN-ID (WS-SUBSCRIPT).
032000     MOVE SR-NAME                     TO STN-NAME (WS-SUBSCRIPT).
032100     MOVE SR-IMPACT                   TO STN-IMPACT (WS-SUBSCRIPT).
032200 4210-EXIT.
032300     EXIT.
032400*---------------------------------------------------------------*
032500 5000-RETURN-RESULTS.
032600*---------------------------------------------------------------*
032700     MOVE WS-TOP-PROB              TO LK-TOP-PROB.
032800     MOVE WS-TOP-LIKELI            TO LK-TOP-LIKELI.
032900     MOVE WS-TOP-SEVER             TO LK-TOP-SEVER.
033000     MOVE WS-TOP-SCORE             TO LK-TOP-SCORE.
033100     MOVE WS-TOP-LEVEL             TO LK-TOP-LEVEL.
033200     MOVE FT-NODE-COUNT            TO LK-NODE-COUNT.
033300     PERFORM 5100-RETURN-NODE THRU 5100-EXIT
033400         VARYING WS-SUBSCRIPT FROM 1 BY 1
033500         UNTIL WS-SUBSCRIPT > FT-NODE-COUNT.
033600     MOVE WS-SENS-TOP-FILLED       TO LK-SENS-TOP-FILLED.
033700     PERFORM 5200-RETURN-SENS THRU 5200-EXIT
033800         VARYING WS-SUBSCRIPT FROM 1 BY 1
033900         UNTIL WS-SUBSCRIPT > WS-SENS-TOP-FILLED.
034000 5000-EXIT.
034100     EXIT.
034200*---------------------------------------------------------------*
034300 5100-RETURN-NODE.
034400*---------------------------------------------------------------*
034500     MOVE FTE-ID (WS-SUBSCRIPT)      TO LKN-ID (WS-SUBSCRIPT).
034600     MOVE FTE-NAME (WS-SUBSCRIPT)    TO LKN-NAME (WS-SUBSCRIPT).
034700     MOVE FTE-TYPE (WS-SUBSCRIPT)    TO LKN-TYPE (WS-SUBSCRIPT).
034800     MOVE FTE-COMPUTED-PROB (WS-SUBSCRIPT) TO LKN-PROB (WS-SUBSCRIPT).
034900 5100-EXIT.
035000     EXIT.
035100*---------------------------------------------------------------*
035200 5200-RETURN-SENS.
035300*---------------------------------------------------------------*
035400     MOVE STN-RANK (WS-SUBSCRIPT)    TO LKST-RANK (WS-SUBSCRIPT).
035500     MOVE STN-ID (WS-SUBSCRIPT)      TO LKST-ID (WS-SUBSCRIPT).
035600     MOVE STN-NAME (WS-SUBSCRIPT)    TO LKST-NAME (WS-SUBSCRIPT).
035700     MOVE STN-IMPACT (WS-SUBSCRIPT)  TO LKST-IMPACT (WS-SUBSCRIPT).
035800 5200-EXIT.
035900     EXIT.
036000*---------------------------------------------------------------*
036100 6000-CLOSE-FILES.
036200*---------------------------------------------------------------*
036300     CLOSE FTA-NODE-FILE
036400           FTA-EDGE-FILE.
036500 6000-EXIT.
036600     EXIT.
036700*---------------------------------------------------------------*
036800 8000-READ-NODE.
036900*---------------------------------------------------------------*
037000     READ FTA-NODE-FILE
037100         AT END
037200             SET END-OF-NODES TO TRUE
037300             GO TO 8000-EXIT.
037400     MOVE FT-ID                    TO WS-CN-ID.
037500     MOVE FT-MISSION                TO WS-CN-MISSION.
037600     MOVE FT-NAME                   TO WS-CN-NAME.
037700     MOVE FT-TYPE                   TO WS-CN-TYPE.
037800     MOVE FT-GATE                   TO WS-CN-GATE.
037900     MOVE FT-PROB                   TO WS-CN-PROB.
038000     MOVE FT-SEVERITY               TO WS-CN-SEVERITY.
038100 8000-EXIT.
038200     EXIT.
038300*---------------------------------------------------------------*
038400 8100-READ-EDGE.
038500*---------------------------------------------------------------*
038600     READ FTA-EDGE-FILE
038700         AT END
038800             SET END-OF-EDGES TO TRUE
038900             GO TO 8100-EXIT.
039000     MOVE ED-PARENT                 TO WS-CE-PARENT.
039100     MOVE ED-CHILD                  TO WS-CE-CHILD.
039200 8100-EXIT.
039300     EXIT.
