000100*===============================================================*
000200* PROGRAM NAME:    FUSION
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 05/05/93 D QUINTERO     CREATED - CLASSIFIES SAFETY INDICATORS  CR930505
000900*                         BY DISTRIBUTION TYPE AND APPLIES THE    CR930505
001000*                         FUSION-RULE FILE TO PRODUCE SYNTHETIC   CR930505
001100*                         (FUSED) INDICATORS FOR THE AHP SCORER.  CR930505
001200* 02/14/96 E ACKERMAN     ADDED THE WEIGHTED-SUM METHOD WITH      CR960214
001300*                         RENORMALIZE-TO-EQUAL FALLBACK WHEN THE  CR960214
001400*                         WEIGHT COUNT ON A RULE DOES NOT MATCH   CR960214
001500*                         ITS INPUT COUNT.                        CR960214
001600* 11/19/98 R HENDRICKS    Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN  CR981119
001700*                         THIS PROGRAM.  NO CHANGE REQUIRED.      CR981119
001800* 05/03/01 T OYELARAN     DATASET-ASSEMBLY TABLE NOW CARRIES THE  CR010503
001900*                         NORMALIZED WEIGHT ALONGSIDE THE RAW ONE CR010503
002000*                         PER THE REVISED AHP FEED LAYOUT.        CR010503
002100*===============================================================*
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.    FUSION.
002400 AUTHOR.        DAVID QUINTERO.
002500 INSTALLATION.  COBOL DEVELOPMENT CENTER.
002600 DATE-WRITTEN.  05/05/93.
002700 DATE-COMPILED.
002800 SECURITY.      NON-CONFIDENTIAL.
002900*===============================================================*
003000 ENVIRONMENT DIVISION.
003100*---------------------------------------------------------------*
003200 CONFIGURATION SECTION.
003300*---------------------------------------------------------------*
003400 SOURCE-COMPUTER.  IBM-3081.
003500 OBJECT-COMPUTER.  IBM-3081.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     CLASS DIST-TYPE-LETTER IS "A" THRU "Z".
003900*---------------------------------------------------------------*
004000 INPUT-OUTPUT SECTION.
004100*---------------------------------------------------------------*
004200 FILE-CONTROL.
004300     SELECT INDICATOR-FILE ASSIGN TO INDF
004400       ORGANIZATION IS LINE SEQUENTIAL
004500       FILE STATUS  IS WS-INDF-STATUS.
004600*
004700     SELECT FUSION-RULE-FILE ASSIGN TO FRULF
004800       ORGANIZATION IS LINE SEQUENTIAL
004900       FILE STATUS  IS WS-FRUL-STATUS.
005000*===============================================================*
005100 DATA DIVISION.
005200*---------------------------------------------------------------*
005300 FILE SECTION.
005400*---------------------------------------------------------------*
005500 FD  INDICATOR-FILE
005600     LABEL RECORDS ARE STANDARD
005700     RECORDING MODE IS F.
005800     COPY INDIC.
005900*---------------------------------------------------------------*
006000 FD  FUSION-RULE-FILE
006100     LABEL RECORDS ARE STANDARD
006200     RECORDING MODE IS F.
006300     COPY FUSRULE.
006400*---------------------------------------------------------------*
006500 WORKING-STORAGE SECTION.
006600*---------------------------------------------------------------*
006700 77  WS-INDF-STATUS                PIC X(02) VALUE '00'.
006800 77  WS-FRUL-STATUS                PIC X(02) VALUE '00'.
006900 77  WS-INDF-EOF-SW                PIC X(01) VALUE 'N'.
007000     88  END-OF-INDICATORS                  VALUE 'Y'.
007100 77  WS-FRUL-EOF-SW                PIC X(01) VALUE 'N'.
007200     88  END-OF-RULES                       VALUE 'Y'.
007300*---------------------------------------------------------------*
007400 01  WS-MISSION-KEY                PIC 9(04) VALUE 0.
007500*---------------------------------------------------------------*
007600 01  WS-CURRENT-INDIC.
007700     05  WS-CI-ID                   PIC 9(04).
007800     05  WS-CI-MISSION               PIC 9(04).
007900     05  WS-CI-NAME                    PIC X(30).
008000     05  WS-CI-VALUE                     PIC S9(07)V9(04).
008100     05  WS-CI-WEIGHT                      PIC 9(01)V9(04).
008200     05  WS-CI-DIST-TYPE                     PIC X(10).
008300     05  WS-CI-P1                               PIC S9(07)V9(04).
008400     05  WS-CI-P2                                 PIC S9(07)V9(04).
008500     05  WS-CI-P3                                   PIC S9(07)V9(04).
008600*---------------------------------------------------------------*
008700 01  WS-CURRENT-RULE.
008800     05  WS-RC-ID                    PIC 9(04).
008900     05  WS-RC-MISSION                 PIC 9(04).
009000     05  WS-RC-NAME                      PIC X(30).
009100     05  WS-RC-METHOD                      PIC X(12).
009200     05  WS-RC-INPUT-CT                      PIC 9(01).
009300     05  WS-RC-INPUT-ENTRY OCCURS 5 TIMES.
009400         10  WS-RC-INPUT-ID               PIC 9(04).
009500         10  WS-RC-INPUT-WEIGHT              PIC 9(01)V9(04).
009600*---------------------------------------------------------------*
009700*    PARALLEL TABLE CARRYING EACH LOADED RULE'S INPUT-ID/WEIGHT
009800*    LIST, SUBSCRIPTED THE SAME AS WS-RULE-TABLE BELOW - THE
009900*    FILE ITSELF CANNOT BE RE-READ ONCE PAST, SO THE INPUT LIST
010000*    HAS TO BE SAVED AT LOAD TIME.
010100*---------------------------------------------------------------*
010200 01  WS-RULE-INPUTS.
010300     05  WS-RI-ENTRY OCCURS 20 TIMES.
010400         10  WS-RI-SLOT OCCURS 5 TIMES.
010500             15  RI-INPUT-ID              PIC 9(04).
010600             15  RI-INPUT-WEIGHT          PIC 9(01)V9(04).
010700*---------------------------------------------------------------*
010800*    INDICATOR TABLE - ONE ENTRY PER RAW INDICATOR, PLUS THE
010900*    MU/SIGMA DERIVED FROM ITS DISTRIBUTION TYPE PER THE
011000*    RISK-IDENTIFICATION RULES.
011100*---------------------------------------------------------------*
011200 01  WS-INDIC-TABLE.
011300     05  WS-CI-ENTRY OCCURS 100 TIMES.
011400         10  CI-ID                   PIC 9(04).
011500         10  CI-NAME                 PIC X(30).
011600         10  CI-VALUE                PIC S9(07)V9(04).
011700         10  CI-WEIGHT-RAW           PIC 9(01)V9(04).
011800         10  CI-DIST-TYPE            PIC X(10).
011900         10  CI-MU                   PIC S9(07)V9(04) COMP.
012000         10  CI-SIGMA                PIC S9(07)V9(04) COMP.
012100 01  WS-INDIC-COUNT                 PIC 9(03) COMP VALUE 0.
012200*---------------------------------------------------------------*
012300*    DISTRIBUTION-TYPE CLASSIFICATION COUNTS.
012400*---------------------------------------------------------------*
012500 01  WS-DIST-COUNTS.
012600     05  WS-CT-NORMAL                PIC 9(04) COMP VALUE 0.
012700     05  WS-CT-UNIFORM               PIC 9(04) COMP VALUE 0.
012800     05  WS-CT-TRIANGULAR            PIC 9(04) COMP VALUE 0.
012900     05  WS-CT-DISCRETE              PIC 9(04) COMP VALUE 0.
013000     05  WS-CT-OTHER                 PIC 9(04) COMP VALUE 0.
013100*---------------------------------------------------------------*
013200*    FUSION-RULE TABLE AND SCRATCH FOR APPLYING ONE RULE.
013300*---------------------------------------------------------------*
013400 01  WS-RULE-TABLE.
013500     05  WS-RU-ENTRY OCCURS 20 TIMES.
013600         10  RU-ID                   PIC 9(04).
013700         10  RU-NAME                 PIC X(30).
013800         10  RU-METHOD               PIC X(12).
013900         10  RU-FUSED-VALUE          PIC S9(07)V9(04) COMP.
014000         10  RU-ERROR-SW             PIC X(01).
014100             88  RU-IN-ERROR                  VALUE 'Y'.
014200 01  WS-RULE-COUNT                  PIC 9(02) COMP VALUE 0.
014300 01  WS-RULE-COUNT-ALPHA REDEFINES WS-RULE-COUNT PIC 9(02) COMP.
014400*---------------------------------------------------------------*
014500 01  WS-GATHER-VALUES.
014600     05  WS-GV-VALUE OCCURS 5 TIMES  PIC S9(07)V9(04) COMP.
014700 01  WS-GATHER-WEIGHTS.
014800     05  WS-GW-WEIGHT OCCURS 5 TIMES PIC 9(01)V9(04) COMP.
014900 01  WS-GATHER-COUNT                PIC 9(01) COMP VALUE 0.
015000 01  WS-GATHER-TOTAL                PIC S9(09)V9(04) COMP.
015100 01  WS-GATHER-WEIGHT-SUM           PIC 9(03)V9(04) COMP.
015200 01  WS-FOUND-IDX                   PIC 9(03) COMP VALUE 0.
015300 01  WS-FOUND-IDX-ALPHA REDEFINES WS-FOUND-IDX PIC 9(03) COMP.
015400 01  WS-SUBSCRIPT                   PIC 9(03) COMP VALUE 0.
015500 01  WS-INNER-SUB                   PIC 9(01) COMP VALUE 0.
015600 01  WS-SEARCH-ID                   PIC 9(04) COMP VALUE 0.
015700*---------------------------------------------------------------*
015800*    ASSEMBLED DATASET - EVERY RAW INDICATOR FOR THE MISSION
015900*    PLUS EVERY SUCCESSFULLY FUSED INDICATOR, WITH THE WEIGHT
016000*    NORMALIZED OVER THE WHOLE ASSEMBLED SET.
016100*---------------------------------------------------------------*
016200 01  WS-DATASET-TABLE.
016300     05  WS-DS-ENTRY OCCURS 100 TIMES.
016400         10  DS-ID                   PIC 9(04).
016500         10  DS-NAME                 PIC X(30).
016600         10  DS-VALUE                PIC S9(07)V9(04).
016700         10  DS-WEIGHT-RAW           PIC 9(01)V9(04).
016800         10  DS-WEIGHT-NORM          PIC 9(01)V9(04) COMP.
016900         10  DS-DIST-TYPE            PIC X(10).
017000         10  DS-MU                   PIC S9(07)V9(04) COMP.
017100         10  DS-SIGMA                PIC S9(07)V9(04) COMP.
017200         10  DS-FUSED-SW             PIC X(01).
017300             88  DS-IS-FUSED                  VALUE 'Y'.
017400 01  WS-DATASET-COUNT               PIC 9(03) COMP VALUE 0.
017500 01  WS-DATASET-COUNT-ALPHA REDEFINES WS-DATASET-COUNT
017600                                     PIC 9(03) COMP.
017700 01  WS-WEIGHT-RAW-SUM              PIC 9(04)V9(04) COMP
017800                                     VALUE 0.
017900*---------------------------------------------------------------*
018000*    MANUAL SQUARE ROOT SCRATCH - UNIFORM AND TRIANGULAR SIGMA
018100*    DERIVATION BOTH NEED IT, AND THIS SHOP HAS NO SQRT
018200*    INTRINSIC TO CALL.
018300*---------------------------------------------------------------*
018400 01  WS-SQRT-N                      PIC S9(11)V9(04) COMP.
018500 01  WS-SQRT-X                      PIC S9(11)V9(04) COMP.
018600 01  WS-SQRT-RESULT                 PIC S9(11)V9(04) COMP.
018700 01  WS-SQRT-SUB                    PIC 9(02) COMP VALUE 0.
018800*===============================================================*
018900 LINKAGE SECTION.
019000*---------------------------------------------------------------*
019100 01  LK-MISSION-KEY                 PIC 9(04).
019200 01  LK-DIST-COUNTS.
019300     05  LK-CT-NORMAL                PIC 9(04).
019400     05  LK-CT-UNIFORM               PIC 9(04).
019500     05  LK-CT-TRIANGULAR            PIC 9(04).
019600     05  LK-CT-DISCRETE              PIC 9(04).
019700     05  LK-CT-OTHER                 PIC 9(04).
019800 01  LK-RULE-COUNT                  PIC 9(02).
019900 01  LK-RULE-TABLE.
020000     05  LK-RU-ENTRY OCCURS 20 TIMES.
020100         10  LKRU-ID                 PIC 9(04).
020200         10  LKRU-NAME               PIC X(30).
020300         10  LKRU-METHOD             PIC X(12).
020400         10  LKRU-FUSED-VALUE        PIC S9(07)V9(04).
020500         10  LKRU-ERROR-SW           PIC X(01).
020600 01  LK-DATASET-COUNT               PIC 9(03).
020700 01  LK-DATASET-TABLE.
020800     05  LK-DS-ENTRY OCCURS 100 TIMES.
020900         10  LKDS-ID                 PIC 9(04).
021000         10  LKDS-NAME               PIC X(30).
021100         10  LKDS-VALUE              PIC S9(07)V9(04).
021200         10  LKDS-WEIGHT-RAW         PIC 9(01)V9(04).
021300         10  LKDS-WEIGHT-NORM        PIC 9(01)V9(04).
021400         10  LKDS-DIST-TYPE          PIC X(10).
021500         10  LKDS-MU                 PIC S9(07)V9(04).
021600         10  LKDS-SIGMA              PIC S9(07)V9(04).
021700         10  LKDS-FUSED-SW           PIC X(01).
021800*===============================================================*
021900 PROCEDURE DIVISION USING LK-MISSION-KEY, LK-DIST-COUNTS,
022000     LK-RULE-COUNT, LK-RULE-TABLE, LK-DATASET-COUNT,
022100     LK-DATASET-TABLE.
022200*---------------------------------------------------------------*
022300 0000-MAIN-PROCESSING.
022400*---------------------------------------------------------------*
022500     MOVE LK-MISSION-KEY           TO WS-MISSION-KEY.
022600     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
022700     PERFORM 2000-LOAD-INDICATORS THRU 2000-EXIT
022800         UNTIL END-OF-INDICATORS.
022900     PERFORM 2500-BUILD-RAW-DATASET THRU 2500-EXIT.
023000     PERFORM 3000-LOAD-RULES THRU 3000-EXIT
023100         UNTIL END-OF-RULES.
023200     PERFORM 3500-APPLY-RULES THRU 3500-EXIT.
023300     PERFORM 4000-NORMALIZE-WEIGHTS THRU 4000-EXIT.
023400     PERFORM 5000-RETURN-RESULTS THRU 5000-EXIT.
023500     PERFORM 6000-CLOSE-FILES THRU 6000-EXIT.
023600     GOBACK.
023700*---------------------------------------------------------------*
023800 1000-OPEN-FILES.
023900*---------------------------------------------------------------*
024000     OPEN INPUT INDICATOR-FILE.
024100     OPEN INPUT FUSION-RULE-FILE.
024200     PERFORM 8000-READ-INDICATOR THRU 8000-EXIT.
024300     PERFORM 8100-READ-RULE THRU 8100-EXIT.
024400 1000-EXIT.
024500     EXIT.
024600*---------------------------------------------------------------*
024700*    LOAD EACH RAW INDICATOR FOR THIS MISSION AND DERIVE ITS
024800*    MU/SIGMA PER THE RISK-IDENTIFICATION RULES, TALLYING THE
024900*    DISTRIBUTION-TYPE CLASSIFICATION COUNT AS WE GO.
025000*---------------------------------------------------------------*
025100 2000-LOAD-INDICATORS.
025200*---------------------------------------------------------------*
025300     IF WS-CI-MISSION NOT = WS-MISSION-KEY
025400         GO TO 2000-NEXT-INDICATOR
025500     END-IF.
025600     IF WS-INDIC-COUNT >= 100
025700         GO TO 2000-NEXT-INDICATOR
025800     END-IF.
025900     ADD 1 TO WS-INDIC-COUNT.
026000     MOVE WS-CI-ID          TO CI-ID (WS-INDIC-COUNT).
026100     MOVE WS-CI-NAME        TO CI-NAME (WS-INDIC-COUNT).
026200     MOVE WS-CI-VALUE       TO CI-VALUE (WS-INDIC-COUNT).
026300     MOVE WS-CI-WEIGHT      TO CI-WEIGHT-RAW (WS-INDIC-COUNT).
026400     MOVE WS-CI-DIST-TYPE   TO CI-DIST-TYPE (WS-INDIC-COUNT).
026500     PERFORM 2100-DERIVE-MU-SIGMA THRU 2100-EXIT.
026600 2000-NEXT-INDICATOR.
026700     PERFORM 8000-READ-INDICATOR THRU 8000-EXIT.
026800 2000-EXIT.
026900     EXIT.
027000*---------------------------------------------------------------*
027100*    MU/SIGMA DERIVATION BY DISTRIBUTION TYPE.
027200*---------------------------------------------------------------*
027300 2100-DERIVE-MU-SIGMA.
027400*---------------------------------------------------------------*
027500     EVALUATE WS-CI-DIST-TYPE
027600         WHEN 'NORMAL'
027700             ADD 1 TO WS-CT-NORMAL
027800             MOVE WS-CI-P1 TO CI-MU (WS-INDIC-COUNT)
027900             MOVE WS-CI-P2 TO CI-SIGMA (WS-INDIC-COUNT)
028000         WHEN 'UNIFORM'
028100             ADD 1 TO WS-CT-UNIFORM
028200             PERFORM 2110-UNIFORM-MU-SIGMA THRU 2110-EXIT
028300         WHEN 'TRIANGULAR'
028400             ADD 1 TO WS-CT-TRIANGULAR
028500             PERFORM 2120-TRIANGULAR-MU-SIGMA THRU 2120-EXIT
028600         WHEN 'DISCRETE'
028700             ADD 1 TO WS-CT-DISCRETE
028800             MOVE WS-CI-VALUE TO CI-MU (WS-INDIC-COUNT)
028900             PERFORM 2130-DEFAULT-SIGMA THRU 2130-EXIT
029000         WHEN OTHER
029100             ADD 1 TO WS-CT-OTHER
029200             MOVE WS-CI-VALUE TO CI-MU (WS-INDIC-COUNT)
029300             PERFORM 2130-DEFAULT-SIGMA THRU 2130-EXIT
029400     END-EVALUATE.
029500     IF CI-SIGMA (WS-INDIC-COUNT) < 0.000001
029600         MOVE 0.000001 TO CI-SIGMA (WS-INDIC-COUNT)
029700     END-IF.
029800 2100-EXIT.
029900     EXIT.
030000*---------------------------------------------------------------*
030100*    UNIFORM(LOW,HIGH):  MU=(LOW+HIGH)/2  SIGMA=(HIGH-LOW)/SQRT(12)
030200*---------------------------------------------------------------*
030300 2110-UNIFORM-MU-SIGMA.
030400*---------------------------------------------------------------*
030500     COMPUTE CI-MU (WS-INDIC-COUNT) =
030600         (WS-CI-P1 + WS-CI-P2) / 2.
030700     MOVE 12 TO WS-SQRT-N.
030800     PERFORM 9100-COMPUTE-SQRT THRU 9100-EXIT.
030900     IF WS-SQRT-RESULT NOT = 0
031000         COMPUTE CI-SIGMA (WS-INDIC-COUNT) =
031100             (WS-CI-P2 - WS-CI-P1) / WS-SQRT-RESULT
031200     END-IF.
031300 2110-EXIT.
031400     EXIT.
031500*---------------------------------------------------------------*
031600*    TRIANGULAR(LOW,MODE,HIGH):
031700*    MU = (LOW+MODE+HIGH)/3
031800*    SIGMA = SQRT((LOW**2+MODE**2+HIGH**2-LOW*MODE-LOW*HIGH
031900*              -MODE*HIGH)/18)
032000*---------------------------------------------------------------*
032100 2120-TRIANGULAR-MU-SIGMA.
032200*---------------------------------------------------------------*
032300     COMPUTE CI-MU (WS-INDIC-COUNT) =
032400         (WS-CI-P1 + WS-CI-P2 + WS-CI-P3) / 3.
032500     COMPUTE WS-SQRT-N =
032600         (WS-CI-P1 * WS-CI-P1 + WS-CI-P2 * WS-CI-P2
032700            + WS-CI-P3 * WS-CI-P3
032800            - WS-CI-P1 * WS-CI-P2
032900            - WS-CI-P1 * WS-CI-P3
033000            - WS-CI-P2 * WS-CI-P3) / 18.
033100     PERFORM 9100-COMPUTE-SQRT THRU 9100-EXIT.
033200     MOVE WS-SQRT-RESULT TO CI-SIGMA (WS-INDIC-COUNT).
033300 2120-EXIT.
033400     EXIT.
033500*---------------------------------------------------------------*
033600*    DEFAULT (DISCRETE / OTHER):  SIGMA = ABS(X) * 0.1
033700*---------------------------------------------------------------*
033800 2130-DEFAULT-SIGMA.
033900*---------------------------------------------------------------*
034000     IF WS-CI-VALUE < 0
034100         COMPUTE CI-SIGMA (WS-INDIC-COUNT) = WS-CI-VALUE * -0.1
034200     ELSE
034300         COMPUTE CI-SIGMA (WS-INDIC-COUNT) = WS-CI-VALUE * 0.1
034400     END-IF.
034500 2130-EXIT.
034600     EXIT.
034700*---------------------------------------------------------------*
034800*    SEED THE ASSEMBLED DATASET WITH EVERY RAW INDICATOR.
034900*---------------------------------------------------------------*
035000 2500-BUILD-RAW-DATASET.
035100*---------------------------------------------------------------*
035200     PERFORM 2510-ONE-RAW-ENTRY THRU 2510-EXIT
035300         VARYING WS-SUBSCRIPT FROM 1 BY 1
035400         UNTIL WS-SUBSCRIPT > WS-INDIC-COUNT.
035500 2500-EXIT.
035600     EXIT.
035700*---------------------------------------------------------------*
035800 2510-ONE-RAW-ENTRY.
035900*---------------------------------------------------------------*
036000     IF WS-DATASET-COUNT >= 100
036100         GO TO 2510-EXIT
036200     END-IF.
036300     ADD 1 TO WS-DATASET-COUNT.
036400     MOVE CI-ID (WS-SUBSCRIPT)  TO DS-ID (WS-DATASET-COUNT).
036500     MOVE CI-NAME (WS-SUBSCRIPT) TO DS-NAME (WS-DATASET-COUNT).
036600     MOVE CI-VALUE (WS-SUBSCRIPT) TO DS-VALUE (WS-DATASET-COUNT).
036700     MOVE CI-WEIGHT-RAW (WS-SUBSCRIPT)
036800         TO DS-WEIGHT-RAW (WS-DATASET-COUNT).
036900     MOVE CI-DIST-TYPE (WS-SUBSCRIPT)
037000         TO DS-DIST-TYPE (WS-DATASET-COUNT).
037100     MOVE CI-MU (WS-SUBSCRIPT)    TO DS-MU (WS-DATASET-COUNT).
037200     MOVE CI-SIGMA (WS-SUBSCRIPT) TO DS-SIGMA (WS-DATASET-COUNT).
037300     MOVE 'N' TO DS-FUSED-SW (WS-DATASET-COUNT).
037400 2510-EXIT.
037500     EXIT.
037600*---------------------------------------------------------------*
037700 3000-LOAD-RULES.
037800*---------------------------------------------------------------*
037900     IF WS-RC-MISSION NOT = WS-MISSION-KEY
038000         GO TO 3000-NEXT-RULE
038100     END-IF.
038200     IF WS-RULE-COUNT >= 20
038300         GO TO 3000-NEXT-RULE
038400     END-IF.
038500     ADD 1 TO WS-RULE-COUNT.
038600     MOVE WS-RC-ID     TO RU-ID (WS-RULE-COUNT).
038700     MOVE WS-RC-NAME   TO RU-NAME (WS-RULE-COUNT).
038800     MOVE WS-RC-METHOD TO RU-METHOD (WS-RULE-COUNT).
038900     MOVE 0            TO RU-FUSED-VALUE (WS-RULE-COUNT).
039000     MOVE 'N'          TO RU-ERROR-SW (WS-RULE-COUNT).
039100     PERFORM 3010-SAVE-ONE-INPUT THRU 3010-EXIT
039200         VARYING WS-INNER-SUB FROM 1 BY 1
039300         UNTIL WS-INNER-SUB > 5.
039400 3000-NEXT-RULE.
039500     PERFORM 8100-READ-RULE THRU 8100-EXIT.
039600 3000-EXIT.
039700     EXIT.
039800*---------------------------------------------------------------*
039900 3010-SAVE-ONE-INPUT.
040000*---------------------------------------------------------------*
040100     MOVE WS-RC-INPUT-ID (WS-INNER-SUB)
040200         TO RI-INPUT-ID (WS-RULE-COUNT WS-INNER-SUB).
040300     MOVE WS-RC-INPUT-WEIGHT (WS-INNER-SUB)
040400         TO RI-INPUT-WEIGHT (WS-RULE-COUNT WS-INNER-SUB).
040500 3010-EXIT.
040600     EXIT.
040700*---------------------------------------------------------------*
040800 3500-APPLY-RULES.
040900*---------------------------------------------------------------*
041000     PERFORM 3510-APPLY-ONE-RULE THRU 3510-EXIT
041100         VARYING WS-SUBSCRIPT FROM 1 BY 1
041200         UNTIL WS-SUBSCRIPT > WS-RULE-COUNT.
041300 3500-EXIT.
041400     EXIT.
041500*---------------------------------------------------------------*
041600*    GATHER THE AVAILABLE INPUT VALUES FOR ONE RULE, COMPUTE THE
041700*    FUSED VALUE BY ITS METHOD, AND APPEND A SYNTHETIC INDICATOR
041800*    TO THE ASSEMBLED DATASET.
041900*---------------------------------------------------------------*
042000 3510-APPLY-ONE-RULE.
042100*---------------------------------------------------------------*
042200     MOVE 0 TO WS-GATHER-COUNT.
042300     MOVE 0 TO WS-GATHER-TOTAL.
042400     MOVE 0 TO WS-GATHER-WEIGHT-SUM.
042500     PERFORM 3520-GATHER-ONE-INPUT THRU 3520-EXIT
042600         VARYING WS-INNER-SUB FROM 1 BY 1
042700         UNTIL WS-INNER-SUB > WS-RC-INPUT-CT.
042800     IF WS-GATHER-COUNT = 0
042900         SET RU-IN-ERROR (WS-SUBSCRIPT) TO TRUE
043000         GO TO 3510-EXIT
043100     END-IF.
043200     EVALUATE RU-METHOD (WS-SUBSCRIPT)
043300         WHEN 'MEAN'
043400             PERFORM 3530-FUSE-MEAN THRU 3530-EXIT
043500         WHEN 'WEIGHTED_SUM'
043600             PERFORM 3540-FUSE-WEIGHTED THRU 3540-EXIT
043700         WHEN 'MAX'
043800             PERFORM 3550-FUSE-MAX THRU 3550-EXIT
043900         WHEN 'MIN'
044000             PERFORM 3560-FUSE-MIN THRU 3560-EXIT
044100         WHEN OTHER
044200             PERFORM 3530-FUSE-MEAN THRU 3530-EXIT
044300     END-EVALUATE.
044400     PERFORM 3600-APPEND-FUSED THRU 3600-EXIT.
044500 3510-EXIT.
044600     EXIT.
044700*---------------------------------------------------------------*
044800*    ONE RULE-INPUT SLOT - LOOK UP THE INDICATOR BY ID IN THE
044900*    RAW INDICATOR TABLE AND, IF PRESENT, STACK ITS VALUE AND
045000*    WEIGHT ONTO THE GATHER ARRAYS.  THE INPUT-ID/WEIGHT LIST
045100*    ITSELF CAME FROM WS-RULE-INPUTS, CAPTURED AT LOAD TIME
045200*    SINCE THE RULE FILE CANNOT BE RE-READ ONCE PAST.
045300*---------------------------------------------------------------*
045400 3520-GATHER-ONE-INPUT.
045500*---------------------------------------------------------------*
045600     MOVE RI-INPUT-ID (WS-SUBSCRIPT WS-INNER-SUB)
045700         TO WS-SEARCH-ID.
045800     PERFORM 3521-FIND-INDIC-BY-ID THRU 3521-EXIT.
045900     IF WS-FOUND-IDX NOT = 0
046000         ADD 1 TO WS-GATHER-COUNT.
046100         MOVE CI-VALUE (WS-FOUND-IDX)
046200             TO WS-GV-VALUE (WS-GATHER-COUNT).
046300         MOVE RI-INPUT-WEIGHT (WS-SUBSCRIPT WS-INNER-SUB)
046400             TO WS-GW-WEIGHT (WS-GATHER-COUNT).
046500         ADD WS-GV-VALUE (WS-GATHER-COUNT) TO WS-GATHER-TOTAL.
046600         ADD WS-GW-WEIGHT (WS-GATHER-COUNT)
046700             TO WS-GATHER-WEIGHT-SUM
046800     END-IF.
046900 3520-EXIT.
047000     EXIT.
047100*---------------------------------------------------------------*
047200 3521-FIND-INDIC-BY-ID.
047300*---------------------------------------------------------------*
047400     MOVE 0 TO WS-FOUND-IDX.
047500     PERFORM 3522-CHECK-ONE-INDIC THRU 3522-EXIT
047600         VARYING WS-SQRT-SUB FROM 1 BY 1
047700         UNTIL WS-SQRT-SUB > WS-INDIC-COUNT
047800            OR WS-FOUND-IDX NOT = 0.
047900 3521-EXIT.
048000     EXIT.
048100*---------------------------------------------------------------*
048200 3522-CHECK-ONE-INDIC.
048300*---------------------------------------------------------------*
048400     IF CI-ID (WS-SQRT-SUB) = WS-SEARCH-ID
048500         MOVE WS-SQRT-SUB TO WS-FOUND-IDX
048600     END-IF.
048700 3522-EXIT.
048800     EXIT.
048900*---------------------------------------------------------------*
049000 3530-FUSE-MEAN.
049100*---------------------------------------------------------------*
049200     COMPUTE RU-FUSED-VALUE (WS-SUBSCRIPT) =
049300         WS-GATHER-TOTAL / WS-GATHER-COUNT.
049400 3530-EXIT.
049500     EXIT.
049600*---------------------------------------------------------------*
049700*    WEIGHTED-SUM - WHEN THE WEIGHTS GIVEN ON THE RULE DO NOT
049800*    COVER EVERY GATHERED INPUT (SOME INPUT WAS MISSING), THE
049900*    WEIGHTS ARE RENORMALIZED TO EQUAL SHARES OF 1/N.
050000*---------------------------------------------------------------*
050100 3540-FUSE-WEIGHTED.
050200*---------------------------------------------------------------*
050300     IF WS-RC-INPUT-CT NOT = WS-GATHER-COUNT
050400             OR WS-GATHER-WEIGHT-SUM = 0
050500         PERFORM 3541-EQUAL-WEIGHT THRU 3541-EXIT
050600     END-IF.
050700     MOVE 0 TO WS-GATHER-TOTAL.
050800     PERFORM 3542-ADD-ONE-TERM THRU 3542-EXIT
050900         VARYING WS-INNER-SUB FROM 1 BY 1
051000         UNTIL WS-INNER-SUB > WS-GATHER-COUNT.
051100     IF WS-GATHER-WEIGHT-SUM NOT = 0
051200         COMPUTE RU-FUSED-VALUE (WS-SUBSCRIPT) =
051300             WS-GATHER-TOTAL / WS-GATHER-WEIGHT-SUM
051400     ELSE
051500         MOVE 0 TO RU-FUSED-VALUE (WS-SUBSCRIPT)
051600     END-IF.
051700 3540-EXIT.
051800     EXIT.
051900*---------------------------------------------------------------*
052000 3541-EQUAL-WEIGHT.
052100*---------------------------------------------------------------*
052200     MOVE 0 TO WS-GATHER-WEIGHT-SUM.
052300     PERFORM 3543-SET-ONE-EQUAL THRU 3543-EXIT
052400         VARYING WS-INNER-SUB FROM 1 BY 1
052500         UNTIL WS-INNER-SUB > WS-GATHER-COUNT.
052600 3541-EXIT.
052700     EXIT.
052800*---------------------------------------------------------------*
052900 3542-ADD-ONE-TERM.
053000*---------------------------------------------------------------*
053100     COMPUTE WS-GATHER-TOTAL = WS-GATHER-TOTAL +
053200         (WS-GV-VALUE (WS-INNER-SUB) * WS-GW-WEIGHT (WS-INNER-SUB)).
053300 3542-EXIT.
053400     EXIT.
053500*---------------------------------------------------------------*
053600 3543-SET-ONE-EQUAL.
053700*---------------------------------------------------------------*
053800     COMPUTE WS-GW-WEIGHT (WS-INNER-SUB) =
053900         1 / WS-GATHER-COUNT.
054000     ADD WS-GW-WEIGHT (WS-INNER-SUB) TO WS-GATHER-WEIGHT-SUM.
054100 3543-EXIT.
054200     EXIT.
054300*---------------------------------------------------------------*
054400 3550-FUSE-MAX.
054500*---------------------------------------------------------------*
054600     MOVE WS-GV-VALUE (1) TO RU-FUSED-VALUE (WS-SUBSCRIPT).
054700     PERFORM 3551-CHECK-ONE-MAX THRU 3551-EXIT
054800         VARYING WS-INNER-SUB FROM 2 BY 1
054900         UNTIL WS-INNER-SUB > WS-GATHER-COUNT.
055000 3550-EXIT.
055100     EXIT.
055200*---------------------------------------------------------------*
055300 3551-CHECK-ONE-MAX.
055400*---------------------------------------------------------------*
055500     IF WS-GV-VALUE (WS-INNER-SUB) > RU-FUSED-VALUE (WS-SUBSCRIPT)
055600         MOVE WS-GV-VALUE (WS-INNER-SUB)
055700             TO RU-FUSED-VALUE (WS-SUBSCRIPT)
055800     END-IF.
055900 3551-EXIT.
056000     EXIT.
056100*---------------------------------------------------------------*
056200 3560-FUSE-MIN.
056300*---------------------------------------------------------------*
056400     MOVE WS-GV-VALUE (1) TO RU-FUSED-VALUE (WS-SUBSCRIPT).
056500     PERFORM 3561-CHECK-ONE-MIN THRU 3561-EXIT
056600         VARYING WS-INNER-SUB FROM 2 BY 1
056700         UNTIL WS-INNER-SUB > WS-GATHER-COUNT.
056800 3560-EXIT.
056900     EXIT.
057000*---------------------------------------------------------------*
057100 3561-CHECK-ONE-MIN.
057200*---------------------------------------------------------------*
057300     IF WS-GV-VALUE (WS-INNER-SUB) < RU-FUSED-VALUE (WS-SUBSCRIPT)
057400         MOVE WS-GV-VALUE (WS-INNER-SUB)
057500             TO RU-FUSED-VALUE (WS-SUBSCRIPT)
057600     END-IF.
057700 3561-EXIT.
057800     EXIT.
057900*---------------------------------------------------------------*
058000*    APPEND THE FUSED VALUE AS A SYNTHETIC NORMAL-TYPE INDICATOR
058100*    IN THE ASSEMBLED DATASET - MU = VALUE, SIGMA = MAX(1E-6,
058200*    ABS(VALUE) * 0.1).  SKIPPED WHEN THE RULE ERRORED OUT.
058300*---------------------------------------------------------------*
058400 3600-APPEND-FUSED.
058500*---------------------------------------------------------------*
058600     IF RU-IN-ERROR (WS-SUBSCRIPT)
058700         GO TO 3600-EXIT
058800     END-IF.
058900     IF WS-DATASET-COUNT >= 100
059000         GO TO 3600-EXIT
059100     END-IF.
059200     ADD 1 TO WS-CT-NORMAL.
059300     ADD 1 TO WS-DATASET-COUNT.
059400     MOVE RU-ID (WS-SUBSCRIPT)   TO DS-ID (WS-DATASET-COUNT).
059500     MOVE RU-NAME (WS-SUBSCRIPT) TO DS-NAME (WS-DATASET-COUNT).
059600     MOVE RU-FUSED-VALUE (WS-SUBSCRIPT)
059700         TO DS-VALUE (WS-DATASET-COUNT).
059800     COMPUTE WS-GATHER-WEIGHT-SUM =
059900         WS-GATHER-WEIGHT-SUM / WS-GATHER-COUNT.
060000     MOVE WS-GATHER-WEIGHT-SUM TO DS-WEIGHT-RAW (WS-DATASET-COUNT).
060100     MOVE 'NORMAL' TO DS-DIST-TYPE (WS-DATASET-COUNT).
060200     MOVE RU-FUSED-VALUE (WS-SUBSCRIPT) TO DS-MU (WS-DATASET-COUNT).
060300     IF RU-FUSED-VALUE (WS-SUBSCRIPT) < 0
060400         COMPUTE DS-SIGMA (WS-DATASET-COUNT) =
060500             RU-FUSED-VALUE (WS-SUBSCRIPT) * -0.1
060600     ELSE
060700         COMPUTE DS-SIGMA (WS-DATASET-COUNT) =
060800             RU-FUSED-VALUE (WS-SUBSCRIPT) * 0.1
060900     END-IF.
061000     IF DS-SIGMA (WS-DATASET-COUNT) < 0.000001
061100         MOVE 0.000001 TO DS-SIGMA (WS-DATASET-COUNT)
061200     END-IF.
061300     MOVE 'Y' TO DS-FUSED-SW (WS-DATASET-COUNT).
061400 3600-EXIT.
061500     EXIT.
061600*---------------------------------------------------------------*
061700*    NORMALIZE THE RAW WEIGHT OF EVERY ASSEMBLED-DATASET ENTRY
061800*    TO SUM TO 1 OVER THE WHOLE SET.
061900*---------------------------------------------------------------*
062000 4000-NORMALIZE-WEIGHTS.
062100*---------------------------------------------------------------*
062200     MOVE 0 TO WS-WEIGHT-RAW-SUM.
062300     PERFORM 4010-SUM-ONE-WEIGHT THRU 4010-EXIT
062400         VARYING WS-SUBSCRIPT FROM 1 BY 1
062500         UNTIL WS-SUBSCRIPT > WS-DATASET-COUNT.
062600     PERFORM 4020-NORMALIZE-ONE THRU 4020-EXIT
062700         VARYING WS-SUBSCRIPT FROM 1 BY 1
062800         UNTIL WS-SUBSCRIPT > WS-DATASET-COUNT.
062900 4000-EXIT.
063000     EXIT.
063100*---------------------------------------------------------------*
063200 4010-SUM-ONE-WEIGHT.
063300*---------------------------------------------------------------*
063400     ADD DS-WEIGHT-RAW (WS-SUBSCRIPT) TO WS-WEIGHT-RAW-SUM.
063500 4010-EXIT.
063600     EXIT.
063700*---------------------------------------------------------------*
063800 4020-NORMALIZE-ONE.
063900*---------------------------------------------------------------*
064000     IF WS-WEIGHT-RAW-SUM = 0
064100         COMPUTE DS-WEIGHT-NORM (WS-SUBSCRIPT) =
064200             1 / WS-DATASET-COUNT
064300     ELSE
064400         COMPUTE DS-WEIGHT-NORM (WS-SUBSCRIPT) =
064500             DS-WEIGHT-RAW (WS-SUBSCRIPT) / WS-WEIGHT-RAW-SUM
064600     END-IF.
064700 4020-EXIT.
064800     EXIT.
064900*---------------------------------------------------------------*
065000 5000-RETURN-RESULTS.
065100*---------------------------------------------------------------*
065200     MOVE WS-CT-NORMAL      TO LK-CT-NORMAL.
065300     MOVE WS-CT-UNIFORM     TO LK-CT-UNIFORM.
065400     MOVE WS-CT-TRIANGULAR  TO LK-CT-TRIANGULAR.
065500     MOVE WS-CT-DISCRETE    TO LK-CT-DISCRETE.
065600     MOVE WS-CT-OTHER       TO LK-CT-OTHER.
065700     MOVE WS-RULE-COUNT     TO LK-RULE-COUNT.
065800     MOVE WS-DATASET-COUNT  TO LK-DATASET-COUNT.
065900     PERFORM 5100-RETURN-ONE-RULE THRU 5100-EXIT
066000         VARYING WS-SUBSCRIPT FROM 1 BY 1
066100         UNTIL WS-SUBSCRIPT > WS-RULE-COUNT.
066200     PERFORM 5200-RETURN-ONE-DATASET THRU 5200-EXIT
066300         VARYING WS-SUBSCRIPT FROM 1 BY 1
066400         UNTIL WS-SUBSCRIPT > WS-DATASET-COUNT.
066500 5000-EXIT.
066600     EXIT.
066700*---------------------------------------------------------------*
066800 5100-RETURN-ONE-RULE.
066900*---------------------------------------------------------------*
067000     MOVE RU-ID (WS-SUBSCRIPT)     TO LKRU-ID (WS-SUBSCRIPT).
067100     MOVE RU-NAME (WS-SUBSCRIPT)   TO LKRU-NAME (WS-SUBSCRIPT).
067200     MOVE RU-METHOD (WS-SUBSCRIPT) TO LKRU-METHOD (WS-SUBSCRIPT).
067300     MOVE RU-FUSED-VALUE (WS-SUBSCRIPT)
067400         TO LKRU-FUSED-VALUE (WS-SUBSCRIPT).
067500     MOVE RU-ERROR-SW (WS-SUBSCRIPT)
067600         TO LKRU-ERROR-SW (WS-SUBSCRIPT).
067700 5100-EXIT.
067800     EXIT.
067900*---------------------------------------------------------------*
068000 5200-RETURN-ONE-DATASET.
068100*---------------------------------------------------------------*
068200     MOVE DS-ID (WS-SUBSCRIPT)      TO LKDS-ID (WS-SUBSCRIPT).
068300     MOVE DS-NAME (WS-SUBSCRIPT)    TO LKDS-NAME (WS-SUBSCRIPT).
068400     MOVE DS-VALUE (WS-SUBSCRIPT)   TO LKDS-VALUE (WS-SUBSCRIPT).
068500     MOVE DS-WEIGHT-RAW (WS-SUBSCRIPT)
068600         TO LKDS-WEIGHT-RAW (WS-SUBSCRIPT).
068700     MOVE DS-WEIGHT-NORM (WS-SUBSCRIPT)
068800         TO LKDS-WEIGHT-NORM (WS-SUBSCRIPT).
068900     MOVE DS-DIST-TYPE (WS-SUBSCRIPT)
069000         TO LKDS-DIST-TYPE (WS-SUBSCRIPT).
069100     MOVE DS-MU (WS-SUBSCRIPT)      TO LKDS-MU (WS-SUBSCRIPT).
069200     MOVE DS-SIGMA (WS-SUBSCRIPT)   TO LKDS-SIGMA (WS-SUBSCRIPT).
069300     MOVE DS-FUSED-SW (WS-SUBSCRIPT)
069400         TO LKDS-FUSED-SW (WS-SUBSCRIPT).
069500 5200-EXIT.
069600     EXIT.
069700*---------------------------------------------------------------*
069800 6000-CLOSE-FILES.
069900*---------------------------------------------------------------*
070000     CLOSE INDICATOR-FILE.
070100     CLOSE FUSION-RULE-FILE.
070200 6000-EXIT.
070300     EXIT.
070400*---------------------------------------------------------------*
070500 8000-READ-INDICATOR.
070600*---------------------------------------------------------------*
070700     READ INDICATOR-FILE
070800         AT END
070900             SET END-OF-INDICATORS TO TRUE
071000             GO TO 8000-EXIT.
071100     MOVE IN-ID          TO WS-CI-ID.
071200     MOVE IN-MISSION      TO WS-CI-MISSION.
071300     MOVE IN-NAME           TO WS-CI-NAME.
071400     MOVE IN-VALUE            TO WS-CI-VALUE.
071500     MOVE IN-WEIGHT             TO WS-CI-WEIGHT.
071600     MOVE IN-DIST-TYPE            TO WS-CI-DIST-TYPE.
071700     MOVE IN-P1                     TO WS-CI-P1.
071800     MOVE IN-P2                       TO WS-CI-P2.
071900     MOVE IN-P3                         TO WS-CI-P3.
072000 8000-EXIT.
072100     EXIT.
072200*---------------------------------------------------------------*
072300 8100-READ-RULE.
072400*---------------------------------------------------------------*
072500     READ FUSION-RULE-FILE
072600         AT END
072700             SET END-OF-RULES TO TRUE
072800             GO TO 8100-EXIT.
072900     MOVE FR-ID          TO WS-RC-ID.
073000     MOVE FR-MISSION      TO WS-RC-MISSION.
073100     MOVE FR-NAME           TO WS-RC-NAME.
073200     MOVE FR-METHOD           TO WS-RC-METHOD.
073300     MOVE FR-INPUT-CT           TO WS-RC-INPUT-CT.
073400     PERFORM 8110-COPY-ONE-INPUT THRU 8110-EXIT
073500         VARYING WS-INNER-SUB FROM 1 BY 1
073600         UNTIL WS-INNER-SUB > 5.
073700 8100-EXIT.
073800     EXIT.
073900*---------------------------------------------------------------*
074000 8110-COPY-ONE-INPUT.
074100*---------------------------------------------------------------*
074200     MOVE FR-INPUT-ID (WS-INNER-SUB)
074300         TO WS-RC-INPUT-ID (WS-INNER-SUB).
074400     MOVE FR-INPUT-WEIGHT (WS-INNER-SUB)
074500         TO WS-RC-INPUT-WEIGHT (WS-INNER-SUB).
074600 8110-EXIT.
074700     EXIT.
074800*---------------------------------------------------------------*
074900*    MANUAL NEWTON-RAPHSON SQUARE ROOT - NO SQRT INTRINSIC IN
075000*    THIS SHOP'S DIALECT.  20 FIXED ITERATIONS.
075100*---------------------------------------------------------------*
075200 9100-COMPUTE-SQRT.
075300*---------------------------------------------------------------*
075400     IF WS-SQRT-N <= 0
075500         MOVE 0 TO WS-SQRT-RESULT
075600         GO TO 9100-EXIT
075700     END-IF.
075800     MOVE WS-SQRT-N TO WS-SQRT-X.
075900     PERFORM 9110-SQRT-ITERATE THRU 9110-EXIT
076000         VARYING WS-SQRT-SUB FROM 1 BY 1
076100         UNTIL WS-SQRT-SUB > 20.
076200     MOVE WS-SQRT-X TO WS-SQRT-RESULT.
076300 9100-EXIT.
076400     EXIT.
076500*---------------------------------------------------------------*
076600 9110-SQRT-ITERATE.
076700*---------------------------------------------------------------*
076800     COMPUTE WS-SQRT-X ROUNDED =
076900         (WS-SQRT-X + (WS-SQRT-N / WS-SQRT-X)) / 2.
077000 9110-EXIT.
077100     EXIT.
