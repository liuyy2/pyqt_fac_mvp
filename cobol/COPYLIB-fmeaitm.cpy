000100*---------------------------------------------------------------*
000200* COPYLIB-FMEAITM
000300* FMEA-ITEM DETAIL RECORD - GROUPED BY MISSION-ID ON THE INPUT
000400* FILE.  184 BYTES, LINE SEQUENTIAL.  RPN = S * O * D.
000500*---------------------------------------------------------------*
000600 01  FMEA-ITEM-RECORD.
000700     05  FM-ID                        PIC 9(04).
000800     05  FM-MISSION                   PIC 9(04).
000900     05  FM-SYSTEM                    PIC X(20).
001000     05  FM-FAILMODE                  PIC X(30).
001100     05  FM-EFFECT                    PIC X(30).
001200     05  FM-CAUSE                     PIC X(30).
001300     05  FM-CONTROL                   PIC X(30).
001400     05  FM-SOD-GROUP.
001500         10  FM-S                     PIC 9(02).
001600         10  FM-O                     PIC 9(02).
001700         10  FM-D                     PIC 9(02).
001800     05  FILLER                       PIC X(30).
