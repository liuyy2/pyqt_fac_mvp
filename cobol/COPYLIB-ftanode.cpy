000100*---------------------------------------------------------------*
000200* COPYLIB-FTANODE
000300* FAULT-TREE NODE RECORD - GROUPED BY MISSION-ID.  70 BYTES,
000400* LINE SEQUENTIAL.  FT-TYPE OF TOP/INTERMEDIATE/BASIC DRIVES
000500* WHICH FIELDS APPLY - BASIC NODES CARRY FT-PROB, THE TOP NODE
000600* CARRIES FT-SEVERITY.
000700*---------------------------------------------------------------*
000800 01  FTA-NODE-RECORD.
000900     05  FT-ID                        PIC 9(04).
001000     05  FT-MISSION                   PIC 9(04).
001100     05  FT-NAME                      PIC X(30).
001200     05  FT-TYPE                      PIC X(12).
001300     05  FT-GATE                      PIC X(03).
001400     05  FT-PROB                      PIC V9(08).
001500     05  FT-SEVERITY                  PIC 9(01).
001600     05  FILLER                       PIC X(08).
