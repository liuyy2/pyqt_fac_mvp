000100*---------------------------------------------------------------*
000200* COPYLIB-FTAEDGE
000300* FAULT-TREE PARENT/CHILD EDGE RECORD.  8 BYTES, LINE
000400* SEQUENTIAL - NO SPARE BYTES ON THIS ONE, THE FILE IS NOTHING
000500* BUT THE TWO KEYS.
000600*---------------------------------------------------------------*
000700 01  FTA-EDGE-RECORD.
000800     05  ED-PARENT                    PIC 9(04).
000900     05  ED-CHILD                     PIC 9(04).
