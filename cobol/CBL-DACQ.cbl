000100*===============================================================*
000200* PROGRAM NAME:    DACQ
000300* ORIGINAL AUTHOR: ED ACKERMAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/02/93 E ACKERMAN     CREATED - DATA-ACQUISITION AND EDIT     CR930402
000900*                         PASS OVER THE FIVE DETAIL INPUT FILES.  CR930402
001000*                         VERIFIES MISSION-KEY REFERENTIAL        CR930402
001100*                         INTEGRITY, RANGE-CHECKS LIKELIHOOD/     CR930402
001200*                         SEVERITY AND S/O/D, AND BUILDS THE      CR930402
001300*                         PER-MISSION COMPLETENESS REPORT.        CR930402
001400* 08/19/95 D QUINTERO     ADDED THE REJECT-DETAIL FILE - AUDIT    CR950819
001500*                         WANTED THE OFFENDING RECORD NUMBER ON   CR950819
001600*                         EVERY REJECTED DETAIL LINE, NOT JUST A  CR950819
001700*                         COUNT.                                  CR950819
001800* 11/19/98 R HENDRICKS    Y2K REVIEW - MISSION-DATE IS CARRIED AS CR981119
001900*                         AN UNEDITED X(10) ISO STRING, NO        CR981119
002000*                         2-DIGIT YEAR ARITHMETIC IN THIS         CR981119
002100*                         PROGRAM.  NO CHANGE REQUIRED.           CR981119
002200* 05/03/01 T OYELARAN     COVERAGE PERCENT NOW HOLDS TWO DECIMAL  CR010503
002300*                         PLACES PER THE REVISED REPORT LAYOUT.   CR010503
002400* 09/17/02 R HENDRICKS    WIDENED MS-NAME/CT-MISSION-NAME/        CR020917
002500*                         LKCT-MISSION-NAME TO 40 BYTES TO MATCH  CR020917
002600*                         THE MISSION MASTER LAYOUT.              CR020917
002700*===============================================================*
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.    DACQ.
003000 AUTHOR.        ED ACKERMAN.
003100 INSTALLATION.  COBOL DEVELOPMENT CENTER.
003200 DATE-WRITTEN.  04/02/93.
003300 DATE-COMPILED.
003400 SECURITY.      NON-CONFIDENTIAL.
003500*===============================================================*
003600 ENVIRONMENT DIVISION.
003700*---------------------------------------------------------------*
003800 CONFIGURATION SECTION.
003900*---------------------------------------------------------------*
004000 SOURCE-COMPUTER.  IBM-3081.
004100 OBJECT-COMPUTER.  IBM-3081.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     CLASS RECORD-TYPE-LETTER IS "A" THRU "Z".
004500*---------------------------------------------------------------*
004600 INPUT-OUTPUT SECTION.
004700*---------------------------------------------------------------*
004800 FILE-CONTROL.
004900     SELECT MISSION-FILE ASSIGN TO MISSF
005000       ORGANIZATION IS LINE SEQUENTIAL
005100       FILE STATUS  IS WS-MISSF-STATUS.
005200*
005300     SELECT RISK-EVENT-FILE ASSIGN TO REVTF
005400       ORGANIZATION IS LINE SEQUENTIAL
005500       FILE STATUS  IS WS-REVT-STATUS.
005600*
005700     SELECT FMEA-ITEM-FILE ASSIGN TO FMEAF
005800       ORGANIZATION IS LINE SEQUENTIAL
005900       FILE STATUS  IS WS-FMEA-STATUS.
006000*
006100     SELECT INDICATOR-FILE ASSIGN TO INDF
006200       ORGANIZATION IS LINE SEQUENTIAL
006300       FILE STATUS  IS WS-INDF-STATUS.
006400*
006500     SELECT FTA-NODE-FILE ASSIGN TO FTNF
006600       ORGANIZATION IS LINE SEQUENTIAL
006700       FILE STATUS  IS WS-FTNF-STATUS.
006800*
006900     SELECT REJECT-FILE ASSIGN TO RJCTF
007000       ORGANIZATION IS LINE SEQUENTIAL
007100       FILE STATUS  IS WS-RJCT-STATUS.
007200*===============================================================*
007300 DATA DIVISION.
007400*---------------------------------------------------------------*
007500 FILE SECTION.
007600*---------------------------------------------------------------*
007700 FD  MISSION-FILE
007800     LABEL RECORDS ARE STANDARD
007900     RECORDING MODE IS F.
008000     COPY MISSION.
008100*---------------------------------------------------------------*
008200 FD  RISK-EVENT-FILE
008300     LABEL RECORDS ARE STANDARD
008400     RECORDING MODE IS F.
008500     COPY RISKEVT.
008600*---------------------------------------------------------------*
008700 FD  FMEA-ITEM-FILE
008800     LABEL RECORDS ARE STANDARD
008900     RECORDING MODE IS F.
009000     COPY FMEAITM.
009100*---------------------------------------------------------------*
009200 FD  INDICATOR-FILE
009300     LABEL RECORDS ARE STANDARD
009400     RECORDING MODE IS F.
009500     COPY INDIC.
009600*---------------------------------------------------------------*
009700 FD  FTA-NODE-FILE
009800     LABEL RECORDS ARE STANDARD
009900     RECORDING MODE IS F.
010000     COPY FTANODE.
010100*---------------------------------------------------------------*
010200 FD  REJECT-FILE
010300     LABEL RECORDS ARE STANDARD
010400     RECORDING MODE IS F.
010500 01  REJECT-RECORD.
010600     05  RJ-FILE-TYPE               PIC X(10).
010700     05  RJ-RECORD-NO               PIC 9(07).
010800     05  RJ-MISSION-KEY             PIC 9(04).
010900     05  RJ-REASON                  PIC X(30).
011000     05  FILLER                     PIC X(09).
011100*---------------------------------------------------------------*
011200 WORKING-STORAGE SECTION.
011300*---------------------------------------------------------------*
011400 77  WS-MISSF-STATUS               PIC X(02) VALUE '00'.
011500 77  WS-REVT-STATUS                PIC X(02) VALUE '00'.
011600 77  WS-FMEA-STATUS                PIC X(02) VALUE '00'.
011700 77  WS-INDF-STATUS                PIC X(02) VALUE '00'.
011800 77  WS-FTNF-STATUS                PIC X(02) VALUE '00'.
011900 77  WS-RJCT-STATUS                PIC X(02) VALUE '00'.
012000 77  WS-MISSF-EOF-SW               PIC X(01) VALUE 'N'.
012100     88  END-OF-MISSIONS                    VALUE 'Y'.
012200 77  WS-REVT-EOF-SW                PIC X(01) VALUE 'N'.
012300     88  END-OF-EVENTS                      VALUE 'Y'.
012400 77  WS-FMEA-EOF-SW                PIC X(01) VALUE 'N'.
012500     88  END-OF-ITEMS                       VALUE 'Y'.
012600 77  WS-INDF-EOF-SW                PIC X(01) VALUE 'N'.
012700     88  END-OF-INDICATORS                  VALUE 'Y'.
012800 77  WS-FTNF-EOF-SW                PIC X(01) VALUE 'N'.
012900     88  END-OF-NODES                       VALUE 'Y'.
013000*---------------------------------------------------------------*
013100 01  WS-MISSION-TABLE.
013200     05  WS-MS-ENTRY OCCURS 50 TIMES.
013300         10  MS-ID                  PIC 9(04).
013400         10  MS-NAME                PIC X(40).
013500 01  WS-MISSION-COUNT              PIC 9(02) COMP VALUE 0.
013600*---------------------------------------------------------------*
013700 01  WS-COMP-TABLE.
013800     05  WS-CT-ENTRY OCCURS 50 TIMES.
013900         10  CT-MISSION-ID          PIC 9(04).
014000         10  CT-MISSION-NAME        PIC X(40).
014100         10  CT-EVENT-CT            PIC 9(04) COMP.
014200         10  CT-ITEM-CT             PIC 9(04) COMP.
014300         10  CT-INDIC-TOTAL         PIC 9(04) COMP.
014400         10  CT-INDIC-WITH-VAL      PIC 9(04) COMP.
014500         10  CT-COVERAGE-PCT        PIC 9(03)V9(02) COMP.
014600         10  CT-LOW-COV-SW          PIC X(01).
014700             88  CT-LOW-COVERAGE              VALUE 'Y'.
014800         10  CT-ZERO-EVT-SW         PIC X(01).
014900             88  CT-ZERO-EVENTS               VALUE 'Y'.
015000         10  CT-ZERO-ITEM-SW        PIC X(01).
015100             88  CT-ZERO-ITEMS                VALUE 'Y'.
015200         10  CT-COMPLETE-SW         PIC X(01).
015300             88  CT-MISSION-COMPLETE          VALUE 'Y'.
015400 01  WS-COMP-COUNT                 PIC 9(02) COMP VALUE 0.
015500*---------------------------------------------------------------*
015600 01  WS-IMPORT-COUNT                PIC 9(07) COMP VALUE 0.
015700 01  WS-IMPORT-COUNT-ALPHA REDEFINES WS-IMPORT-COUNT
015800                                     PIC 9(07) COMP.
015900 01  WS-REJECT-COUNT                PIC 9(07) COMP VALUE 0.
016000 01  WS-REJECT-COUNT-ALPHA REDEFINES WS-REJECT-COUNT
016100                                     PIC 9(07) COMP.
016200 01  WS-RE-CLAMP-CT                 PIC 9(07) COMP VALUE 0.
016300 01  WS-FM-CLAMP-CT                 PIC 9(07) COMP VALUE 0.
016400*---------------------------------------------------------------*
016500 01  WS-FOUND-IDX                   PIC 9(02) COMP VALUE 0.
016600 01  WS-FOUND-IDX-ALPHA REDEFINES WS-FOUND-IDX PIC 9(02) COMP.
016700 01  WS-SUBSCRIPT                   PIC 9(02) COMP VALUE 0.
016800 01  WS-SEARCH-ID                    PIC 9(04) COMP VALUE 0.
016900*---------------------------------------------------------------*
017000 01  WS-RE-RECNO                     PIC 9(07) COMP VALUE 0.
017100 01  WS-FM-RECNO                     PIC 9(07) COMP VALUE 0.
017200 01  WS-IN-RECNO                     PIC 9(07) COMP VALUE 0.
017300 01  WS-FT-RECNO                     PIC 9(07) COMP VALUE 0.
017400*---------------------------------------------------------------*
017500 01  WS-CURRENT-EVENT.
017600     05  WS-CE-ID                    PIC 9(04).
017700     05  WS-CE-MISSION                PIC 9(04).
017800     05  WS-CE-L                       PIC 9(02).
017900     05  WS-CE-S                        PIC 9(02).
018000 01  WS-CURRENT-ITEM.
018100     05  WS-CI-ID                     PIC 9(04).
018200     05  WS-CI-MISSION                 PIC 9(04).
018300     05  WS-CI-S                        PIC 9(02).
018400     05  WS-CI-O                         PIC 9(02).
018500     05  WS-CI-D                          PIC 9(02).
018600 01  WS-CURRENT-INDIC.
018700     05  WS-AI-ID                      PIC 9(04).
018800     05  WS-AI-MISSION                  PIC 9(04).
018900     05  WS-AI-VALUE                     PIC S9(07)V9(04).
019000 01  WS-CURRENT-NODE.
019100     05  WS-FT-ID                      PIC 9(04).
019200     05  WS-FT-MISSION                  PIC 9(04).
019300*===============================================================*
019400 LINKAGE SECTION.
019500*---------------------------------------------------------------*
019600 01  LK-IMPORT-COUNT                PIC 9(07).
019700 01  LK-REJECT-COUNT                PIC 9(07).
019800 01  LK-RE-CLAMP-CT                 PIC 9(07).
019900 01  LK-FM-CLAMP-CT                 PIC 9(07).
020000 01  LK-COMP-COUNT                  PIC 9(02).
020100 01  LK-COMP-TABLE.
020200     05  LK-CT-ENTRY OCCURS 50 TIMES.
020300         10  LKCT-MISSION-ID        PIC 9(04).
020400         10  LKCT-MISSION-NAME      PIC X(40).
020500         10  LKCT-EVENT-CT          PIC 9(04).
020600         10  LKCT-ITEM-CT           PIC 9(04).
020700         10  LKCT-INDIC-TOTAL       PIC 9(04).
020800         10  LKCT-INDIC-WITH-VAL    PIC 9(04).
020900         10  LKCT-COVERAGE-PCT      PIC 9(03)V9(02).
021000         10  LKCT-LOW-COV-SW        PIC X(01).
021100         10  LKCT-ZERO-EVT-SW       PIC X(01).
021200         10  LKCT-ZERO-ITEM-SW      PIC X(01).
021300         10  LKCT-COMPLETE-SW       PIC X(01).
021400*===============================================================*
021500 PROCEDURE DIVISION USING LK-IMPORT-COUNT, LK-REJECT-COUNT,
021600     LK-RE-CLAMP-CT, LK-FM-CLAMP-CT, LK-COMP-COUNT, LK-COMP-TABLE.
021700*---------------------------------------------------------------*
021800 0000-MAIN-PROCESSING.
021900*---------------------------------------------------------------*
022000     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
022100     PERFORM 2000-LOAD-MISSIONS THRU 2000-EXIT
022200         UNTIL END-OF-MISSIONS.
022300     PERFORM 3000-VALIDATE-EVENTS THRU 3000-EXIT
022400         UNTIL END-OF-EVENTS.
022500     PERFORM 4000-VALIDATE-ITEMS THRU 4000-EXIT
022600         UNTIL END-OF-ITEMS.
022700     PERFORM 5000-VALIDATE-INDICATORS THRU 5000-EXIT
022800         UNTIL END-OF-INDICATORS.
022900     PERFORM 6000-VALIDATE-NODES THRU 6000-EXIT
023000         UNTIL END-OF-NODES.
023100     PERFORM 7000-COMPUTE-COMPLETENESS THRU 7000-EXIT.
023200     PERFORM 8000-RETURN-RESULTS THRU 8000-EXIT.
023300     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
023400     GOBACK.
023500*---------------------------------------------------------------*
023600 1000-OPEN-FILES.
023700*---------------------------------------------------------------*
023800     OPEN INPUT MISSION-FILE
023900                RISK-EVENT-FILE
024000                FMEA-ITEM-FILE
024100                INDICATOR-FILE
024200                FTA-NODE-FILE.
024300     OPEN OUTPUT REJECT-FILE.
024400     PERFORM 9100-READ-MISSION THRU 9100-EXIT.
024500     PERFORM 9200-READ-EVENT THRU 9200-EXIT.
024600     PERFORM 9300-READ-ITEM THRU 9300-EXIT.
024700     PERFORM 9400-READ-INDICATOR THRU 9400-EXIT.
024800     PERFORM 9500-READ-NODE THRU 9500-EXIT.
024900 1000-EXIT.
025000     EXIT.
025100*---------------------------------------------------------------*
025200 2000-LOAD-MISSIONS.
025300*---------------------------------------------------------------*
025400     IF WS-MISSION-COUNT >= 50
025500         GO TO 2000-NEXT-MISSION
025600     END-IF.
025700     ADD 1 TO WS-MISSION-COUNT.
025800     MOVE MISSION-ID     TO MS-ID (WS-MISSION-COUNT).
025900     MOVE MISSION-NAME   TO MS-NAME (WS-MISSION-COUNT).
026000     MOVE MISSION-ID     TO CT-MISSION-ID (WS-MISSION-COUNT).
026100     MOVE MISSION-NAME   TO CT-MISSION-NAME (WS-MISSION-COUNT).
026200     MOVE 0 TO CT-EVENT-CT (WS-MISSION-COUNT)
026300               CT-ITEM-CT (WS-MISSION-COUNT)
026400               CT-INDIC-TOTAL (WS-MISSION-COUNT)
026500               CT-INDIC-WITH-VAL (WS-MISSION-COUNT).
026600     MOVE WS-MISSION-COUNT TO WS-COMP-COUNT.
026700 2000-NEXT-MISSION.
026800     PERFORM 9100-READ-MISSION THRU 9100-EXIT.
026900 2000-EXIT.
027000     EXIT.
027100*---------------------------------------------------------------*
027200*    LINEAR SEARCH OF THE MISSION TABLE - SETS WS-FOUND-IDX TO
027300*    THE MATCHING SUBSCRIPT, OR 0 WHEN THE KEY DOES NOT EXIST.
027400*---------------------------------------------------------------*
027500 2500-FIND-MISSION-IDX.
027600*---------------------------------------------------------------*
027700     MOVE 0 TO WS-FOUND-IDX.
027800     PERFORM 2510-CHECK-ONE-MISSION THRU 2510-EXIT
027900         VARYING WS-SUBSCRIPT FROM 1 BY 1
028000         UNTIL WS-SUBSCRIPT > WS-MISSION-COUNT
028100            OR WS-FOUND-IDX NOT = 0.
028200 2500-EXIT.
028300     EXIT.
028400*---------------------------------------------------------------*
028500 2510-CHECK-ONE-MISSION.
028600*---------------------------------------------------------------*
028700     IF MS-ID (WS-SUBSCRIPT) = WS-SEARCH-ID
028800         MOVE WS-SUBSCRIPT TO WS-FOUND-IDX
028900     END-IF.
029000 2510-EXIT.
029100     EXIT.
029200*---------------------------------------------------------------*
029300 3000-VALIDATE-EVENTS.
029400*---------------------------------------------------------------*
029500     ADD 1 TO WS-RE-RECNO.
029600     MOVE WS-CE-MISSION TO WS-SEARCH-ID.
029700     PERFORM 2500-FIND-MISSION-IDX THRU 2500-EXIT.
029800     IF WS-FOUND-IDX = 0
029900         MOVE 'RISK-EVENT' TO RJ-FILE-TYPE
030000         MOVE WS-RE-RECNO  TO RJ-RECORD-NO
030100         MOVE WS-CE-MISSION TO RJ-MISSION-KEY
030200         MOVE 'UNKNOWN MISSION KEY'   TO RJ-REASON
030300         PERFORM 3900-WRITE-REJECT THRU 3900-EXIT
030400     ELSE
030500         ADD 1 TO WS-IMPORT-COUNT.
030600         ADD 1 TO CT-EVENT-CT (WS-FOUND-IDX).
030700         IF WS-CE-L < 1 OR WS-CE-L > 5
030800             ADD 1 TO WS-RE-CLAMP-CT
030900         END-IF.
031000         IF WS-CE-S < 1 OR WS-CE-S > 5
031100             ADD 1 TO WS-RE-CLAMP-CT
031200         END-IF
031300     END-IF.
031400     PERFORM 9200-READ-EVENT THRU 9200-EXIT.
031500 3000-EXIT.
031600     EXIT.
031700*---------------------------------------------------------------*
031800 3900-WRITE-REJECT.
031900*---------------------------------------------------------------*
032000     WRITE REJECT-RECORD.
032100     ADD 1 TO WS-REJECT-COUNT.
032200 3900-EXIT.
032300     EXIT.
032400*---------------------------------------------------------------*
032500 4000-VALIDATE-ITEMS.
032600*---------------------------------------------------------------*
032700     ADD 1 TO WS-FM-RECNO.
032800     MOVE WS-CI-MISSION TO WS-SEARCH-ID.
032900     PERFORM 2500-FIND-MISSION-IDX THRU 2500-EXIT.
033000     IF WS-FOUND-IDX = 0
033100         MOVE 'FMEA-ITEM' TO RJ-FILE-TYPE
033200         MOVE WS-FM-RECNO TO RJ-RECORD-NO
033300         MOVE WS-CI-MISSION TO RJ-MISSION-KEY
033400         MOVE 'UNKNOWN MISSION KEY'   TO RJ-REASON
033500         PERFORM 3900-WRITE-REJECT THRU 3900-EXIT
033600     ELSE
033700         ADD 1 TO WS-IMPORT-COUNT.
033800         ADD 1 TO CT-ITEM-CT (WS-FOUND-IDX).
033900         IF WS-CI-S < 1 OR WS-CI-S > 10
034000             ADD 1 TO WS-FM-CLAMP-CT
034100         END-IF.
034200         IF WS-CI-O < 1 OR WS-CI-O > 10
034300             ADD 1 TO WS-FM-CLAMP-CT
034400         END-IF.
034500         IF WS-CI-D < 1 OR WS-CI-D > 10
034600             ADD 1 TO WS-FM-CLAMP-CT
034700         END-IF
034800     END-IF.
034900     PERFORM 9300-READ-ITEM THRU 9300-EXIT.
035000 4000-EXIT.
035100     EXIT.
035200*---------------------------------------------------------------*
035300 5000-VALIDATE-INDICATORS.
035400*---------------------------------------------------------------*
035500     ADD 1 TO WS-IN-RECNO.
035600     MOVE WS-AI-MISSION TO WS-SEARCH-ID.
035700     PERFORM 2500-FIND-MISSION-IDX THRU 2500-EXIT.
035800     IF WS-FOUND-IDX = 0
035900         MOVE 'INDICATOR' TO RJ-FILE-TYPE
036000         MOVE WS-IN-RECNO TO RJ-RECORD-NO
036100         MOVE WS-AI-MISSION TO RJ-MISSION-KEY
036200         MOVE 'UNKNOWN MISSION KEY'   TO RJ-REASON
036300         PERFORM 3900-WRITE-REJECT THRU 3900-EXIT
036400     ELSE
036500         ADD 1 TO WS-IMPORT-COUNT.
036600         ADD 1 TO CT-INDIC-TOTAL (WS-FOUND-IDX).
036700         IF WS-AI-VALUE NOT = 0
036800             ADD 1 TO CT-INDIC-WITH-VAL (WS-FOUND-IDX)
036900         END-IF
037000     END-IF.
037100     PERFORM 9400-READ-INDICATOR THRU 9400-EXIT.
037200 5000-EXIT.
037300     EXIT.
037400*---------------------------------------------------------------*
037500 6000-VALIDATE-NODES.
037600*---------------------------------------------------------------*
037700     ADD 1 TO WS-FT-RECNO.
037800     MOVE WS-FT-MISSION TO WS-SEARCH-ID.
037900     PERFORM 2500-FIND-MISSION-IDX THRU 2500-EXIT.
038000     IF WS-FOUND-IDX = 0
038100         MOVE 'FTA-NODE' TO RJ-FILE-TYPE
038200         MOVE WS-FT-RECNO TO RJ-RECORD-NO
038300         MOVE WS-FT-MISSION TO RJ-MISSION-KEY
038400         MOVE 'UNKNOWN MISSION KEY'   TO RJ-REASON
038500         PERFORM 3900-WRITE-REJECT THRU 3900-EXIT
038600     ELSE
038700         ADD 1 TO WS-IMPORT-COUNT
038800     END-IF.
038900     PERFORM 9500-READ-NODE THRU 9500-EXIT.
039000 6000-EXIT.
039100     EXIT.
039200*---------------------------------------------------------------*
039300*    COVERAGE % = INDICATORS-WITH-VALUE / TOTAL-INDICATORS * 100,
039400*    FLAG COVERAGE < 80%, ZERO EVENTS, ZERO ITEMS, AND SET THE
039500*    OVERALL COMPLETE SWITCH - BUSINESS RULE: MISSION EXISTS,
039600*    COVERAGE >= 50%, AND AT LEAST ONE RISK EVENT.
039700*---------------------------------------------------------------*
039800 7000-COMPUTE-COMPLETENESS.
039900*---------------------------------------------------------------*
040000     PERFORM 7100-ONE-MISSION THRU 7100-EXIT
040100         VARYING WS-SUBSCRIPT FROM 1 BY 1
040200         UNTIL WS-SUBSCRIPT > WS-COMP-COUNT.
040300 7000-EXIT.
040400     EXIT.
040500*---------------------------------------------------------------*
040600 7100-ONE-MISSION.
040700*---------------------------------------------------------------*
040800     MOVE 'N' TO CT-LOW-COV-SW (WS-SUBSCRIPT).
040900     MOVE 'N' TO CT-ZERO-EVT-SW (WS-SUBSCRIPT).
041000     MOVE 'N' TO CT-ZERO-ITEM-SW (WS-SUBSCRIPT).
041100     MOVE 'N' TO CT-COMPLETE-SW (WS-SUBSCRIPT).
041200     IF CT-INDIC-TOTAL (WS-SUBSCRIPT) = 0
041300         MOVE 0 TO CT-COVERAGE-PCT (WS-SUBSCRIPT)
041400     ELSE
041500         COMPUTE CT-COVERAGE-PCT (WS-SUBSCRIPT) ROUNDED =
041600             (CT-INDIC-WITH-VAL (WS-SUBSCRIPT) /
041700                 CT-INDIC-TOTAL (WS-SUBSCRIPT)) * 100
041800     END-IF.
041900     IF CT-COVERAGE-PCT (WS-SUBSCRIPT) < 80
042000         SET CT-LOW-COVERAGE (WS-SUBSCRIPT) TO TRUE
042100     END-IF.
042200     IF CT-EVENT-CT (WS-SUBSCRIPT) = 0
042300         SET CT-ZERO-EVENTS (WS-SUBSCRIPT) TO TRUE
042400     END-IF.
042500     IF CT-ITEM-CT (WS-SUBSCRIPT) = 0
042600         SET CT-ZERO-ITEMS (WS-SUBSCRIPT) TO TRUE
042700     END-IF.
042800     IF CT-COVERAGE-PCT (WS-SUBSCRIPT) NOT < 50
042900             AND CT-EVENT-CT (WS-SUBSCRIPT) NOT < 1
043000         SET CT-MISSION-COMPLETE (WS-SUBSCRIPT) TO TRUE
043100     END-IF.
043200 7100-EXIT.
043300     EXIT.
043400*---------------------------------------------------------------*
043500 8000-RETURN-RESULTS.
043600*---------------------------------------------------------------*
043700     MOVE WS-IMPORT-COUNT   TO LK-IMPORT-COUNT.
043800     MOVE WS-REJECT-COUNT   TO LK-REJECT-COUNT.
043900     MOVE WS-RE-CLAMP-CT    TO LK-RE-CLAMP-CT.
044000     MOVE WS-FM-CLAMP-CT    TO LK-FM-CLAMP-CT.
044100     MOVE WS-COMP-COUNT     TO LK-COMP-COUNT.
044200     PERFORM 8100-RETURN-ONE-MISSION THRU 8100-EXIT
044300         VARYING WS-SUBSCRIPT FROM 1 BY 1
044400         UNTIL WS-SUBSCRIPT > WS-COMP-COUNT.
044500 8000-EXIT.
044600     EXIT.
044700*---------------------------------------------------------------*
044800 8100-RETURN-ONE-MISSION.
044900*---------------------------------------------------------------*
045000     MOVE CT-MISSION-ID (WS-SUBSCRIPT)
045100         TO LKCT-MISSION-ID (WS-SUBSCRIPT).
045200     MOVE CT-MISSION-NAME (WS-SUBSCRIPT)
045300         TO LKCT-MISSION-NAME (WS-SUBSCRIPT).
045400     MOVE CT-EVENT-CT (WS-SUBSCRIPT)
045500         TO LKCT-EVENT-CT (WS-SUBSCRIPT).
045600     MOVE CT-ITEM-CT (WS-SUBSCRIPT)
045700         TO LKCT-ITEM-CT (WS-SUBSCRIPT).
045800     MOVE CT-INDIC-TOTAL (WS-SUBSCRIPT)
045900         TO LKCT-INDIC-TOTAL (WS-SUBSCRIPT).
046000     MOVE CT-INDIC-WITH-VAL (WS-SUBSCRIPT)
046100         TO LKCT-INDIC-WITH-VAL (WS-SUBSCRIPT).
046200     MOVE CT-COVERAGE-PCT (WS-SUBSCRIPT)
046300         TO LKCT-COVERAGE-PCT (WS-SUBSCRIPT).
046400     MOVE CT-LOW-COV-SW (WS-SUBSCRIPT)
046500         TO LKCT-LOW-COV-SW (WS-SUBSCRIPT).
046600     MOVE CT-ZERO-EVT-SW (WS-SUBSCRIPT)
046700         TO LKCT-ZERO-EVT-SW (WS-SUBSCRIPT).
046800     MOVE CT-ZERO-ITEM-SW (WS-SUBSCRIPT)
046900         TO LKCT-ZERO-ITEM-SW (WS-SUBSCRIPT).
047000     MOVE CT-COMPLETE-SW (WS-SUBSCRIPT)
047100         TO LKCT-COMPLETE-SW (WS-SUBSCRIPT).
047200 8100-EXIT.
047300     EXIT.
047400*---------------------------------------------------------------*
047500 9000-CLOSE-FILES.
047600*---------------------------------------------------------------*
047700     CLOSE MISSION-FILE
047800           RISK-EVENT-FILE
047900           FMEA-ITEM-FILE
048000           INDICATOR-FILE
048100           FTA-NODE-FILE
048200           REJECT-FILE.
048300 9000-EXIT.
048400     EXIT.
048500*---------------------------------------------------------------*
048600 9100-READ-MISSION.
048700*---------------------------------------------------------------*
048800     READ MISSION-FILE
048900         AT END
049000             SET END-OF-MISSIONS TO TRUE.
049100 9100-EXIT.
049200     EXIT.
049300*---------------------------------------------------------------*
049400 9200-READ-EVENT.
049500*---------------------------------------------------------------*
049600     READ RISK-EVENT-FILE
049700         AT END
049800             SET END-OF-EVENTS TO TRUE
049900             GO TO 9200-EXIT.
050000     MOVE RE-ID         TO WS-CE-ID.
050100     MOVE RE-MISSION     TO WS-CE-MISSION.
050200     MOVE RE-LIKELI        TO WS-CE-L.
050300     MOVE RE-SEVER           TO WS-CE-S.
050400 9200-EXIT.
050500     EXIT.
050600*---------------------------------------------------------------*
050700 9300-READ-ITEM.
050800*---------------------------------------------------------------*
050900     READ FMEA-ITEM-FILE
051000         AT END
051100             SET END-OF-ITEMS TO TRUE
051200             GO TO 9300-EXIT.
051300     MOVE FM-ID         TO WS-CI-ID.
051400     MOVE FM-MISSION     TO WS-CI-MISSION.
051500     MOVE FM-S             TO WS-CI-S.
051600     MOVE FM-O               TO WS-CI-O.
051700     MOVE FM-D                 TO WS-CI-D.
051800 9300-EXIT.
051900     EXIT.
052000*---------------------------------------------------------------*
052100 9400-READ-INDICATOR.
052200*---------------------------------------------------------------*
052300     READ INDICATOR-FILE
052400         AT END
052500             SET END-OF-INDICATORS TO TRUE
052600             GO TO 9400-EXIT.
052700     MOVE IN-ID          TO WS-AI-ID.
052800     MOVE IN-MISSION      TO WS-AI-MISSION.
052900     MOVE IN-VALUE          TO WS-AI-VALUE.
053000 9400-EXIT.
053100     EXIT.
053200*---------------------------------------------------------------*
053300 9500-READ-NODE.
053400*---------------------------------------------------------------*
053500     READ FTA-NODE-FILE
053600         AT END
053700             SET END-OF-NODES TO TRUE
053800             GO TO 9500-EXIT.
053900     MOVE FT-ID           TO WS-FT-ID.
054000     MOVE FT-MISSION       TO WS-FT-MISSION.
054100 9500-EXIT.
054200     EXIT.
