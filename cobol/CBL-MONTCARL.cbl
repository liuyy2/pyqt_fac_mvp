000100*===============================================================*
000200* PROGRAM NAME:    MONTCARL
000300* ORIGINAL AUTHOR: RENEE HENDRICKS
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 09/14/94 R HENDRICKS    CREATED - MONTE-CARLO UNCERTAINTY PASS  CR940914
000900*                         OVER THE RISK-MATRIX, FMEA AND AHP      CR940914
001000*                         MODELS.  RE-SAMPLES EACH MODEL'S INPUTS CR940914
001100*                         AND REPORTS MEAN/STD/PERCENTILE/        CR940914
001200*                         PROB-HIGH STATISTICS.                   CR940914
001300* 02/27/96 R HENDRICKS    ADDED THE MINIMAL-STANDARD GENERATOR    CR960227
001400*                         (PARK-MILLER, 16807 MOD 2147483647) -   CR960227
001500*                         SHOP STANDARDS FORBID CALLING OUT TO    CR960227
001600*                         THE SYSTEM RANDOM-NUMBER SERVICE FOR    CR960227
001700*                         REPEATABLE BATCH RESULTS.               CR960227
001800* 11/19/98 R HENDRICKS    Y2K REVIEW - NO PACKED-DATE FIELDS IN   CR981119
001900*                         THIS PROGRAM, NO CHANGE REQUIRED.       CR981119
002000* 05/03/01 T OYELARAN     SAMPLE COUNT AND SEED PARAMETERIZED     CR010503
002100*                         (N 100-100000, SEED DEFAULT 42).        CR010503
002200* 10/02/02 D QUINTERO     RANK50/90/95 WERE FLOOR(N*PCT/100)+1 -  CR021002
002300*                         ONE RANK TOO HIGH WHENEVER N*PCT IS AN  CR021002
002400*                         EXACT MULTIPLE OF 100 (TRUE AT THE      CR021002
002500*                         DEFAULT N=2000).  CHANGED TO A TRUE     CR021002
002600*                         CEILING, (N*PCT + 99) / 100.            CR021002
002700*===============================================================*
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.    MONTCARL.
003000 AUTHOR.        RENEE HENDRICKS.
003100 INSTALLATION.  COBOL DEVELOPMENT CENTER.
003200 DATE-WRITTEN.  09/14/94.
003300 DATE-COMPILED.
003400 SECURITY.      NON-CONFIDENTIAL.
003500*===============================================================*
003600 ENVIRONMENT DIVISION.
003700*---------------------------------------------------------------*
003800 CONFIGURATION SECTION.
003900*---------------------------------------------------------------*
004000 SOURCE-COMPUTER.  IBM-3081.
004100 OBJECT-COMPUTER.  IBM-3081.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     CLASS PHASE-LETTER IS "A" THRU "Z".
004500*---------------------------------------------------------------*
004600 INPUT-OUTPUT SECTION.
004700*---------------------------------------------------------------*
004800 FILE-CONTROL.
004900     SELECT RISK-EVENT-FILE ASSIGN TO REVTF
005000       ORGANIZATION IS LINE SEQUENTIAL
005100       FILE STATUS  IS WS-REVT-STATUS.
005200*
005300     SELECT FMEA-ITEM-FILE ASSIGN TO FMEAF
005400       ORGANIZATION IS LINE SEQUENTIAL
005500       FILE STATUS  IS WS-FMEA-STATUS.
005600*
005700     SELECT INDICATOR-FILE ASSIGN TO INDF
005800       ORGANIZATION IS LINE SEQUENTIAL
005900       FILE STATUS  IS WS-INDF-STATUS.
006000*===============================================================*
006100 DATA DIVISION.
006200*---------------------------------------------------------------*
006300 FILE SECTION.
006400*---------------------------------------------------------------*
006500 FD  RISK-EVENT-FILE
006600     LABEL RECORDS ARE STANDARD
006700     RECORDING MODE IS F.
006800     COPY RISKEVT.
006900*---------------------------------------------------------------*
007000 FD  FMEA-ITEM-FILE
007100     LABEL RECORDS ARE STANDARD
007200     RECORDING MODE IS F.
007300     COPY FMEAITM.
007400*---------------------------------------------------------------*
007500 FD  INDICATOR-FILE
007600     LABEL RECORDS ARE STANDARD
007700     RECORDING MODE IS F.
007800     COPY INDIC.
007900*---------------------------------------------------------------*
008000*    ONE SAMPLE-STREAM SORT SERVES ALL THREE MODELS IN TURN.
008100*    SS-GROUP-ID IS THE EVENT/ITEM TABLE SUBSCRIPT DURING THE
008200*    RISK-MATRIX AND FMEA PHASES (0 = THE MISSION TOTAL SERIES);
008300*    IT IS ALWAYS 0 DURING THE AHP PHASE (ONE COMPOSITE-SCORE
008400*    SERIES).
008500*---------------------------------------------------------------*
008600 SD  SAMPLE-SORT-FILE.
008700 01  SAMPLE-SORT-RECORD.
008800     05  SS-GROUP-ID               PIC 9(04).
008900     05  SS-VALUE                  PIC S9(09)V9(04).
009000*---------------------------------------------------------------*
009100 WORKING-STORAGE SECTION.
009200*---------------------------------------------------------------*
009300 77  WS-REVT-STATUS               PIC X(02) VALUE '00'.
009400 77  WS-FMEA-STATUS               PIC X(02) VALUE '00'.
009500 77  WS-INDF-STATUS               PIC X(02) VALUE '00'.
009600 77  WS-SORT-STATUS                PIC X(02) VALUE '00'.
009700 77  WS-REVT-EOF-SW               PIC X(01) VALUE 'N'.
009800     88  END-OF-EVENTS                     VALUE 'Y'.
009900 77  WS-FMEA-EOF-SW               PIC X(01) VALUE 'N'.
010000     88  END-OF-ITEMS                      VALUE 'Y'.
010100 77  WS-INDF-EOF-SW               PIC X(01) VALUE 'N'.
010200     88  END-OF-INDICATORS                 VALUE 'Y'.
010300*---------------------------------------------------------------*
010400 01  WS-RUN-PARMS.
010500     05  WS-MISSION-KEY            PIC 9(04).
010600     05  WS-N-SAMPLES              PIC 9(06) COMP VALUE 2000.
010700     05  WS-CURRENT-PHASE          PIC X(01) VALUE SPACE.
010800*---------------------------------------------------------------*
010900*    MINIMAL-STANDARD (PARK-MILLER) GENERATOR WORK AREA.
011000*---------------------------------------------------------------*
011100 01  WS-SEED                       PIC S9(10) COMP VALUE 42.
011200 01  WS-SEED-ALPHA REDEFINES WS-SEED PIC S9(10) COMP.
011300 01  WS-LCG-PROD                   PIC S9(14) COMP VALUE 0.
011400 01  WS-LCG-QUOT                   PIC S9(10) COMP VALUE 0.
011500 01  WS-RANDOM-UNIFORM             PIC 9V9(08) COMP VALUE 0.
011600 01  WS-RANDOM-UNIFORM-ALPHA REDEFINES WS-RANDOM-UNIFORM
011700                                    PIC 9V9(08) COMP.
011800*---------------------------------------------------------------*
011900 01  WS-CURRENT-EVENT.
012000     05  WS-CE-ID                  PIC 9(04).
012100     05  WS-CE-MISSION             PIC 9(04).
012200     05  WS-CE-NAME                PIC X(30).
012300     05  WS-CE-HAZARD              PIC X(20).
012400     05  WS-CE-L                   PIC 9(01).
012500     05  WS-CE-S                   PIC 9(01).
012600 01  WS-EVENT-TABLE.
012700     05  WS-EV-ENTRY OCCURS 500 TIMES.
012800         10  EV-ID                 PIC 9(04).
012900         10  EV-NAME               PIC X(30).
013000         10  EV-L                  PIC 9(01).
013100         10  EV-S                  PIC 9(01).
013200 01  WS-EVENT-COUNT                PIC 9(04) COMP VALUE 0.
013300*---------------------------------------------------------------*
013400 01  WS-CURRENT-ITEM.
013500     05  WS-CI-ID                  PIC 9(04).
013600     05  WS-CI-MISSION             PIC 9(04).
013700     05  WS-CI-SYSTEM              PIC X(20).
013800     05  WS-CI-FAILMODE            PIC X(30).
013900     05  WS-CI-EFFECT              PIC X(30).
014000     05  WS-CI-CAUSE               PIC X(30).
014100     05  WS-CI-CONTROL             PIC X(30).
014200     05  WS-CI-S                   PIC 9(02).
014300     05  WS-CI-O                   PIC 9(02).
014400     05  WS-CI-D                   PIC 9(02).
014500 01  WS-ITEM-TABLE.
014600     05  WS-IT-ENTRY OCCURS 500 TIMES.
014700         10  IT-ID                 PIC 9(04).
014800         10  IT-FAILMODE           PIC X(30).
014900         10  IT-S                  PIC 9(02).
015000         10  IT-O                  PIC 9(02).
015100         10  IT-D                  PIC 9(02).
015200 01  WS-ITEM-COUNT                 PIC 9(04) COMP VALUE 0.
015300*---------------------------------------------------------------*
015400 01  WS-CURRENT-INDIC.
015500     05  WS-AI-ID                  PIC 9(04).
015600     05  WS-AI-MISSION             PIC 9(04).
015700     05  WS-AI-NAME                PIC X(30).
015800     05  WS-AI-VALUE               PIC S9(07)V9(04).
015900     05  WS-AI-WEIGHT              PIC 9(01)V9(04).
016000     05  WS-AI-DIST-TYPE           PIC X(10).
016100     05  WS-AI-P1                  PIC S9(07)V9(04).
016200     05  WS-AI-P2                  PIC S9(07)V9(04).
016300     05  WS-AI-P3                  PIC S9(07)V9(04).
016400*---------------------------------------------------------------*
016500 01  WS-INDIC-TABLE.
016600     05  WS-AI-ENTRY OCCURS 100 TIMES.
016700         10  AI-ID                 PIC 9(04).
016800         10  AI-NAME               PIC X(30).
016900         10  AI-VALUE              PIC S9(07)V9(08).
017000         10  AI-WEIGHT-RAW         PIC 9(01)V9(08).
017100         10  AI-WEIGHT-NORM        PIC 9(01)V9(08).
017200         10  AI-DIST-TYPE          PIC X(10).
017300         10  AI-P1                 PIC S9(07)V9(08).
017400         10  AI-P2                 PIC S9(07)V9(08).
017500         10  AI-P3                 PIC S9(07)V9(08).
017600         10  AI-MU                 PIC S9(07)V9(08).
017700         10  AI-SIGMA              PIC 9(07)V9(08).
017800         10  AI-Z                  PIC S9(03)V9(08).
017900         10  AI-CORR               PIC 9(03)V9(08).
018000         10  AI-WPRIME             PIC 9(02)V9(08).
018100         10  AI-RISK               PIC 9(01)V9(08).
018200         10  AI-CONTRIB            PIC 9(02)V9(08).
018300 01  WS-INDIC-COUNT                PIC 9(04) COMP VALUE 0.
018400 01  WS-WEIGHT-RAW-SUM             PIC 9(04)V9(08) COMP VALUE 0.
018500 01  WS-WC-SUM                     PIC 9(04)V9(08) COMP VALUE 0.
018600 01  WS-COMPOSITE-SCORE             PIC 9(02)V9(08) COMP VALUE 0.
018700*---------------------------------------------------------------*
018800 01  WS-SUBSCRIPT                  PIC 9(04) COMP VALUE 0.
018900 01  WS-SAMPLE-IDX                 PIC 9(06) COMP VALUE 0.
019000 01  WS-SAMPLE-TOTAL               PIC S9(09)V9(04) COMP VALUE 0.
019100 01  WS-SAMP-L                     PIC 9(02) COMP VALUE 0.
019200 01  WS-SAMP-S                     PIC 9(02) COMP VALUE 0.
019300 01  WS-SAMP-O                     PIC 9(02) COMP VALUE 0.
019400 01  WS-SAMP-D                     PIC 9(02) COMP VALUE 0.
019500 01  WS-EVENT-R                    PIC 9(02) COMP VALUE 0.
019600 01  WS-ITEM-RPN                   PIC 9(04) COMP VALUE 0.
019700*---------------------------------------------------------------*
019800*    SHARED ORDINAL "+-1" SAMPLER (BUSINESS RULE 12).
019900*---------------------------------------------------------------*
020000 01  WS-DISC-V                     PIC 9(02) COMP.
020100 01  WS-DISC-MIN                   PIC 9(02) COMP.
020200 01  WS-DISC-MAX                   PIC 9(02) COMP.
020300 01  WS-DISC-RESULT                PIC 9(02) COMP.
020400 01  WS-DISC-LOW-SW                PIC X(01).
020500     88  WS-DISC-LOW-VALID                 VALUE 'Y'.
020600 01  WS-DISC-HIGH-SW                PIC X(01).
020700     88  WS-DISC-HIGH-VALID                VALUE 'Y'.
020800 01  WS-DISC-PTOTAL                 PIC 9V9(04) COMP.
020900 01  WS-DISC-T1                     PIC 9V9(04) COMP.
021000 01  WS-DISC-T2                     PIC 9V9(04) COMP.
021100*---------------------------------------------------------------*
021200*    DISTRIBUTION SAMPLERS FOR THE AHP MODEL.
021300*---------------------------------------------------------------*
021400 01  WS-U-LOW                       PIC S9(07)V9(08) COMP.
021500 01  WS-U-HIGH                      PIC S9(07)V9(08) COMP.
021600 01  WS-U-RESULT                    PIC S9(07)V9(08) COMP.
021700 01  WS-N-MU                        PIC S9(07)V9(08) COMP.
021800 01  WS-N-SIGMA                     PIC S9(07)V9(08) COMP.
021900 01  WS-N-SUM                       PIC 9(02)V9(08) COMP.
022000 01  WS-N-RESULT                    PIC S9(07)V9(08) COMP.
022100 01  WS-T-LOW                       PIC S9(07)V9(08) COMP.
022200 01  WS-T-MODE                      PIC S9(07)V9(08) COMP.
022300 01  WS-T-HIGH                      PIC S9(07)V9(08) COMP.
022400 01  WS-T-FRAC                      PIC 9V9(08) COMP.
022500 01  WS-T-RESULT                    PIC S9(07)V9(08) COMP.
022600*---------------------------------------------------------------*
022700*    MANUAL SQUARE-ROOT AND EXPONENTIAL WORK AREAS - SAME
022800*    NEWTON-RAPHSON / RANGE-REDUCED-TAYLOR TECHNIQUE AS AHPSCR.
022900*---------------------------------------------------------------*
023000 01  WS-SQRT-N                      PIC S9(11)V9(04) COMP.
023100 01  WS-SQRT-X                      PIC S9(11)V9(04) COMP.
023200 01  WS-SQRT-RESULT                 PIC S9(11)V9(04) COMP.
023300 01  WS-EXP-ARG                     PIC S9(05)V9(08) COMP.
023400 01  WS-EXP-POS                     PIC 9(05)V9(08) COMP.
023500 01  WS-EXP-RESULT                  PIC 9(07)V9(08) COMP.
023600 01  WS-EXP-TERM                    PIC 9(07)V9(08) COMP.
023700 01  WS-EXP-K                       PIC 9(02) COMP.
023800 01  WS-EXP-SCALE-CT                PIC 9(02) COMP.
023900 01  WS-EXP-NEG-SW                  PIC X(01) VALUE 'N'.
024000     88  EXP-IS-NEGATIVE                   VALUE 'Y'.
024100 01  WS-SQRT-2PI                    PIC 9(01)V9(08) COMP
024200                                     VALUE 2.50662827.
024300*---------------------------------------------------------------*
024400*    RUNNING CONTROL-BREAK GROUP STATISTICS - REUSED ACROSS ALL
024500*    THREE PHASES, FILED OUT BY 3860-FILE-GROUP-RESULT.
024600*---------------------------------------------------------------*
024700 01  WS-GRP-ID                      PIC 9(04) COMP VALUE 0.
024800 01  WS-GRP-COUNT                   PIC 9(06) COMP VALUE 0.
024900 01  WS-GRP-SUM                     PIC S9(11)V9(04) COMP VALUE 0.
025000 01  WS-GRP-SUMSQ                   PIC S9(15)V9(04) COMP VALUE 0.
025100 01  WS-GRP-THRESH-CT               PIC 9(06) COMP VALUE 0.
025200 01  WS-GRP-THRESH2-CT              PIC 9(06) COMP VALUE 0.
025300 01  WS-GRP-P50                     PIC S9(09)V9(04) COMP VALUE 0.
025400 01  WS-GRP-P90                     PIC S9(09)V9(04) COMP VALUE 0.
025500 01  WS-GRP-P95                     PIC S9(09)V9(04) COMP VALUE 0.
025600 01  WS-GRP-MEAN                    PIC S9(09)V9(04) COMP VALUE 0.
025700 01  WS-GRP-STD                     PIC S9(09)V9(04) COMP VALUE 0.
025800 01  WS-GRP-PROBHIGH                PIC 9(01)V9(04) COMP VALUE 0.
025900 01  WS-GRP-PROBEXTR                PIC 9(01)V9(04) COMP VALUE 0.
026000 01  WS-RANK50                      PIC 9(06) COMP VALUE 0.
026100 01  WS-RANK90                      PIC 9(06) COMP VALUE 0.
026200 01  WS-RANK95                      PIC 9(06) COMP VALUE 0.
026300 01  WS-THRESHOLD                   PIC S9(09)V9(04) COMP VALUE 0.
026400 01  WS-GLOBAL-THRESHOLD            PIC S9(09)V9(04) COMP VALUE 0.
026500*---------------------------------------------------------------*
026600 01  WS-RM-GLOBAL.
026700     05  RM-NOMINAL                 PIC 9(06).
026800     05  RM-MEAN                    PIC 9(06)V9(04).
026900     05  RM-STD                     PIC 9(06)V9(04).
027000     05  RM-P50                     PIC 9(06)V9(04).
027100     05  RM-P90                     PIC 9(06)V9(04).
027200     05  RM-P95                     PIC 9(06)V9(04).
027300     05  RM-PROBHIGH                PIC 9(01)V9(04).
027400 01  WS-RM-EVENT-TABLE.
027500     05  WS-RM-EV-ENTRY OCCURS 500 TIMES.
027600         10  RM-EV-ID                PIC 9(04).
027700         10  RM-EV-NAME               PIC X(30).
027800         10  RM-EV-NOMINAL            PIC 9(02).
027900         10  RM-EV-MEAN               PIC 9(02)V9(04).
028000         10  RM-EV-STD                PIC 9(02)V9(04).
028100         10  RM-EV-P50                PIC 9(02)V9(04).
028200         10  RM-EV-P90                PIC 9(02)V9(04).
028300         10  RM-EV-P95                PIC 9(02)V9(04).
028400         10  RM-EV-PROBHIGH           PIC 9(01)V9(04).
028500*---------------------------------------------------------------*
028600 01  WS-FM-GLOBAL.
028700     05  FM-NOMINAL                 PIC 9(07).
028800     05  FM-MEAN                    PIC 9(07)V9(04).
028900     05  FM-STD                     PIC 9(07)V9(04).
029000     05  FM-P50                     PIC 9(07)V9(04).
029100     05  FM-P90                     PIC 9(07)V9(04).
029200     05  FM-P95                     PIC 9(07)V9(04).
029300     05  FM-PROBHIGH                PIC 9(01)V9(04).
029400 01  WS-FM-ITEM-TABLE.
029500     05  WS-FM-IT-ENTRY OCCURS 500 TIMES.
029600         10  FM-IT-ID                PIC 9(04).
029700         10  FM-IT-FAILMODE           PIC X(30).
029800         10  FM-IT-NOMINAL            PIC 9(04).
029900         10  FM-IT-MEAN               PIC 9(04)V9(04).
030000         10  FM-IT-STD                PIC 9(04)V9(04).
030100         10  FM-IT-P50                PIC 9(04)V9(04).
030200         10  FM-IT-P90                PIC 9(04)V9(04).
030300         10  FM-IT-P95                PIC 9(04)V9(04).
030400         10  FM-IT-PROBHIGH           PIC 9(01)V9(04).
030500*---------------------------------------------------------------*
030600 01  WS-AH-GLOBAL.
030700     05  AH-NOMINAL                 PIC 9(02)V9(04).
030800     05  AH-MEAN                    PIC 9(02)V9(04).
030900     05  AH-STD                     PIC 9(02)V9(04).
031000     05  AH-P50                     PIC 9(02)V9(04).
031100     05  AH-P90                     PIC 9(02)V9(04).
031200     05  AH-P95                     PIC 9(02)V9(04).
031300     05  AH-PROBHIGH                PIC 9(01)V9(04).
031400     05  AH-PROBEXTREME             PIC 9(01)V9(04).
031500 01  WS-RESULT-AREA REDEFINES WS-AH-GLOBAL.
031600     05  FILLER                     PIC X(08).
031700     05  FILLER                     PIC X(10).
031800*---------------------------------------------------------------*
031900 LINKAGE SECTION.
032000*---------------------------------------------------------------*
032100 01  LK-MISSION-KEY                 PIC 9(04).
032200 01  LK-N-SAMPLES                   PIC 9(06).
032300 01  LK-SEED                        PIC S9(10).
032400 01  LK-RM-GLOBAL.
032500     05  LK-RM-NOMINAL              PIC 9(06).
032600     05  LK-RM-MEAN                 PIC 9(06)V9(04).
032700     05  LK-RM-STD                  PIC 9(06)V9(04).
032800     05  LK-RM-P50                  PIC 9(06)V9(04).
032900     05  LK-RM-P90                  PIC 9(06)V9(04).
033000     05  LK-RM-P95                  PIC 9(06)V9(04).
033100     05  LK-RM-PROBHIGH             PIC 9(01)V9(04).
033200 01  LK-RM-EVENT-COUNT              PIC 9(04).
033300 01  LK-RM-EVENT-TABLE.
033400     05  LK-RM-EV-ENTRY OCCURS 500 TIMES.
033500         10  LKRM-EV-ID              PIC 9(04).
033600         10  LKRM-EV-NAME            PIC X(30).
033700         10  LKRM-EV-NOMINAL         PIC 9(02).
033800         10  LKRM-EV-MEAN            PIC 9(02)V9(04).
033900         10  LKRM-EV-STD             PIC 9(02)V9(04).
034000         10  LKRM-EV-P50             PIC 9(02)V9(04).
034100         10  LKRM-EV-P90             PIC 9(02)V9(04).
034200         10  LKRM-EV-P95             PIC 9(02)V9(04).
034300         10  LKRM-EV-PROBHIGH        PIC 9(01)V9(04).
034400 01  LK-FM-GLOBAL.
034500     05  LK-FM-NOMINAL              PIC 9(07).
034600     05  LK-FM-MEAN                 PIC 9(07)V9(04).
034700     05  LK-FM-STD                  PIC 9(07)V9(04).
034800     05  LK-FM-P50                  PIC 9(07)V9(04).
034900     05  LK-FM-P90                  PIC 9(07)V9(04).
035000     05  LK-FM-P95                  PIC 9(07)V9(04).
035100     05  LK-FM-PROBHIGH             PIC 9(01)V9(04).
035200 01  LK-FM-ITEM-COUNT                PIC 9(04).
035300 01  LK-FM-ITEM-TABLE.
035400     05  LK-FM-IT-ENTRY OCCURS 500 TIMES.
035500         10  LKFM-IT-ID              PIC 9(04).
035600         10  LKFM-IT-FAILMODE        PIC X(30).
035700         10  LKFM-IT-NOMINAL         PIC 9(04).
035800         10  LKFM-IT-MEAN            PIC 9(04)V9(04).
035900         10  LKFM-IT-STD             PIC 9(04)V9(04).
036000         10  LKFM-IT-P50             PIC 9(04)V9(04).
036100         10  LKFM-IT-P90             PIC 9(04)V9(04).
036200         10  LKFM-IT-P95             PIC 9(04)V9(04).
036300         10  LKFM-IT-PROBHIGH        PIC 9(01)V9(04).
036400 01  LK-AH-GLOBAL.
036500     05  LK-AH-NOMINAL              PIC 9(02)V9(04).
036600     05  LK-AH-MEAN                 PIC 9(02)V9(04).
036700     05  LK-AH-STD                  PIC 9(02)V9(04).
036800     05  LK-AH-P50                  PIC 9(02)V9(04).
036900     05  LK-AH-P90                  PIC 9(02)V9(04).
037000     05  LK-AH-P95                  PIC 9(02)V9(04).
037100     05  LK-AH-PROBHIGH             PIC 9(01)V9(04).
037200     05  LK-AH-PROBEXTREME          PIC 9(01)V9(04).
037300*===============================================================*
037400 PROCEDURE DIVISION USING LK-MISSION-KEY, LK-N-SAMPLES, LK-SEED,
037500     LK-RM-GLOBAL, LK-RM-EVENT-COUNT, LK-RM-EVENT-TABLE,
037600     LK-FM-GLOBAL, LK-FM-ITEM-COUNT, LK-FM-ITEM-TABLE,
037700     LK-AH-GLOBAL.
037800*---------------------------------------------------------------*
037900 0000-MAIN-PROCESSING.
038000*---------------------------------------------------------------*
038100     MOVE LK-MISSION-KEY            TO WS-MISSION-KEY.
038200     MOVE LK-N-SAMPLES               TO WS-N-SAMPLES.
038300     MOVE LK-SEED                    TO WS-SEED.
038400     IF WS-N-SAMPLES < 100 OR WS-N-SAMPLES > 100000
038500         MOVE 2000 TO WS-N-SAMPLES
038600     END-IF.
038700     IF WS-SEED = 0
038800         MOVE 42 TO WS-SEED
038900     END-IF.
039000     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
039100     PERFORM 2000-LOAD-EVENTS THRU 2000-EXIT
039200         UNTIL END-OF-EVENTS.
039300     PERFORM 2500-LOAD-ITEMS THRU 2500-EXIT
039400         UNTIL END-OF-ITEMS.
039500     PERFORM 2700-LOAD-INDICATORS THRU 2700-EXIT
039600         UNTIL END-OF-INDICATORS.
039700     PERFORM 2800-PREP-INDICATORS THRU 2800-EXIT.
039800     PERFORM 3000-RISKMTX-MC THRU 3000-EXIT.
039900     PERFORM 4000-FMEA-MC THRU 4000-EXIT.
040000     PERFORM 5000-AHP-MC THRU 5000-EXIT.
040100     PERFORM 6000-RETURN-RESULTS THRU 6000-EXIT.
040200     PERFORM 7000-CLOSE-FILES THRU 7000-EXIT.
040300     GOBACK.
040400*---------------------------------------------------------------*
040500 1000-OPEN-FILES.
040600*---------------------------------------------------------------*
040700     OPEN INPUT RISK-EVENT-FILE
040800                FMEA-ITEM-FILE
040900                INDICATOR-FILE.
041000     PERFORM 8000-READ-EVENT THRU 8000-EXIT.
041100     PERFORM 8100-READ-ITEM THRU 8100-EXIT.
041200     PERFORM 8200-READ-INDICATOR THRU 8200-EXIT.
041300 1000-EXIT.
041400     EXIT.
041500*---------------------------------------------------------------*
041600*    MINIMAL-STANDARD GENERATOR - ONE DRAW IN [0,1).
041700*---------------------------------------------------------------*
041800 1100-NEXT-RANDOM.
041900*---------------------------------------------------------------*
042000     COMPUTE WS-LCG-PROD = 16807 * WS-SEED.
042100     DIVIDE WS-LCG-PROD BY 2147483647
042200         GIVING WS-LCG-QUOT REMAINDER WS-SEED.
042300     IF WS-SEED <= 0
042400         ADD 2147483647 TO WS-SEED
042500     END-IF.
042600     COMPUTE WS-RANDOM-UNIFORM ROUNDED = WS-SEED / 2147483647.
042700 1100-EXIT.
042800     EXIT.
042900*---------------------------------------------------------------*
043000 2000-LOAD-EVENTS.
043100*---------------------------------------------------------------*
043200     IF WS-CE-MISSION NOT = WS-MISSION-KEY
043300         GO TO 2000-NEXT-EVENT
043400     END-IF.
043500     IF WS-EVENT-COUNT >= 500
043600         GO TO 2000-NEXT-EVENT
043700     END-IF.
043800     ADD 1                            TO WS-EVENT-COUNT.
043900     MOVE WS-CE-ID                    TO EV-ID (WS-EVENT-COUNT).
044000     MOVE WS-CE-NAME                  TO EV-NAME (WS-EVENT-COUNT).
044100     MOVE WS-CE-L                     TO EV-L (WS-EVENT-COUNT).
044200     MOVE WS-CE-S                     TO EV-S (WS-EVENT-COUNT).
044300 2000-NEXT-EVENT.
044400     PERFORM 8000-READ-EVENT THRU 8000-EXIT.
044500 2000-EXIT.
044600     EXIT.
044700*---------------------------------------------------------------*
044800*    SHARED ORDINAL +-1 SAMPLER - BUSINESS RULE 12.
044900*---------------------------------------------------------------*
045000 2100-DISCRETE-SAMPLE.
045100*---------------------------------------------------------------*
045200     MOVE 'N' TO WS-DISC-LOW-SW.
045300     MOVE 'N' TO WS-DISC-HIGH-SW.
045400     IF WS-DISC-V - 1 NOT < WS-DISC-MIN
045500         SET WS-DISC-LOW-VALID TO TRUE
045600     END-IF.
045700     IF WS-DISC-V + 1 NOT > WS-DISC-MAX
045800         SET WS-DISC-HIGH-VALID TO TRUE
045900     END-IF.
046000     COMPUTE WS-DISC-PTOTAL = 0.6.
046100     IF WS-DISC-LOW-VALID
046200         COMPUTE WS-DISC-PTOTAL = WS-DISC-PTOTAL + 0.2
046300     END-IF.
046400     IF WS-DISC-HIGH-VALID
046500         COMPUTE WS-DISC-PTOTAL = WS-DISC-PTOTAL + 0.2
046600     END-IF.
046700     COMPUTE WS-DISC-T1 = 0.6 / WS-DISC-PTOTAL.
046800     IF WS-DISC-LOW-VALID
046900         COMPUTE WS-DISC-T2 = WS-DISC-T1 + (0.2 / WS-DISC-PTOTAL)
047000     ELSE
047100         MOVE WS-DISC-T1 TO WS-DISC-T2
047200     END-IF.
047300     PERFORM 1100-NEXT-RANDOM THRU 1100-EXIT.
047400     IF WS-RANDOM-UNIFORM < WS-DISC-T1
047500         MOVE WS-DISC-V TO WS-DISC-RESULT
047600     ELSE
047700         IF WS-RANDOM-UNIFORM < WS-DISC-T2 AND WS-DISC-LOW-VALID
047800             COMPUTE WS-DISC-RESULT = WS-DISC-V - 1
047900         ELSE
048000             IF WS-DISC-HIGH-VALID
048100                 COMPUTE WS-DISC-RESULT = WS-DISC-V + 1
048200             ELSE
048300                 MOVE WS-DISC-V TO WS-DISC-RESULT
048400             END-IF
048500         END-IF
048600     END-IF.
048700 2100-EXIT.
048800     EXIT.
048900*---------------------------------------------------------------*
049000 2200-DRAW-UNIFORM.
049100*---------------------------------------------------------------*
049200     PERFORM 1100-NEXT-RANDOM THRU 1100-EXIT.
049300     COMPUTE WS-U-RESULT =
049400         WS-U-LOW + (WS-RANDOM-UNIFORM * (WS-U-HIGH - WS-U-LOW)).
049500 2200-EXIT.
049600     EXIT.
049700*---------------------------------------------------------------*
049800*    NORMAL DRAW BY THE IRWIN-HALL (SUM-OF-12) APPROXIMATION -
049900*    AVOIDS A LOG/COSINE ROUTINE FOR BOX-MULLER.
050000*---------------------------------------------------------------*
050100 2300-DRAW-NORMAL.
050200*---------------------------------------------------------------*
050300     MOVE 0 TO WS-N-SUM.
050400     PERFORM 2310-SUM-ONE-UNIFORM THRU 2310-EXIT
050500         12 TIMES.
050600     COMPUTE WS-N-RESULT =
050700         WS-N-MU + ((WS-N-SUM - 6) * WS-N-SIGMA).
050800 2300-EXIT.
050900     EXIT.
051000*---------------------------------------------------------------*
051100 2310-SUM-ONE-UNIFORM.
051200*---------------------------------------------------------------*
051300     PERFORM 1100-NEXT-RANDOM THRU 1100-EXIT.
051400     ADD WS-RANDOM-UNIFORM TO WS-N-SUM.
051500 2310-EXIT.
051600     EXIT.
051700*---------------------------------------------------------------*
051800*    TRIANGULAR DRAW BY INVERSE CDF.
051900*---------------------------------------------------------------*
052000 2400-DRAW-TRIANGULAR.
052100*---------------------------------------------------------------*
052200     PERFORM 1100-NEXT-RANDOM THRU 1100-EXIT.
052300     COMPUTE WS-T-FRAC =
052400         (WS-T-MODE - WS-T-LOW) / (WS-T-HIGH - WS-T-LOW).
052500     IF WS-RANDOM-UNIFORM < WS-T-FRAC
052600         COMPUTE WS-SQRT-N = WS-RANDOM-UNIFORM *
052700             (WS-T-HIGH - WS-T-LOW) * (WS-T-MODE - WS-T-LOW)
052800         PERFORM 9100-COMPUTE-SQRT THRU 9100-EXIT
052900         COMPUTE WS-T-RESULT = WS-T-LOW + WS-SQRT-RESULT
053000     ELSE
053100         COMPUTE WS-SQRT-N = (1 - WS-RANDOM-UNIFORM) *
053200             (WS-T-HIGH - WS-T-LOW) * (WS-T-HIGH - WS-T-MODE)
053300         PERFORM 9100-COMPUTE-SQRT THRU 9100-EXIT
053400         COMPUTE WS-T-RESULT = WS-T-HIGH - WS-SQRT-RESULT
053500     END-IF.
053600 2400-EXIT.
053700     EXIT.
053800*---------------------------------------------------------------*
053900 2500-LOAD-ITEMS.
054000*---------------------------------------------------------------*
054100     IF WS-CI-MISSION NOT = WS-MISSION-KEY
054200         GO TO 2500-NEXT-ITEM
054300     END-IF.
054400     IF WS-ITEM-COUNT >= 500
054500         GO TO 2500-NEXT-ITEM
054600     END-IF.
054700     ADD 1                             TO WS-ITEM-COUNT.
054800     MOVE WS-CI-ID                      TO IT-ID (WS-ITEM-COUNT).
054900     MOVE WS-CI-FAILMODE                TO IT-FAILMODE (WS-ITEM-COUNT).
055000     MOVE WS-CI-S                       TO IT-S (WS-ITEM-COUNT).
055100     MOVE WS-CI-O                       TO IT-O (WS-ITEM-COUNT).
055200     MOVE WS-CI-D                       TO IT-D (WS-ITEM-COUNT).
055300 2500-NEXT-ITEM.
055400     PERFORM 8100-READ-ITEM THRU 8100-EXIT.
055500 2500-EXIT.
055600     EXIT.
055700*---------------------------------------------------------------*
055800 2700-LOAD-INDICATORS.
055900*---------------------------------------------------------------*
056000     IF WS-AI-MISSION NOT = WS-MISSION-KEY
056100         GO TO 2700-NEXT-INDICATOR
056200     END-IF.
056300     IF WS-INDIC-COUNT >= 100
056400         GO TO 2700-NEXT-INDICATOR
056500     END-IF.
056600     ADD 1                              TO WS-INDIC-COUNT.
056700     MOVE WS-AI-ID                       TO AI-ID (WS-INDIC-COUNT).
056800     MOVE WS-AI-NAME                     TO AI-NAME (WS-INDIC-COUNT).
056900     MOVE WS-AI-VALUE                    TO AI-VALUE (WS-INDIC-COUNT).
057000     MOVE WS-AI-WEIGHT                   TO AI-WEIGHT-RAW (WS-INDIC-COUNT).
057100     ADD WS-AI-WEIGHT TO WS-WEIGHT-RAW-SUM.
057200     MOVE WS-AI-DIST-TYPE                TO AI-DIST-TYPE (WS-INDIC-COUNT).
057300     MOVE WS-AI-P1                        TO AI-P1 (WS-INDIC-COUNT).
057400     MOVE WS-AI-P2                        TO AI-P2 (WS-INDIC-COUNT).
057500     MOVE WS-AI-P3                        TO AI-P3 (WS-INDIC-COUNT).
057600 2700-NEXT-INDICATOR.
057700     PERFORM 8200-READ-INDICATOR THRU 8200-EXIT.
057800 2700-EXIT.
057900     EXIT.
058000*---------------------------------------------------------------*
058100*    NORMALIZE WEIGHTS AND DERIVE MU/SIGMA PER DISTRIBUTION TYPE
058200*    - SAME RULES AS AHPSCR, NEEDED HERE SO EACH SAMPLE'S REDRAW
058300*    AND Z-SCORE USE THE SAME BASE DISTRIBUTION.
058400*---------------------------------------------------------------*
058500 2800-PREP-INDICATORS.
058600*---------------------------------------------------------------*
058700     PERFORM 2810-PREP-ONE-INDIC THRU 2810-EXIT
058800         VARYING WS-SUBSCRIPT FROM 1 BY 1
058900         UNTIL WS-SUBSCRIPT > WS-INDIC-COUNT.
059000 2800-EXIT.
059100     EXIT.
059200*---------------------------------------------------------------*
059300 2810-PREP-ONE-INDIC.
059400*---------------------------------------------------------------*
059500     IF WS-WEIGHT-RAW-SUM = 0
059600         MOVE 0 TO AI-WEIGHT-NORM (WS-SUBSCRIPT)
059700     ELSE
059800         COMPUTE AI-WEIGHT-NORM (WS-SUBSCRIPT) =
059900             AI-WEIGHT-RAW (WS-SUBSCRIPT) / WS-WEIGHT-RAW-SUM
060000     END-IF.
060100     EVALUATE AI-DIST-TYPE (WS-SUBSCRIPT)
060200         WHEN 'NORMAL'
060300             MOVE AI-P1 (WS-SUBSCRIPT) TO AI-MU (WS-SUBSCRIPT)
060400             MOVE AI-P2 (WS-SUBSCRIPT) TO AI-SIGMA (WS-SUBSCRIPT)
060500         WHEN 'UNIFORM'
060600             COMPUTE AI-MU (WS-SUBSCRIPT) =
060700                 (AI-P1 (WS-SUBSCRIPT) + AI-P2 (WS-SUBSCRIPT)) / 2
060800             COMPUTE WS-SQRT-N =
060900                 (AI-P2 (WS-SUBSCRIPT) - AI-P1 (WS-SUBSCRIPT)) *
061000                 (AI-P2 (WS-SUBSCRIPT) - AI-P1 (WS-SUBSCRIPT)) / 12
061100             PERFORM 9100-COMPUTE-SQRT THRU 9100-EXIT
061200             MOVE WS-SQRT-RESULT TO AI-SIGMA (WS-SUBSCRIPT)
061300         WHEN 'TRIANGULAR'
061400             COMPUTE AI-MU (WS-SUBSCRIPT) =
061500                 (AI-P1 (WS-SUBSCRIPT) + AI-P2 (WS-SUBSCRIPT)
061600                     + AI-P3 (WS-SUBSCRIPT)) / 3
061700             COMPUTE WS-SQRT-N =
061800                 ((AI-P1 (WS-SUBSCRIPT) * AI-P1 (WS-SUBSCRIPT))
061900                  + (AI-P2 (WS-SUBSCRIPT) * AI-P2 (WS-SUBSCRIPT))
062000                  + (AI-P3 (WS-SUBSCRIPT) * AI-P3 (WS-SUBSCRIPT))
062100                  - (AI-P1 (WS-SUBSCRIPT) * AI-P2 (WS-SUBSCRIPT))
062200                  - (AI-P1 (WS-SUBSCRIPT) * AI-P3 (WS-SUBSCRIPT))
062300                  - (AI-P2 (WS-SUBSCRIPT) * AI-P3 (WS-SUBSCRIPT))) / 18
062400             PERFORM 9100-COMPUTE-SQRT THRU 9100-EXIT
062500             MOVE WS-SQRT-RESULT TO AI-SIGMA (WS-SUBSCRIPT)
062600         WHEN OTHER
062700             MOVE AI-VALUE (WS-SUBSCRIPT) TO AI-MU (WS-SUBSCRIPT)
062800             IF AI-VALUE (WS-SUBSCRIPT) NOT < 0
062900                 COMPUTE AI-SIGMA (WS-SUBSCRIPT) =
063000                     AI-VALUE (WS-SUBSCRIPT) * 0.1
063100             ELSE
063200                 COMPUTE AI-SIGMA (WS-SUBSCRIPT) =
063300                     (0 - AI-VALUE (WS-SUBSCRIPT)) * 0.1
063400             END-IF
063500     END-EVALUATE.
063600     IF AI-SIGMA (WS-SUBSCRIPT) < 0.00000100
063700         MOVE 0.00000100 TO AI-SIGMA (WS-SUBSCRIPT)
063800     END-IF.
063900 2810-EXIT.
064000     EXIT.
064100*---------------------------------------------------------------*
064200*    RISK-MATRIX MONTE-CARLO PHASE.
064300*---------------------------------------------------------------*
064400 3000-RISKMTX-MC.
064500*---------------------------------------------------------------*
064600     MOVE 'R' TO WS-CURRENT-PHASE.
064700     IF WS-EVENT-COUNT = 0
064800         GO TO 3000-EXIT
064900     END-IF.
065000     PERFORM 3050-NOMINAL-RM THRU 3050-EXIT.
065100     MOVE 10 TO WS-THRESHOLD.
065200     COMPUTE WS-GLOBAL-THRESHOLD = 10 * WS-EVENT-COUNT.
065300     MOVE 0 TO WS-GRP-COUNT WS-GRP-SUM WS-GRP-SUMSQ
065400         WS-GRP-THRESH-CT.
065500     SORT SAMPLE-SORT-FILE
065600         ON ASCENDING KEY SS-GROUP-ID
065700         ON ASCENDING KEY SS-VALUE
065800         INPUT PROCEDURE IS 3100-GENERATE-RM-SAMPLES
065900         OUTPUT PROCEDURE IS 3800-PROCESS-GROUPS.
066000 3000-EXIT.
066100     EXIT.
066200*---------------------------------------------------------------*
066300 3050-NOMINAL-RM.
066400*---------------------------------------------------------------*
066500     MOVE 0 TO RM-NOMINAL.
066600     PERFORM 3060-NOMINAL-ONE-EVENT THRU 3060-EXIT
066700         VARYING WS-SUBSCRIPT FROM 1 BY 1
066800         UNTIL WS-SUBSCRIPT > WS-EVENT-COUNT.
066900 3050-EXIT.
067000     EXIT.
067100*---------------------------------------------------------------*
067200 3060-NOMINAL-ONE-EVENT.
067300*---------------------------------------------------------------*
067400     COMPUTE RM-EV-NOMINAL (WS-SUBSCRIPT) =
067500         EV-L (WS-SUBSCRIPT) * EV-S (WS-SUBSCRIPT).
067600     ADD RM-EV-NOMINAL (WS-SUBSCRIPT) TO RM-NOMINAL.
067700 3060-EXIT.
067800     EXIT.
067900*---------------------------------------------------------------*
068000 3100-GENERATE-RM-SAMPLES.
068100*---------------------------------------------------------------*
068200     PERFORM 3110-ONE-RM-SAMPLE THRU 3110-EXIT
068300         VARYING WS-SAMPLE-IDX FROM 1 BY 1
068400         UNTIL WS-SAMPLE-IDX > WS-N-SAMPLES.
068500 3100-EXIT.
068600     EXIT.
068700*---------------------------------------------------------------*
068800 3110-ONE-RM-SAMPLE.
068900*---------------------------------------------------------------*
069000     MOVE 0 TO WS-SAMPLE-TOTAL.
069100     PERFORM 3120-ONE-RM-EVENT THRU 3120-EXIT
069200         VARYING WS-SUBSCRIPT FROM 1 BY 1
069300         UNTIL WS-SUBSCRIPT > WS-EVENT-COUNT.
069400     MOVE 0                     TO SS-GROUP-ID.
069500     MOVE WS-SAMPLE-TOTAL        TO SS-VALUE.
069600     RELEASE SAMPLE-SORT-RECORD.
069700 3110-EXIT.
069800     EXIT.
069900*---------------------------------------------------------------*
070000 3120-ONE-RM-EVENT.
070100*---------------------------------------------------------------*
070200     MOVE EV-L (WS-SUBSCRIPT)   TO WS-DISC-V.
070300     MOVE 1                      TO WS-DISC-MIN.
070400     MOVE 5                      TO WS-DISC-MAX.
070500     PERFORM 2100-DISCRETE-SAMPLE THRU 2100-EXIT.
070600     MOVE WS-DISC-RESULT         TO WS-SAMP-L.
070700     MOVE EV-S (WS-SUBSCRIPT)    TO WS-DISC-V.
070800     PERFORM 2100-DISCRETE-SAMPLE THRU 2100-EXIT.
070900     MOVE WS-DISC-RESULT         TO WS-SAMP-S.
071000     COMPUTE WS-EVENT-R = WS-SAMP-L * WS-SAMP-S.
071100     MOVE WS-SUBSCRIPT           TO SS-GROUP-ID.
071200     MOVE WS-EVENT-R             TO SS-VALUE.
071300     RELEASE SAMPLE-SORT-RECORD.
071400     ADD WS-EVENT-R              TO WS-SAMPLE-TOTAL.
071500 3120-EXIT.
071600     EXIT.
071700*---------------------------------------------------------------*
071800*    FMEA MONTE-CARLO PHASE.
071900*---------------------------------------------------------------*
072000 4000-FMEA-MC.
072100*---------------------------------------------------------------*
072200     MOVE 'F' TO WS-CURRENT-PHASE.
072300     IF WS-ITEM-COUNT = 0
072400         GO TO 4000-EXIT
072500     END-IF.
072600     PERFORM 4050-NOMINAL-FM THRU 4050-EXIT.
072700     MOVE 300 TO WS-THRESHOLD.
072800     COMPUTE WS-GLOBAL-THRESHOLD = 300 * WS-ITEM-COUNT.
072900     MOVE 0 TO WS-GRP-COUNT WS-GRP-SUM WS-GRP-SUMSQ
073000         WS-GRP-THRESH-CT.
073100     SORT SAMPLE-SORT-FILE
073200         ON ASCENDING KEY SS-GROUP-ID
073300         ON ASCENDING KEY SS-VALUE
073400         INPUT PROCEDURE IS 4100-GENERATE-FM-SAMPLES
073500         OUTPUT PROCEDURE IS 3800-PROCESS-GROUPS.
073600 4000-EXIT.
073700     EXIT.
073800*---------------------------------------------------------------*
073900 4050-NOMINAL-FM.
074000*---------------------------------------------------------------*
074100     MOVE 0 TO FM-NOMINAL.
074200     PERFORM 4060-NOMINAL-ONE-ITEM THRU 4060-EXIT
074300         VARYING WS-SUBSCRIPT FROM 1 BY 1
074400         UNTIL WS-SUBSCRIPT > WS-ITEM-COUNT.
074500 4050-EXIT.
074600     EXIT.
074700*---------------------------------------------------------------*
074800 4060-NOMINAL-ONE-ITEM.
074900*---------------------------------------------------------------*
075000     COMPUTE FM-IT-NOMINAL (WS-SUBSCRIPT) =
075100         IT-S (WS-SUBSCRIPT) * IT-O (WS-SUBSCRIPT) *
075200             IT-D (WS-SUBSCRIPT).
075300     ADD FM-IT-NOMINAL (WS-SUBSCRIPT) TO FM-NOMINAL.
075400 4060-EXIT.
075500     EXIT.
075600*---------------------------------------------------------------*
075700 4100-GENERATE-FM-SAMPLES.
075800*---------------------------------------------------------------*
075900     PERFORM 4110-ONE-FM-SAMPLE THRU 4110-EXIT
076000         VARYING WS-SAMPLE-IDX FROM 1 BY 1
076100         UNTIL WS-SAMPLE-IDX > WS-N-SAMPLES.
076200 4100-EXIT.
076300     EXIT.
076400*---------------------------------------------------------------*
076500 4110-ONE-FM-SAMPLE.
076600*---------------------------------------------------------------*
076700     MOVE 0 TO WS-SAMPLE-TOTAL.
076800     PERFORM 4120-ONE-FM-ITEM THRU 4120-EXIT
076900         VARYING WS-SUBSCRIPT FROM 1 BY 1
077000         UNTIL WS-SUBSCRIPT > WS-ITEM-COUNT.
077100     MOVE 0                      TO SS-GROUP-ID.
077200     MOVE WS-SAMPLE-TOTAL         TO SS-VALUE.
077300     RELEASE SAMPLE-SORT-RECORD.
077400 4110-EXIT.
077500     EXIT.
077600*---------------------------------------------------------------*
077700 4120-ONE-FM-ITEM.
077800*---------------------------------------------------------------*
077900     MOVE IT-S (WS-SUBSCRIPT)    TO WS-DISC-V.
078000     MOVE 1                       TO WS-DISC-MIN.
078100     MOVE 10                      TO WS-DISC-MAX.
078200     PERFORM 2100-DISCRETE-SAMPLE THRU 2100-EXIT.
078300     MOVE WS-DISC-RESULT          TO WS-SAMP-S.
078400     MOVE IT-O (WS-SUBSCRIPT)     TO WS-DISC-V.
078500     PERFORM 2100-DISCRETE-SAMPLE THRU 2100-EXIT.
078600     MOVE WS-DISC-RESULT          TO WS-SAMP-O.
078700     MOVE IT-D (WS-SUBSCRIPT)     TO WS-DISC-V.
078800     PERFORM 2100-DISCRETE-SAMPLE THRU 2100-EXIT.
078900     MOVE WS-DISC-RESULT          TO WS-SAMP-D.
079000     COMPUTE WS-ITEM-RPN = WS-SAMP-S * WS-SAMP-O * WS-SAMP-D.
079100     MOVE WS-SUBSCRIPT            TO SS-GROUP-ID.
079200     MOVE WS-ITEM-RPN             TO SS-VALUE.
079300     RELEASE SAMPLE-SORT-RECORD.
079400     ADD WS-ITEM-RPN              TO WS-SAMPLE-TOTAL.
079500 4120-EXIT.
079600     EXIT.
079700*---------------------------------------------------------------*
079800*    AHP MONTE-CARLO PHASE - ONE COMPOSITE-SCORE SERIES, GROUP
079900*    ID ALWAYS 0.
080000*---------------------------------------------------------------*
080100 5000-AHP-MC.
080200*---------------------------------------------------------------*
080300     MOVE 'A' TO WS-CURRENT-PHASE.
080400     IF WS-INDIC-COUNT = 0
080500         GO TO 5000-EXIT
080600     END-IF.
080700     PERFORM 5050-NOMINAL-AHP THRU 5050-EXIT.
080800     COMPUTE WS-THRESHOLD = 0.5.
080900     COMPUTE WS-GLOBAL-THRESHOLD = 0.75.
081000     MOVE 0 TO WS-GRP-COUNT WS-GRP-SUM WS-GRP-SUMSQ
081100         WS-GRP-THRESH-CT WS-GRP-THRESH2-CT.
081200     SORT SAMPLE-SORT-FILE
081300         ON ASCENDING KEY SS-GROUP-ID
081400         ON ASCENDING KEY SS-VALUE
081500         INPUT PROCEDURE IS 5100-GENERATE-AH-SAMPLES
081600         OUTPUT PROCEDURE IS 3800-PROCESS-GROUPS.
081700 5000-EXIT.
081800     EXIT.
081900*---------------------------------------------------------------*
082000*    COMPOSITE SCORE USING THE ORIGINAL (NON-REDRAWN) VALUES -
082100*    THE "NOMINAL" LINE FOR THE REPORT.
082200*---------------------------------------------------------------*
082300 5050-NOMINAL-AHP.
082400*---------------------------------------------------------------*
082500     PERFORM 5060-SCORE-ONE-SAMPLE THRU 5060-EXIT.
082600     MOVE WS-COMPOSITE-SCORE TO AH-NOMINAL.
082700 5050-EXIT.
082800     EXIT.
082900*---------------------------------------------------------------*
083000 5100-GENERATE-AH-SAMPLES.
083100*---------------------------------------------------------------*
083200     PERFORM 5110-ONE-AH-SAMPLE THRU 5110-EXIT
083300         VARYING WS-SAMPLE-IDX FROM 1 BY 1
083400         UNTIL WS-SAMPLE-IDX > WS-N-SAMPLES.
083500 5100-EXIT.
083600     EXIT.
083700*---------------------------------------------------------------*
083800 5110-ONE-AH-SAMPLE.
083900*---------------------------------------------------------------*
084000     PERFORM 5120-REDRAW-ONE-INDIC THRU 5120-EXIT
084100         VARYING WS-SUBSCRIPT FROM 1 BY 1
084200         UNTIL WS-SUBSCRIPT > WS-INDIC-COUNT.
084300     PERFORM 5060-SCORE-ONE-SAMPLE THRU 5060-EXIT.
084400     MOVE 0                        TO SS-GROUP-ID.
084500     MOVE WS-COMPOSITE-SCORE        TO SS-VALUE.
084600     RELEASE SAMPLE-SORT-RECORD.
084700 5110-EXIT.
084800     EXIT.
084900*---------------------------------------------------------------*
085000 5120-REDRAW-ONE-INDIC.
085100*---------------------------------------------------------------*
085200     EVALUATE AI-DIST-TYPE (WS-SUBSCRIPT)
085300         WHEN 'NORMAL'
085400             MOVE AI-P1 (WS-SUBSCRIPT) TO WS-N-MU
085500             MOVE AI-P2 (WS-SUBSCRIPT) TO WS-N-SIGMA
085600             PERFORM 2300-DRAW-NORMAL THRU 2300-EXIT
085700             MOVE WS-N-RESULT TO AI-VALUE (WS-SUBSCRIPT)
085800         WHEN 'UNIFORM'
085900             MOVE AI-P1 (WS-SUBSCRIPT) TO WS-U-LOW
086000             MOVE AI-P2 (WS-SUBSCRIPT) TO WS-U-HIGH
086100             PERFORM 2200-DRAW-UNIFORM THRU 2200-EXIT
086200             MOVE WS-U-RESULT TO AI-VALUE (WS-SUBSCRIPT)
086300         WHEN 'TRIANGULAR'
086400             MOVE AI-P1 (WS-SUBSCRIPT) TO WS-T-LOW
086500             MOVE AI-P2 (WS-SUBSCRIPT) TO WS-T-MODE
086600             MOVE AI-P3 (WS-SUBSCRIPT) TO WS-T-HIGH
086700             PERFORM 2400-DRAW-TRIANGULAR THRU 2400-EXIT
086800             MOVE WS-T-RESULT TO AI-VALUE (WS-SUBSCRIPT)
086900         WHEN OTHER
087000             MOVE AI-MU (WS-SUBSCRIPT)    TO WS-N-MU
087100             MOVE AI-SIGMA (WS-SUBSCRIPT) TO WS-N-SIGMA
087200             PERFORM 2300-DRAW-NORMAL THRU 2300-EXIT
087300             MOVE WS-N-RESULT TO AI-VALUE (WS-SUBSCRIPT)
087400     END-EVALUATE.
087500 5120-EXIT.
087600     EXIT.
087700*---------------------------------------------------------------*
087800*    Z/CORRECTION/W'/RISK/CONTRIBUTION OVER WHATEVER VALUES ARE
087900*    CURRENTLY SITTING IN THE INDICATOR TABLE - SAME FORMULA AS
088000*    AHPSCR, REPEATED ONCE PER SAMPLE.
088100*---------------------------------------------------------------*
088200 5060-SCORE-ONE-SAMPLE.
088300*---------------------------------------------------------------*
088400     MOVE 0 TO WS-WC-SUM WS-COMPOSITE-SCORE.
088500     PERFORM 5070-COMPUTE-Z-C THRU 5070-EXIT
088600         VARYING WS-SUBSCRIPT FROM 1 BY 1
088700         UNTIL WS-SUBSCRIPT > WS-INDIC-COUNT.
088800     PERFORM 5080-COMPUTE-CONTRIB THRU 5080-EXIT
088900         VARYING WS-SUBSCRIPT FROM 1 BY 1
089000         UNTIL WS-SUBSCRIPT > WS-INDIC-COUNT.
089100 5060-EXIT.
089200     EXIT.
089300*---------------------------------------------------------------*
089400 5070-COMPUTE-Z-C.
089500*---------------------------------------------------------------*
089600     COMPUTE AI-Z (WS-SUBSCRIPT) =
089700         (AI-VALUE (WS-SUBSCRIPT) - AI-MU (WS-SUBSCRIPT))
089800             / AI-SIGMA (WS-SUBSCRIPT).
089900     COMPUTE WS-EXP-ARG =
090000         (0 - (AI-Z (WS-SUBSCRIPT) * AI-Z (WS-SUBSCRIPT))) / 2.
090100     PERFORM 9200-COMPUTE-EXP THRU 9200-EXIT.
090200     COMPUTE AI-CORR (WS-SUBSCRIPT) =
090300         WS-EXP-RESULT /
090400             (AI-SIGMA (WS-SUBSCRIPT) * WS-SQRT-2PI).
090500     COMPUTE WS-WC-SUM = WS-WC-SUM +
090600         (AI-WEIGHT-NORM (WS-SUBSCRIPT) * AI-CORR (WS-SUBSCRIPT)).
090700 5070-EXIT.
090800     EXIT.
090900*---------------------------------------------------------------*
091000 5080-COMPUTE-CONTRIB.
091100*---------------------------------------------------------------*
091200     IF WS-WC-SUM = 0
091300         COMPUTE AI-WPRIME (WS-SUBSCRIPT) = 1 / WS-INDIC-COUNT
091400     ELSE
091500         COMPUTE AI-WPRIME (WS-SUBSCRIPT) =
091600             (AI-WEIGHT-NORM (WS-SUBSCRIPT) *
091700                 AI-CORR (WS-SUBSCRIPT)) / WS-WC-SUM
091800     END-IF.
091900     COMPUTE WS-EXP-ARG = 0 - AI-Z (WS-SUBSCRIPT).
092000     PERFORM 9200-COMPUTE-EXP THRU 9200-EXIT.
092100     COMPUTE AI-RISK (WS-SUBSCRIPT) = 1 / (1 + WS-EXP-RESULT).
092200     COMPUTE AI-CONTRIB (WS-SUBSCRIPT) =
092300         AI-WPRIME (WS-SUBSCRIPT) * AI-RISK (WS-SUBSCRIPT).
092400     ADD AI-CONTRIB (WS-SUBSCRIPT) TO WS-COMPOSITE-SCORE.
092500 5080-EXIT.
092600     EXIT.
092700*---------------------------------------------------------------*
092800*    SHARED CONTROL-BREAK OUTPUT PROCEDURE - ONE GROUP OF SORTED
092900*    SAMPLES AT A TIME, LOWEST VALUE FIRST.
093000*---------------------------------------------------------------*
093100 3800-PROCESS-GROUPS.
093200*---------------------------------------------------------------*
093300     MOVE '00' TO WS-SORT-STATUS.
093400     MOVE 0 TO WS-GRP-COUNT.
093500     PERFORM 3810-RETURN-ONE THRU 3810-EXIT
093600         UNTIL WS-SORT-STATUS = '10'.
093700     IF WS-GRP-COUNT > 0
093800         PERFORM 3850-FINISH-GROUP THRU 3850-EXIT
093900     END-IF.
094000 3800-EXIT.
094100     EXIT.
094200*---------------------------------------------------------------*
094300 3810-RETURN-ONE.
094400*---------------------------------------------------------------*
094500     RETURN SAMPLE-SORT-FILE
094600         AT END
094700             MOVE '10' TO WS-SORT-STATUS
094800             GO TO 3810-EXIT.
094900     IF WS-GRP-COUNT = 0
095000         MOVE SS-GROUP-ID TO WS-GRP-ID
095100         COMPUTE WS-RANK50 = ((WS-N-SAMPLES * 50) + 99) / 100
095200         COMPUTE WS-RANK90 = ((WS-N-SAMPLES * 90) + 99) / 100
095300         COMPUTE WS-RANK95 = ((WS-N-SAMPLES * 95) + 99) / 100
095400     END-IF.
095500     IF SS-GROUP-ID NOT = WS-GRP-ID
095600         PERFORM 3850-FINISH-GROUP THRU 3850-EXIT
095700         MOVE SS-GROUP-ID TO WS-GRP-ID
095800     END-IF.
095900     ADD 1 TO WS-GRP-COUNT.
096000     ADD SS-VALUE TO WS-GRP-SUM.
096100     COMPUTE WS-GRP-SUMSQ = WS-GRP-SUMSQ + (SS-VALUE * SS-VALUE).
096200     IF WS-GRP-ID = 0
096300         IF SS-VALUE NOT < WS-GLOBAL-THRESHOLD
096400             ADD 1 TO WS-GRP-THRESH-CT
096500         END-IF
096600         IF WS-CURRENT-PHASE = 'A' AND SS-VALUE NOT < 0.75
096700             ADD 1 TO WS-GRP-THRESH2-CT
096800         END-IF
096900     ELSE
097000         IF SS-VALUE NOT < WS-THRESHOLD
097100             ADD 1 TO WS-GRP-THRESH-CT
097200         END-IF
097300     END-IF.
097400     IF WS-GRP-COUNT = WS-RANK50
097500         MOVE SS-VALUE TO WS-GRP-P50
097600     END-IF.
097700     IF WS-GRP-COUNT = WS-RANK90
097800         MOVE SS-VALUE TO WS-GRP-P90
097900     END-IF.
098000     IF WS-GRP-COUNT = WS-RANK95
098100         MOVE SS-VALUE TO WS-GRP-P95
098200     END-IF.
098300 3810-EXIT.
098400     EXIT.
098500*---------------------------------------------------------------*
098600 3850-FINISH-GROUP.
098700*---------------------------------------------------------------*
098800     COMPUTE WS-GRP-MEAN = WS-GRP-SUM / WS-GRP-COUNT.
098900     COMPUTE WS-SQRT-N = (WS-GRP-SUMSQ / WS-GRP-COUNT) -
099000         (WS-GRP-MEAN * WS-GRP-MEAN).
099100     PERFORM 9100-COMPUTE-SQRT THRU 9100-EXIT.
099200     MOVE WS-SQRT-RESULT TO WS-GRP-STD.
099300     IF WS-GRP-ID = 0
099400         COMPUTE WS-GRP-PROBHIGH = WS-GRP-THRESH-CT / WS-GRP-COUNT
099500         COMPUTE WS-GRP-PROBEXTR = WS-GRP-THRESH2-CT / WS-GRP-COUNT
099600     ELSE
099700         COMPUTE WS-GRP-PROBHIGH = WS-GRP-THRESH-CT / WS-GRP-COUNT
099800     END-IF.
099900     PERFORM 3860-FILE-GROUP-RESULT THRU 3860-EXIT.
100000     MOVE 0 TO WS-GRP-COUNT WS-GRP-SUM WS-GRP-SUMSQ
100100         WS-GRP-THRESH-CT WS-GRP-THRESH2-CT
100200         WS-GRP-P50 WS-GRP-P90 WS-GRP-P95.
100300 3850-EXIT.
100400     EXIT.
100500*---------------------------------------------------------------*
100600 3860-FILE-GROUP-RESULT.
100700*---------------------------------------------------------------*
100800     EVALUATE WS-CURRENT-PHASE
100900         WHEN 'R'
101000             PERFORM 3861-FILE-RM THRU 3861-EXIT
101100         WHEN 'F'
101200             PERFORM 3862-FILE-FM THRU 3862-EXIT
101300         WHEN 'A'
101400             PERFORM 3863-FILE-AH THRU 3863-EXIT
101500     END-EVALUATE.
101600 3860-EXIT.
101700     EXIT.
101800*---------------------------------------------------------------*
101900 3861-FILE-RM.
102000*---------------------------------------------------------------*
102100     IF WS-GRP-ID = 0
102200         MOVE WS-GRP-MEAN     TO RM-MEAN
102300         MOVE WS-GRP-STD      TO RM-STD
102400         MOVE WS-GRP-P50      TO RM-P50
102500         MOVE WS-GRP-P90      TO RM-P90
102600         MOVE WS-GRP-P95      TO RM-P95
102700         MOVE WS-GRP-PROBHIGH TO RM-PROBHIGH
102800     ELSE
102900         MOVE EV-ID (WS-GRP-ID)    TO RM-EV-ID (WS-GRP-ID)
103000         MOVE EV-NAME (WS-GRP-ID)  TO RM-EV-NAME (WS-GRP-ID)
103100         MOVE WS-GRP-MEAN          TO RM-EV-MEAN (WS-GRP-ID)
103200         MOVE WS-GRP-STD           TO RM-EV-STD (WS-GRP-ID)
103300         MOVE WS-GRP-P50           TO RM-EV-P50 (WS-GRP-ID)
103400         MOVE WS-GRP-P90           TO RM-EV-P90 (WS-GRP-ID)
103500         MOVE WS-GRP-P95           TO RM-EV-P95 (WS-GRP-ID)
103600         MOVE WS-GRP-PROBHIGH      TO RM-EV-PROBHIGH (WS-GRP-ID)
103700     END-IF.
103800 3861-EXIT.
103900     EXIT.
104000*---------------------------------------------------------------*
104100 3862-FILE-FM.
104200*---------------------------------------------------------------*
104300     IF WS-GRP-ID = 0
104400         MOVE WS-GRP-MEAN     TO FM-MEAN
104500         MOVE WS-GRP-STD      TO FM-STD
104600         MOVE WS-GRP-P50      TO FM-P50
104700         MOVE WS-GRP-P90      TO FM-P90
104800         MOVE WS-GRP-P95      TO FM-P95
104900         MOVE WS-GRP-PROBHIGH TO FM-PROBHIGH
105000     ELSE
105100         MOVE IT-ID (WS-GRP-ID)        TO FM-IT-ID (WS-GRP-ID)
105200         MOVE IT-FAILMODE (WS-GRP-ID)  TO FM-IT-FAILMODE (WS-GRP-ID)
105300         MOVE WS-GRP-MEAN              TO FM-IT-MEAN (WS-GRP-ID)
105400         MOVE WS-GRP-STD               TO FM-IT-STD (WS-GRP-ID)
105500         MOVE WS-GRP-P50               TO FM-IT-P50 (WS-GRP-ID)
105600         MOVE WS-GRP-P90               TO FM-IT-P90 (WS-GRP-ID)
105700         MOVE WS-GRP-P95               TO FM-IT-P95 (WS-GRP-ID)
105800         MOVE WS-GRP-PROBHIGH          TO FM-IT-PROBHIGH (WS-GRP-ID)
105900     END-IF.
106000 3862-EXIT.
106100     EXIT.
106200*---------------------------------------------------------------*
106300 3863-FILE-AH.
106400*---------------------------------------------------------------*
106500     MOVE WS-GRP-MEAN       TO AH-MEAN.
106600     MOVE WS-GRP-STD        TO AH-STD.
106700     MOVE WS-GRP-P50        TO AH-P50.
106800     MOVE WS-GRP-P90        TO AH-P90.
106900     MOVE WS-GRP-P95        TO AH-P95.
107000     MOVE WS-GRP-PROBHIGH   TO AH-PROBHIGH.
107100     MOVE WS-GRP-PROBEXTR   TO AH-PROBEXTREME.
107200 3863-EXIT.
107300     EXIT.
107400*---------------------------------------------------------------*
107500 6000-RETURN-RESULTS.
107600*---------------------------------------------------------------*
107700     MOVE RM-NOMINAL                TO LK-RM-NOMINAL.
107800     MOVE RM-MEAN                    TO LK-RM-MEAN.
107900     MOVE RM-STD                     TO LK-RM-STD.
108000     MOVE RM-P50                     TO LK-RM-P50.
108100     MOVE RM-P90                     TO LK-RM-P90.
108200     MOVE RM-P95                     TO LK-RM-P95.
108300     MOVE RM-PROBHIGH                TO LK-RM-PROBHIGH.
108400     MOVE WS-EVENT-COUNT              TO LK-RM-EVENT-COUNT.
108500     PERFORM 6100-RETURN-ONE-RM THRU 6100-EXIT
108600         VARYING WS-SUBSCRIPT FROM 1 BY 1
108700         UNTIL WS-SUBSCRIPT > WS-EVENT-COUNT.
108800     MOVE FM-NOMINAL                  TO LK-FM-NOMINAL.
108900     MOVE FM-MEAN                      TO LK-FM-MEAN.
109000     MOVE FM-STD                       TO LK-FM-STD.
109100     MOVE FM-P50                       TO LK-FM-P50.
109200     MOVE FM-P90                       TO LK-FM-P90.
109300     MOVE FM-P95                       TO LK-FM-P95.
109400     MOVE FM-PROBHIGH                  TO LK-FM-PROBHIGH.
109500     MOVE WS-ITEM-COUNT                 TO LK-FM-ITEM-COUNT.
109600     PERFORM 6200-RETURN-ONE-FM THRU 6200-EXIT
109700         VARYING WS-SUBSCRIPT FROM 1 BY 1
109800         UNTIL WS-SUBSCRIPT > WS-ITEM-COUNT.
109900     MOVE AH-NOMINAL                    TO LK-AH-NOMINAL.
110000     MOVE AH-MEAN                        TO LK-AH-MEAN.
110100     MOVE AH-STD                         TO LK-AH-STD.
110200     MOVE AH-P50                         TO LK-AH-P50.
110300     MOVE AH-P90                         TO LK-AH-P90.
110400     MOVE AH-P95                         TO LK-AH-P95.
110500     MOVE AH-PROBHIGH                    TO LK-AH-PROBHIGH.
110600     MOVE AH-PROBEXTREME                 TO LK-AH-PROBEXTREME.
110700 6000-EXIT.
110800     EXIT.
110900*---------------------------------------------------------------*
111000 6100-RETURN-ONE-RM.
111100*---------------------------------------------------------------*
111200     MOVE RM-EV-ID (WS-SUBSCRIPT)       TO LKRM-EV-ID (WS-SUBSCRIPT).
111300     MOVE RM-EV-NAME (WS-SUBSCRIPT)     TO LKRM-EV-NAME (WS-SUBSCRIPT).
111400     MOVE RM-EV-NOMINAL (WS-SUBSCRIPT)  TO LKRM-EV-NOMINAL (WS-SUBSCRIPT).
111500     MOVE RM-EV-MEAN (WS-SUBSCRIPT)     TO LKRM-EV-MEAN (WS-SUBSCRIPT).
111600     MOVE RM-EV-STD (WS-SUBSCRIPT)      TO LKRM-EV-STD (WS-SUBSCRIPT).
111700     MOVE RM-EV-P50 (WS-SUBSCRIPT)      TO LKRM-EV-P50 (WS-SUBSCRIPT).
111800     MOVE RM-EV-P90 (WS-SUBSCRIPT)      TO LKRM-EV-P90 (WS-SUBSCRIPT).
111900     MOVE RM-EV-P95 (WS-SUBSCRIPT)      TO LKRM-EV-P95 (WS-SUBSCRIPT).
112000     MOVE RM-EV-PROBHIGH (WS-SUBSCRIPT) TO LKRM-EV-PROBHIGH (WS-SUBSCRIPT).
112100 6100-EXIT.
112200     EXIT.
112300*---------------------------------------------------------------*
112400 6200-RETURN-ONE-FM.
112500*---------------------------------------------------------------*
112600     MOVE FM-IT-ID (WS-SUBSCRIPT)        TO LKFM-IT-ID (WS-SUBSCRIPT).
112700     MOVE FM-IT-FAILMODE (WS-SUBSCRIPT)  TO LKFM-IT-FAILMODE (WS-SUBSCRIPT).
112800     MOVE FM-IT-NOMINAL (WS-SUBSCRIPT)   TO LKFM-IT-NOMINAL (WS-SUBSCRIPT).
112900     MOVE FM-IT-MEAN (WS-SUBSCRIPT)      TO LKFM-IT-MEAN (WS-SUBSCRIPT).
113000     MOVE FM-IT-STD (WS-SUBSCRIPT)       TO LKFM-IT-STD (WS-SUBSCRIPT).
113100     MOVE FM-IT-P50 (WS-SUBSCRIPT)       TO LKFM-IT-P50 (WS-SUBSCRIPT).
113200     MOVE FM-IT-P90 (WS-SUBSCRIPT)       TO LKFM-IT-P90 (WS-SUBSCRIPT).
113300     MOVE FM-IT-P95 (WS-SUBSCRIPT)       TO LKFM-IT-P95 (WS-SUBSCRIPT).
113400     MOVE FM-IT-PROBHIGH (WS-SUBSCRIPT)  TO LKFM-IT-PROBHIGH (WS-SUBSCRIPT).
113500 6200-EXIT.
113600     EXIT.
113700*---------------------------------------------------------------*
113800 7000-CLOSE-FILES.
113900*---------------------------------------------------------------*
114000     CLOSE RISK-EVENT-FILE
114100           FMEA-ITEM-FILE
114200           INDICATOR-FILE.
114300 7000-EXIT.
114400     EXIT.
114500*---------------------------------------------------------------*
114600 8000-READ-EVENT.
114700*---------------------------------------------------------------*
114800     READ RISK-EVENT-FILE
114900         AT END
115000             SET END-OF-EVENTS TO TRUE
115100             GO TO 8000-EXIT.
115200     MOVE RE-ID                TO WS-CE-ID.
115300     MOVE RE-MISSION            TO WS-CE-MISSION.
115400     MOVE RE-NAME                TO WS-CE-NAME.
115500     MOVE RE-HAZARD               TO WS-CE-HAZARD.
115600     MOVE RE-LIKELI                 TO WS-CE-L.
115700     MOVE RE-SEVER                    TO WS-CE-S.
115800 8000-EXIT.
115900     EXIT.
116000*---------------------------------------------------------------*
116100 8100-READ-ITEM.
116200*---------------------------------------------------------------*
116300     READ FMEA-ITEM-FILE
116400         AT END
116500             SET END-OF-ITEMS TO TRUE
116600             GO TO 8100-EXIT.
116700     MOVE FM-ID                 TO WS-CI-ID.
116800     MOVE FM-MISSION             TO WS-CI-MISSION.
116900     MOVE FM-SYSTEM                TO WS-CI-SYSTEM.
117000     MOVE FM-FAILMODE                TO WS-CI-FAILMODE.
117100     MOVE FM-EFFECT                    TO WS-CI-EFFECT.
117200     MOVE FM-CAUSE                       TO WS-CI-CAUSE.
117300     MOVE FM-CONTROL                       TO WS-CI-CONTROL.
117400     MOVE FM-S                                TO WS-CI-S.
117500     MOVE FM-O                                 TO WS-CI-O.
117600     MOVE FM-D                                  TO WS-CI-D.
117700 8100-EXIT.
117800     EXIT.
117900*---------------------------------------------------------------*
118000 8200-READ-INDICATOR.
118100*---------------------------------------------------------------*
118200     READ INDICATOR-FILE
118300         AT END
118400             SET END-OF-INDICATORS TO TRUE
118500             GO TO 8200-EXIT.
118600     MOVE IN-ID                  TO WS-AI-ID.
118700     MOVE IN-MISSION               TO WS-AI-MISSION.
118800     MOVE IN-NAME                   TO WS-AI-NAME.
118900     MOVE IN-VALUE                    TO WS-AI-VALUE.
119000     MOVE IN-WEIGHT                     TO WS-AI-WEIGHT.
119100     MOVE IN-DIST-TYPE                    TO WS-AI-DIST-TYPE.
119200     MOVE IN-P1                             TO WS-AI-P1.
119300     MOVE IN-P2                               TO WS-AI-P2.
119400     MOVE IN-P3                                 TO WS-AI-P3.
119500 8200-EXIT.
119600     EXIT.
119700*---------------------------------------------------------------*
119800*    MANUAL SQUARE ROOT - NEWTON-RAPHSON, 20 FIXED ITERATIONS.
119900*---------------------------------------------------------------*
120000 9100-COMPUTE-SQRT.
120100*---------------------------------------------------------------*
120200     IF WS-SQRT-N NOT > 0
120300         MOVE 0 TO WS-SQRT-RESULT
120400         GO TO 9100-EXIT
120500     END-IF.
120600     MOVE WS-SQRT-N TO WS-SQRT-X.
120700     IF WS-SQRT-X < 1
120800         MOVE 1 TO WS-SQRT-X
120900     END-IF.
121000     PERFORM 9110-SQRT-ITERATE THRU 9110-EXIT
121100         20 TIMES.
121200     MOVE WS-SQRT-X TO WS-SQRT-RESULT.
121300 9100-EXIT.
121400     EXIT.
121500*---------------------------------------------------------------*
121600 9110-SQRT-ITERATE.
121700*---------------------------------------------------------------*
121800     COMPUTE WS-SQRT-X = (WS-SQRT-X + (WS-SQRT-N / WS-SQRT-X)) / 2.
121900 9110-EXIT.
122000     EXIT.
122100*---------------------------------------------------------------*
122200*    MANUAL EXPONENTIAL - SAME RANGE-REDUCE/TAYLOR/SQUARE-BACK
122300*    TECHNIQUE AS AHPSCR.
122400*---------------------------------------------------------------*
122500 9200-COMPUTE-EXP.
122600*---------------------------------------------------------------*
122700     MOVE 'N' TO WS-EXP-NEG-SW.
122800     MOVE WS-EXP-ARG TO WS-EXP-POS.
122900     IF WS-EXP-ARG < 0
123000         SET EXP-IS-NEGATIVE TO TRUE
123100         COMPUTE WS-EXP-POS = 0 - WS-EXP-ARG
123200     END-IF.
123300     MOVE 0 TO WS-EXP-SCALE-CT.
123400     PERFORM 9210-REDUCE-RANGE THRU 9210-EXIT
123500         UNTIL WS-EXP-POS NOT > 1.
123600     PERFORM 9220-TAYLOR-SERIES THRU 9220-EXIT.
123700     PERFORM 9230-SQUARE-BACK THRU 9230-EXIT
123800         WS-EXP-SCALE-CT TIMES.
123900     IF EXP-IS-NEGATIVE
124000         COMPUTE WS-EXP-RESULT = 1 / WS-EXP-RESULT
124100     END-IF.
124200 9200-EXIT.
124300     EXIT.
124400*---------------------------------------------------------------*
124500 9210-REDUCE-RANGE.
124600*---------------------------------------------------------------*
124700     COMPUTE WS-EXP-POS = WS-EXP-POS / 2.
124800     ADD 1 TO WS-EXP-SCALE-CT.
124900 9210-EXIT.
125000     EXIT.
125100*---------------------------------------------------------------*
125200 9220-TAYLOR-SERIES.
125300*---------------------------------------------------------------*
125400     MOVE 1 TO WS-EXP-TERM.
125500     MOVE 1 TO WS-EXP-RESULT.
125600     PERFORM 9221-ADD-ONE-TERM THRU 9221-EXIT
125700         VARYING WS-EXP-K FROM 1 BY 1 UNTIL WS-EXP-K > 15.
125800 9220-EXIT.
125900     EXIT.
126000*---------------------------------------------------------------*
126100 9221-ADD-ONE-TERM.
126200*---------------------------------------------------------------*
126300     COMPUTE WS-EXP-TERM = (WS-EXP-TERM * WS-EXP-POS) / WS-EXP-K.
126400     ADD WS-EXP-TERM TO WS-EXP-RESULT.
126500 9221-EXIT.
126600     EXIT.
126700*---------------------------------------------------------------*
126800 9230-SQUARE-BACK.
126900*---------------------------------------------------------------*
127000     COMPUTE WS-EXP-RESULT = WS-EXP-RESULT * WS-EXP-RESULT.
127100 9230-EXIT.
127200     EXIT.
