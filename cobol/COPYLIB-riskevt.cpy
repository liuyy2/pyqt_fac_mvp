000100*---------------------------------------------------------------*
000200* COPYLIB-RISKEVT
000300* RISK-EVENT DETAIL RECORD - GROUPED BY MISSION-ID ON THE INPUT
000400* FILE.  60 BYTES, LINE SEQUENTIAL.  L (LIKELIHOOD) AND S
000500* (SEVERITY) DRIVE THE RISK-MATRIX SCORER, R = L * S.
000600*---------------------------------------------------------------*
000700 01  RISK-EVENT-RECORD.
000800     05  RE-ID                       PIC 9(04).
000900     05  RE-MISSION                   PIC 9(04).
001000     05  RE-NAME                      PIC X(30).
001100     05  RE-HAZARD                    PIC X(20).
001200     05  RE-LIKELI                    PIC 9(01).
001300     05  RE-SEVER                     PIC 9(01).
