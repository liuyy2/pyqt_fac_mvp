000100*===============================================================*
000200* PROGRAM NAME:    FMEASCR
000300* ORIGINAL AUTHOR: ED ACKERMAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/11/87 E ACKERMAN     CREATED - SEVERITY X OCCURRENCE X       CR870411
000900*                         DETECTION SCORER FOR THE FMEA ITEM FILE.CR870411
001000* 09/14/88 E ACKERMAN     ADDED TOP-10 RANKING VIA SORT, MATCHING CR880914
001100*                         THE RISK MATRIX PROGRAM'S CONVENTION.   CR880914
001200* 02/19/90 D QUINTERO     PROCESS-IMPROVEMENT ADVISORY ADDED FOR  CR900219
001300*                         TOP-N ITEMS WITH OCCURRENCE >= 7.       CR900219
001400* 06/30/91 D QUINTERO     ADDED ONE-AT-A-TIME (OAT) SENSITIVITY   CR910630
001500*                         SECTION FOR O AND D PER SAFETY BOARD    CR910630
001600*                         REQUEST 91-114 (SAME REQUEST AS RISKMTX)CR910630
001700* 03/02/93 D QUINTERO     DETECTION ADVISORY ADDED FOR TOP-N ITEMSCR930302
001800*                         WITH DETECTION RATING >= 7.             CR930302
001900* 02/08/96 R HENDRICKS    AVERAGE RPN NOW ROUNDS HALF-UP TO 2     CR960208
002000*                         DECIMALS PER AUDIT FINDING 96-003.      CR960208
002100* 11/19/98 R HENDRICKS    Y2K - SEE PRINTCTL MAINTENANCE NOTE.    CR981119
002200*                         NO PACKED-DATE FIELDS IN THIS PROGRAM.  CR981119
002300* 05/03/01 T OYELARAN     TOP-N BOUND MADE PARAMETER DRIVEN       CR010503
002400*                         (1-50), DEFAULT REMAINS 10.             CR010503
002500*===============================================================*
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.    FMEASCR.
002800 AUTHOR.        ED ACKERMAN.
002900 INSTALLATION.  COBOL DEVELOPMENT CENTER.
003000 DATE-WRITTEN.  04/11/87.
003100 DATE-COMPILED.
003200 SECURITY.      NON-CONFIDENTIAL.
003300*===============================================================*
003400 ENVIRONMENT DIVISION.
003500*---------------------------------------------------------------*
003600 CONFIGURATION SECTION.
003700*---------------------------------------------------------------*
003800 SOURCE-COMPUTER.  IBM-3081.
003900 OBJECT-COMPUTER.  IBM-3081.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS RPN-LEVEL-DIGIT IS "1" THRU "9".
004300*---------------------------------------------------------------*
004400 INPUT-OUTPUT SECTION.
004500*---------------------------------------------------------------*
004600 FILE-CONTROL.
004700     SELECT FMEA-ITEM-FILE ASSIGN TO FMEAF
004800       ORGANIZATION IS LINE SEQUENTIAL
004900       FILE STATUS  IS WS-FMEA-STATUS.
005000*
005100     SELECT SCORED-FMEA-FILE ASSIGN TO SCFMF
005200       ORGANIZATION IS LINE SEQUENTIAL
005300       FILE STATUS  IS WS-SCFM-STATUS.
005400*===============================================================*
005500 DATA DIVISION.
005600*---------------------------------------------------------------*
005700 FILE SECTION.
005800*---------------------------------------------------------------*
005900 FD  FMEA-ITEM-FILE
006000     LABEL RECORDS ARE STANDARD
006100     RECORDING MODE IS F.
006200     COPY FMEAITM.
006300*---------------------------------------------------------------*
006400 FD  SCORED-FMEA-FILE
006500     LABEL RECORDS ARE STANDARD
006600     RECORDING MODE IS F.
006700     COPY SCORFMA.
006800*---------------------------------------------------------------*
006900 SD  SORT-FILE.
007000 01  SORT-RECORD.
007100     05  SR-RPN                   PIC 9(04).
007200     05  SR-SEQUENCE              PIC 9(05).
007300     05  SR-ID                    PIC 9(04).
007400     05  SR-FAILMODE              PIC X(30).
007500     05  SR-S                     PIC 9(02).
007600     05  SR-O                     PIC 9(02).
007700     05  SR-D                     PIC 9(02).
007800     05  SR-LEVEL                 PIC X(07).
007900*---------------------------------------------------------------*
008000 SD  SENS-SORT-FILE.
008100 01  SENS-SORT-RECORD.
008200     05  SS-IMPACT                PIC 9(06).
008300     05  SS-SEQUENCE              PIC 9(05).
008400     05  SS-NAME                  PIC X(18).
008500     05  SS-MINUS                 PIC 9(07).
008600     05  SS-PLUS                  PIC 9(07).
008700*---------------------------------------------------------------*
008800 WORKING-STORAGE SECTION.
008900*---------------------------------------------------------------*
009000 77  WS-FMEA-STATUS              PIC X(02) VALUE '00'.
009100 77  WS-SCFM-STATUS              PIC X(02) VALUE '00'.
009200 77  WS-SORT-STATUS              PIC X(02) VALUE '00'.
009300 77  WS-END-OF-FILE-SW           PIC X(01) VALUE 'N'.
009400     88  END-OF-ITEMS                      VALUE 'Y'.
009500*---------------------------------------------------------------*
009600 01  WS-RUN-PARMS.
009700     05  WS-MISSION-KEY           PIC 9(04).
009800     05  WS-TOP-N                 PIC 9(02)  COMP VALUE 10.
009900*---------------------------------------------------------------*
010000 01  WS-ACCUMULATORS.
010100     05  WS-ITEM-COUNT            PIC 9(05)  COMP VALUE 0.
010200     05  WS-ITEM-COUNT-ALPHA REDEFINES WS-ITEM-COUNT PIC 9(05) COMP.
010300     05  WS-TOTAL-RPN             PIC 9(07)  COMP VALUE 0.
010400     05  WS-AVG-RPN               PIC 9(04)V99.
010500     05  WS-LEVEL-COUNTS.
010600         10  WS-CNT-LOW           PIC 9(05)  COMP VALUE 0.
010700         10  WS-CNT-MEDIUM        PIC 9(05)  COMP VALUE 0.
010800         10  WS-CNT-HIGH          PIC 9(05)  COMP VALUE 0.
010900         10  WS-CNT-EXTREME       PIC 9(05)  COMP VALUE 0.
011000     05  WS-CNT-HIGH-O            PIC 9(05)  COMP VALUE 0.
011100     05  WS-CNT-HIGH-D            PIC 9(05)  COMP VALUE 0.
011200*---------------------------------------------------------------*
011300*    ITEMS RETAINED FOR THE OAT SENSITIVITY PASS (RULE 8, O AND
011400*    D ONLY) - RECOMPUTING EACH ITEM'S RPN WITH O OR D BUMPED
011500*    +-1 NEEDS THE WHOLE SET AFTER THE BASE TOTAL IS KNOWN.
011600*---------------------------------------------------------------*
011700 01  WS-ITEM-TABLE.
011800     05  WS-ITM-ENTRY OCCURS 500 TIMES.
011900         10  IT-ID                PIC 9(04).
012000         10  IT-FAILMODE          PIC X(30).
012100         10  IT-S                 PIC 9(02).
012200         10  IT-O                 PIC 9(02).
012300         10  IT-D                 PIC 9(02).
012400         10  IT-RPN               PIC 9(04) COMP.
012500 01  WS-SENS-TABLE.
012600     05  WS-SENS-ENTRY OCCURS 50 TIMES.
012700         10  SE-NAME              PIC X(18).
012800         10  SE-MINUS             PIC 9(07).
012900         10  SE-PLUS              PIC 9(07).
013000         10  SE-IMPACT            PIC 9(06).
013100 01  WS-SENS-FILLED                PIC 9(02) COMP VALUE 0.
013200 01  WS-SENS-SEQ                   PIC 9(05) COMP VALUE 0.
013300 01  WS-PERT-O                     PIC 9(02) COMP.
013400 01  WS-PERT-D                     PIC 9(02) COMP.
013500 01  WS-RPN-MINUS                  PIC 9(04) COMP.
013600 01  WS-RPN-PLUS                   PIC 9(04) COMP.
013700 01  WS-TOT-MINUS                  PIC 9(07) COMP.
013800 01  WS-TOT-PLUS                   PIC 9(07) COMP.
013900 01  WS-IMPACT-O                   PIC 9(06) COMP.
014000 01  WS-IMPACT-D                   PIC 9(06) COMP.
014100 01  WS-HOLD-IMPACT                 PIC 9(06) COMP.
014200*---------------------------------------------------------------*
014300*    CURRENT ITEM WORKING COPY AND ITS COMPUTED RPN - THE
014400*    NUMERIC-EDITED REDEFINE LETS 2100-BAND-LEVEL TEST THE
014500*    RPN VALUE AS A SINGLE FOUR-DIGIT KEY.
014600*---------------------------------------------------------------*
014700 01  WS-CURRENT-ITEM.
014800     05  WS-CI-ID                 PIC 9(04).
014900     05  WS-CI-MISSION            PIC 9(04).
015000     05  WS-CI-SYSTEM             PIC X(20).
015100     05  WS-CI-FAILMODE           PIC X(30).
015200     05  WS-CI-EFFECT             PIC X(30).
015300     05  WS-CI-CAUSE              PIC X(30).
015400     05  WS-CI-CONTROL            PIC X(30).
015500     05  WS-CI-S                  PIC 9(02).
015600     05  WS-CI-O                  PIC 9(02).
015700     05  WS-CI-D                  PIC 9(02).
015800     05  WS-CI-RPN                PIC 9(04) COMP.
015900     05  WS-CI-LEVEL              PIC X(07).
016000 01  WS-CI-RPN-ALPHA REDEFINES WS-CI-RPN PIC 9999 COMP.
016100*---------------------------------------------------------------*
016200 01  WS-TOP-N-TABLE.
016300     05  WS-TOPN-ENTRY OCCURS 50 TIMES.
016400         10  TN-RANK              PIC 9(02) COMP.
016500         10  TN-ID                PIC 9(04).
016600         10  TN-FAILMODE          PIC X(30).
016700         10  TN-S                 PIC 9(02).
016800         10  TN-O                 PIC 9(02).
016900         10  TN-D                 PIC 9(02).
017000         10  TN-RPN               PIC 9(04).
017100         10  TN-LEVEL             PIC X(07).
017200         10  TN-HIGH-O-SW         PIC X(01).
017300             88  TN-HIGH-O               VALUE 'Y'.
017400         10  TN-HIGH-D-SW         PIC X(01).
017500             88  TN-HIGH-D               VALUE 'Y'.
017600 01  WS-TOP-N-FILLED              PIC 9(02) COMP VALUE 0.
017700*---------------------------------------------------------------*
017800*    LINKAGE-STYLE RESULT AREA HANDED BACK TO CBL-RPTDRV.CBL.
017900*    THIS PROGRAM IS CALLED PER MISSION; RPTDRV READS THE
018000*    RESULTS THROUGH THESE FIELDS AFTER THE CALL RETURNS.
018100*---------------------------------------------------------------*
018200 01  WS-RESULT-AREA REDEFINES WS-ACCUMULATORS.
018300     05  FILLER                   PIC X(27).
018400 01  WS-REC-SEQ                   PIC 9(05) COMP VALUE 0.
018500 01  WS-SUBSCRIPT                 PIC 9(02) COMP VALUE 0.
018600*---------------------------------------------------------------*
018700 LINKAGE SECTION.
018800*---------------------------------------------------------------*
018900 01  LK-MISSION-KEY               PIC 9(04).
019000 01  LK-TOP-N                     PIC 9(02).
019100 01  LK-RESULTS.
019200     05  LK-ITEM-COUNT            PIC 9(05).
019300     05  LK-TOTAL-RPN             PIC 9(07).
019400     05  LK-AVG-RPN               PIC 9(04)V99.
019500     05  LK-CNT-LOW               PIC 9(05).
019600     05  LK-CNT-MEDIUM            PIC 9(05).
019700     05  LK-CNT-HIGH              PIC 9(05).
019800     05  LK-CNT-EXTREME           PIC 9(05).
019900     05  LK-CNT-HIGH-O            PIC 9(05).
020000     05  LK-CNT-HIGH-D            PIC 9(05).
020100 01  LK-TOP-N-TABLE.
020200     05  LK-TOPN-ENTRY OCCURS 50 TIMES.
020300         10  LKTN-RANK             PIC 9(02).
020400         10  LKTN-ID               PIC 9(04).
020500         10  LKTN-FAILMODE         PIC X(30).
020600         10  LKTN-S                PIC 9(02).
020700         10  LKTN-O                PIC 9(02).
020800         10  LKTN-D                PIC 9(02).
020900         10  LKTN-RPN              PIC 9(04).
021000         10  LKTN-LEVEL            PIC X(07).
021100         10  LKTN-HIGH-O-SW        PIC X(01).
021200         10  LKTN-HIGH-D-SW        PIC X(01).
021300 01  LK-TOP-N-FILLED               PIC 9(02).
021400 01  LK-SENS-TABLE.
021500     05  LK-SENS-ENTRY OCCURS 50 TIMES.
021600         10  LKSE-NAME             PIC X(18).
021700         10  LKSE-MINUS            PIC 9(07).
021800         10  LKSE-PLUS             PIC 9(07).
021900         10  LKSE-IMPACT           PIC 9(06).
022000 01  LK-SENS-FILLED                PIC 9(02).
022100*===============================================================*
022200 PROCEDURE DIVISION USING LK-MISSION-KEY, LK-TOP-N, LK-RESULTS,
022300     LK-TOP-N-TABLE, LK-TOP-N-FILLED, LK-SENS-TABLE,
022400     LK-SENS-FILLED.
022500*---------------------------------------------------------------*
022600 0000-MAIN-PROCESSING.
022700*---------------------------------------------------------------*
022800     MOVE LK-MISSION-KEY          TO WS-MISSION-KEY.
022900     MOVE LK-TOP-N                TO WS-TOP-N.
023000     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
023100     PERFORM 2000-PROCESS-ITEMS THRU 2000-EXIT
023200         UNTIL END-OF-ITEMS.
023300     PERFORM 3000-FINISH-TOTALS THRU 3000-EXIT.
023400     PERFORM 4000-SORT-TOP-N THRU 4000-EXIT.
023500     PERFORM 7000-SENSITIVITY THRU 7000-EXIT.
023600     PERFORM 5000-RETURN-RESULTS THRU 5000-EXIT.
023700     PERFORM 6000-CLOSE-FILES THRU 6000-EXIT.
023800     GOBACK.
023900*---------------------------------------------------------------*
024000 1000-OPEN-FILES.
024100*---------------------------------------------------------------*
024200     OPEN INPUT  FMEA-ITEM-FILE
024300          OUTPUT SCORED-FMEA-FILE.
024400     PERFORM 8000-READ-ITEM THRU 8000-EXIT.
024500 1000-EXIT.
024600     EXIT.
024700*---------------------------------------------------------------*
024800 2000-PROCESS-ITEMS.
024900*---------------------------------------------------------------*
025000     IF WS-CI-MISSION NOT = WS-MISSION-KEY
025100         GO TO 2000-NEXT-ITEM
025200     END-IF.
025300     COMPUTE WS-CI-RPN = WS-CI-S * WS-CI-O * WS-CI-D.
025400     PERFORM 2100-BAND-LEVEL THRU 2100-EXIT.
025500     PERFORM 2300-ACCUM-TOTALS THRU 2300-EXIT.
025600     PERFORM 2400-WRITE-SCORED THRU 2400-EXIT.
025700     PERFORM 2500-STAGE-SORT-REC THRU 2500-EXIT.
025800 2000-NEXT-ITEM.
025900     PERFORM 8000-READ-ITEM THRU 8000-EXIT.
026000 2000-EXIT.
026100     EXIT.
026200*---------------------------------------------------------------*
026300*    BUSINESS RULE 4 - RPN BAND CUTOFFS.
026400*---------------------------------------------------------------*
026500 2100-BAND-LEVEL.
026600*---------------------------------------------------------------*
026700     EVALUATE TRUE
026800         WHEN WS-CI-RPN-ALPHA <= 0100
026900             MOVE 'LOW'            TO WS-CI-LEVEL
027000         WHEN WS-CI-RPN-ALPHA <= 0300
027100             MOVE 'MEDIUM'         TO WS-CI-LEVEL
027200         WHEN WS-CI-RPN-ALPHA <= 0600
027300             MOVE 'HIGH'           TO WS-CI-LEVEL
027400         WHEN OTHER
027500             MOVE 'EXTREME'        TO WS-CI-LEVEL
027600     END-EVALUATE.
027700 2100-EXIT.
027800     EXIT.
027900*---------------------------------------------------------------*
028000 2300-ACCUM-TOTALS.
028100*---------------------------------------------------------------*
028200     ADD 1                        TO WS-ITEM-COUNT.
028300     ADD WS-CI-RPN                TO WS-TOTAL-RPN.
028400     EVALUATE WS-CI-LEVEL
028500         WHEN 'LOW'       ADD 1 TO WS-CNT-LOW
028600         WHEN 'MEDIUM'    ADD 1 TO WS-CNT-MEDIUM
028700         WHEN 'HIGH'      ADD 1 TO WS-CNT-HIGH
028800         WHEN 'EXTREME'   ADD 1 TO WS-CNT-EXTREME
028900     END-EVALUATE.
029000     IF WS-ITEM-COUNT <= 500
029100         MOVE WS-ITEM-COUNT         TO WS-SUBSCRIPT
029200         MOVE WS-CI-ID              TO IT-ID (WS-SUBSCRIPT)
029300         MOVE WS-CI-FAILMODE        TO IT-FAILMODE (WS-SUBSCRIPT)
029400         MOVE WS-CI-S               TO IT-S (WS-SUBSCRIPT)
029500         MOVE WS-CI-O               TO IT-O (WS-SUBSCRIPT)
029600         MOVE WS-CI-D               TO IT-D (WS-SUBSCRIPT)
029700         MOVE WS-CI-RPN             TO IT-RPN (WS-SUBSCRIPT)
029800     END-IF.
029900 2300-EXIT.
030000     EXIT.
030100*---------------------------------------------------------------*
030200 2400-WRITE-SCORED.
030300*---------------------------------------------------------------*
030400     MOVE WS-CI-ID                TO SF-ID.
030500     MOVE WS-CI-MISSION            TO SF-MISSION.
030600     MOVE WS-CI-SYSTEM             TO SF-SYSTEM.
030700     MOVE WS-CI-FAILMODE           TO SF-FAILMODE.
030800     MOVE WS-CI-EFFECT             TO SF-EFFECT.
030900     MOVE WS-CI-CAUSE              TO SF-CAUSE.
031000     MOVE WS-CI-CONTROL            TO SF-CONTROL.
031100     MOVE WS-CI-S                  TO SF-S.
031200     MOVE WS-CI-O                  TO SF-O.
031300     MOVE WS-CI-D                  TO SF-D.
031400     MOVE WS-CI-RPN                TO SF-RPN.
031500     MOVE WS-CI-LEVEL              TO SF-RPN-LEVEL.
031600     WRITE SCORED-FMEA-RECORD.
031700 2400-EXIT.
031800     EXIT.
031900*---------------------------------------------------------------*
032000 2500-STAGE-SORT-REC.
032100*---------------------------------------------------------------*
032200     ADD 1                        TO WS-REC-SEQ.
032300     MOVE WS-CI-RPN                TO SR-RPN.
032400     MOVE WS-REC-SEQ                TO SR-SEQUENCE.
032500     MOVE WS-CI-ID                  TO SR-ID.
032600     MOVE WS-CI-FAILMODE            TO SR-FAILMODE.
032700     MOVE WS-CI-S                   TO SR-S.
032800     MOVE WS-CI-O                   TO SR-O.
032900     MOVE WS-CI-D                   TO SR-D.
033000     MOVE WS-CI-LEVEL               TO SR-LEVEL.
033100     RELEASE SORT-RECORD.
033200 2500-EXIT.
033300     EXIT.
033400*---------------------------------------------------------------*
033500*    BUSINESS RULE 5 - AVERAGE RPN ROUNDS HALF-UP TO 2 DECIMALS.
033600*---------------------------------------------------------------*
033700 3000-FINISH-TOTALS.
033800*---------------------------------------------------------------*
033900     IF WS-ITEM-COUNT > 0
034000         COMPUTE WS-AVG-RPN ROUNDED =
034100             WS-TOTAL-RPN / WS-ITEM-COUNT
034200     ELSE
034300         MOVE 0                    TO WS-AVG-RPN
034400     END-IF.
034500 3000-EXIT.
034600     EXIT.
034700*---------------------------------------------------------------*
034800*    BUSINESS RULE 6 - TOP-N STRICTLY BY RPN DESCENDING.
034900*---------------------------------------------------------------*
035000 4000-SORT-TOP-N.
035100*---------------------------------------------------------------*
035200     SORT SORT-FILE
035300         ON DESCENDING KEY SR-RPN
035400         ON ASCENDING  KEY SR-SEQUENCE
035500         INPUT PROCEDURE IS 4100-RETURN-STAGED
035600         OUTPUT PROCEDURE IS 4200-BUILD-TOP-N.
035700 4000-EXIT.
035800     EXIT.
035900*---------------------------------------------------------------*
036000 4100-RETURN-STAGED.
036100*---------------------------------------------------------------*
036200     CONTINUE.
036300 4100-EXIT.
036400     EXIT.
036500*---------------------------------------------------------------*
036600 4200-BUILD-TOP-N.
036700*---------------------------------------------------------------*
036800     MOVE '00' TO WS-SORT-STATUS.
036900     PERFORM 4210-RETURN-SORTED THRU 4210-EXIT
037000         UNTIL WS-SORT-STATUS = '10'
037100         OR WS-TOP-N-FILLED >= WS-TOP-N.
037200 4200-EXIT.
037300     EXIT.
037400*---------------------------------------------------------------*
037500*    BUSINESS RULE 3 (ADVISORIES) - TOP-N ITEMS WITH OCCURRENCE
037600*    OR DETECTION >= 7 ARE FLAGGED FOR THE RECOMMENDATIONS BLOCK.
037700*---------------------------------------------------------------*
037800 4210-RETURN-SORTED.
037900*---------------------------------------------------------------*
038000     RETURN SORT-FILE
038100         AT END
038200             MOVE '10' TO WS-SORT-STATUS
038300             GO TO 4210-EXIT.
038400     ADD 1 TO WS-TOP-N-FILLED.
038500     MOVE WS-TOP-N-FILLED           TO WS-SUBSCRIPT.
038600     MOVE WS-TOP-N-FILLED           TO TN-RANK (WS-SUBSCRIPT).
038700     MOVE SR-ID          TO TN-ID (WS-SUBSCRIPT).
038800     MOVE SR-FAILMODE    TO TN-FAILMODE (WS-SUBSCRIPT).
038900     MOVE SR-S           TO TN-S (WS-SUBSCRIPT).
039000     MOVE SR-O           TO TN-O (WS-SUBSCRIPT).
039100     MOVE SR-D           TO TN-D (WS-SUBSCRIPT).
039200     MOVE SR-RPN         TO TN-RPN (WS-SUBSCRIPT).
039300     MOVE SR-LEVEL       TO TN-LEVEL (WS-SUBSCRIPT).
039400     MOVE 'N'            TO TN-HIGH-O-SW (WS-SUBSCRIPT).
039500     MOVE 'N'            TO TN-HIGH-D-SW (WS-SUBSCRIPT).
039600     IF SR-O >= 7
039700         MOVE 'Y'          TO TN-HIGH-O-SW (WS-SUBSCRIPT)
039800         ADD 1             TO WS-CNT-HIGH-O
039900     END-IF.
040000     IF SR-D >= 7
040100         MOVE 'Y'          TO TN-HIGH-D-SW (WS-SUBSCRIPT)
040200         ADD 1             TO WS-CNT-HIGH-D
040300     END-IF.
040400 4210-EXIT.
040500     EXIT.
040600*---------------------------------------------------------------*
040700 5000-RETURN-RESULTS.
040800*---------------------------------------------------------------*
040900     MOVE WS-ITEM-COUNT            TO LK-ITEM-COUNT.
041000     MOVE WS-TOTAL-RPN             TO LK-TOTAL-RPN.
041100     MOVE WS-AVG-RPN               TO LK-AVG-RPN.
041200     MOVE WS-CNT-LOW               TO LK-CNT-LOW.
041300     MOVE WS-CNT-MEDIUM            TO LK-CNT-MEDIUM.
041400     MOVE WS-CNT-HIGH              TO LK-CNT-HIGH.
041500     MOVE WS-CNT-EXTREME           TO LK-CNT-EXTREME.
041600     MOVE WS-CNT-HIGH-O            TO LK-CNT-HIGH-O.
041700     MOVE WS-CNT-HIGH-D            TO LK-CNT-HIGH-D.
041800     MOVE WS-TOP-N-FILLED          TO LK-TOP-N-FILLED.
041900     PERFORM 5100-RETURN-TOP-N THRU 5100-EXIT
042000         VARYING WS-SUBSCRIPT FROM 1 BY 1
042100         UNTIL WS-SUBSCRIPT > WS-TOP-N-FILLED.
042200     PERFORM 5200-RETURN-SENS THRU 5200-EXIT.
042300 5000-EXIT.
042400     EXIT.
042500*---------------------------------------------------------------*
042600 5100-RETURN-TOP-N.
042700*---------------------------------------------------------------*
042800     MOVE TN-RANK (WS-SUBSCRIPT)     TO LKTN-RANK (WS-SUBSCRIPT).
042900     MOVE TN-ID (WS-SUBSCRIPT)       TO LKTN-ID (WS-SUBSCRIPT).
043000     MOVE TN-FAILMODE (WS-SUBSCRIPT) TO LKTN-FAILMODE (WS-SUBSCRIPT).
043100     MOVE TN-S (WS-SUBSCRIPT)        TO LKTN-S (WS-SUBSCRIPT).
043200     MOVE TN-O (WS-SUBSCRIPT)        TO LKTN-O (WS-SUBSCRIPT).
043300     MOVE TN-D (WS-SUBSCRIPT)        TO LKTN-D (WS-SUBSCRIPT).
043400     MOVE TN-RPN (WS-SUBSCRIPT)      TO LKTN-RPN (WS-SUBSCRIPT).
043500     MOVE TN-LEVEL (WS-SUBSCRIPT)    TO LKTN-LEVEL (WS-SUBSCRIPT).
043600     MOVE TN-HIGH-O-SW (WS-SUBSCRIPT) TO LKTN-HIGH-O-SW (WS-SUBSCRIPT).
043700     MOVE TN-HIGH-D-SW (WS-SUBSCRIPT) TO LKTN-HIGH-D-SW (WS-SUBSCRIPT).
043800 5100-EXIT.
043900     EXIT.
044000*---------------------------------------------------------------*
044100 5200-RETURN-SENS.
044200*---------------------------------------------------------------*
044300     MOVE WS-SENS-FILLED           TO LK-SENS-FILLED.
044400     PERFORM 5210-RETURN-SENS-ENT THRU 5210-EXIT
044500         VARYING WS-SUBSCRIPT FROM 1 BY 1
044600         UNTIL WS-SUBSCRIPT > WS-SENS-FILLED.
044700 5200-EXIT.
044800     EXIT.
044900*---------------------------------------------------------------*
045000 5210-RETURN-SENS-ENT.
045100*---------------------------------------------------------------*
045200     MOVE SE-NAME (WS-SUBSCRIPT)   TO LKSE-NAME (WS-SUBSCRIPT).
045300     MOVE SE-MINUS (WS-SUBSCRIPT)  TO LKSE-MINUS (WS-SUBSCRIPT).
045400     MOVE SE-PLUS (WS-SUBSCRIPT)   TO LKSE-PLUS (WS-SUBSCRIPT).
045500     MOVE SE-IMPACT (WS-SUBSCRIPT) TO LKSE-IMPACT (WS-SUBSCRIPT).
045600 5210-EXIT.
045700     EXIT.
045800*---------------------------------------------------------------*
045900*    BUSINESS RULE 8 - OAT SENSITIVITY, FMEA VARIANT.  ONLY O
046000*    AND D ARE PERTURBED (SEVERITY IS HELD FIXED), CLAMPED 1-10.
046100*---------------------------------------------------------------*
046200 7000-SENSITIVITY.
046300*---------------------------------------------------------------*
046400     PERFORM 7100-SENS-ONE-ITEM THRU 7100-EXIT
046500         VARYING WS-SUBSCRIPT FROM 1 BY 1
046600         UNTIL WS-SUBSCRIPT > WS-ITEM-COUNT
046700         OR WS-SUBSCRIPT > 500.
046800     PERFORM 7500-SORT-SENS THRU 7500-EXIT.
046900     PERFORM 5200-RETURN-SENS THRU 5200-EXIT.
047000 7000-EXIT.
047100     EXIT.
047200*---------------------------------------------------------------*
047300 7100-SENS-ONE-ITEM.
047400*---------------------------------------------------------------*
047500     MOVE IT-O (WS-SUBSCRIPT) TO WS-PERT-O.
047600     IF WS-PERT-O > 1
047700         SUBTRACT 1 FROM WS-PERT-O
047800     END-IF.
047900     COMPUTE WS-RPN-MINUS = IT-S (WS-SUBSCRIPT) * WS-PERT-O
048000         * IT-D (WS-SUBSCRIPT).
048100     MOVE IT-O (WS-SUBSCRIPT) TO WS-PERT-O.
048200     IF WS-PERT-O < 10
048300         ADD 1 TO WS-PERT-O
048400     END-IF.
048500     COMPUTE WS-RPN-PLUS = IT-S (WS-SUBSCRIPT) * WS-PERT-O
048600         * IT-D (WS-SUBSCRIPT).
048700     COMPUTE WS-TOT-MINUS =
048800         WS-TOTAL-RPN - IT-RPN (WS-SUBSCRIPT) + WS-RPN-MINUS.
048900     COMPUTE WS-TOT-PLUS  =
049000         WS-TOTAL-RPN - IT-RPN (WS-SUBSCRIPT) + WS-RPN-PLUS.
049100     IF WS-TOT-MINUS NOT < WS-TOTAL-RPN
049200         COMPUTE WS-IMPACT-O = WS-TOT-MINUS - WS-TOTAL-RPN
049300     ELSE
049400         COMPUTE WS-IMPACT-O = WS-TOTAL-RPN - WS-TOT-MINUS
049500     END-IF.
049600     IF WS-TOT-PLUS NOT < WS-TOTAL-RPN
049700         COMPUTE WS-HOLD-IMPACT = WS-TOT-PLUS - WS-TOTAL-RPN
049800     ELSE
049900         COMPUTE WS-HOLD-IMPACT = WS-TOTAL-RPN - WS-TOT-PLUS
050000     END-IF.
050100     IF WS-HOLD-IMPACT > WS-IMPACT-O
050200         MOVE WS-HOLD-IMPACT        TO WS-IMPACT-O
050300     END-IF.
050400     PERFORM 7200-STAGE-FACTOR THRU 7200-EXIT.
050500*---------------------------------------------------------------*
050600     MOVE IT-D (WS-SUBSCRIPT) TO WS-PERT-D.
050700     IF WS-PERT-D > 1
050800         SUBTRACT 1 FROM WS-PERT-D
050900     END-IF.
051000     COMPUTE WS-RPN-MINUS = IT-S (WS-SUBSCRIPT) * IT-O (WS-SUBSCRIPT)
051100         * WS-PERT-D.
051200     MOVE IT-D (WS-SUBSCRIPT) TO WS-PERT-D.
051300     IF WS-PERT-D < 10
051400         ADD 1 TO WS-PERT-D
051500     END-IF.
051600     COMPUTE WS-RPN-PLUS = IT-S (WS-SUBSCRIPT) * IT-O (WS-SUBSCRIPT)
051700         * WS-PERT-D.
051800     COMPUTE WS-TOT-MINUS =
051900         WS-TOTAL-RPN - IT-RPN (WS-SUBSCRIPT) + WS-RPN-MINUS.
052000     COMPUTE WS-TOT-PLUS  =
052100         WS-TOTAL-RPN - IT-RPN (WS-SUBSCRIPT) + WS-RPN-PLUS.
052200     IF WS-TOT-MINUS NOT < WS-TOTAL-RPN
052300         COMPUTE WS-IMPACT-D = WS-TOT-MINUS - WS-TOTAL-RPN
052400     ELSE
052500         COMPUTE WS-IMPACT-D = WS-TOTAL-RPN - WS-TOT-MINUS
052600     END-IF.
052700     IF WS-TOT-PLUS NOT < WS-TOTAL-RPN
052800         COMPUTE WS-HOLD-IMPACT = WS-TOT-PLUS - WS-TOTAL-RPN
052900     ELSE
053000         COMPUTE WS-HOLD-IMPACT = WS-TOTAL-RPN - WS-TOT-PLUS
053100     END-IF.
053200     IF WS-HOLD-IMPACT > WS-IMPACT-D
053300         MOVE WS-HOLD-IMPACT        TO WS-IMPACT-D
053400     END-IF.
053500     PERFORM 7300-STAGE-FACTOR-D THRU 7300-EXIT.
053600 7100-EXIT.
053700     EXIT.
053800*---------------------------------------------------------------*
053900 7200-STAGE-FACTOR.
054000*---------------------------------------------------------------*
054100     ADD 1 TO WS-SENS-SEQ.
054200     MOVE WS-IMPACT-O               TO SS-IMPACT.
054300     MOVE WS-SENS-SEQ                TO SS-SEQUENCE.
054400     STRING IT-FAILMODE (WS-SUBSCRIPT) (1:16) DELIMITED BY SIZE
054500         '_O' DELIMITED BY SIZE
054600         INTO SS-NAME.
054700     MOVE WS-TOT-MINUS               TO SS-MINUS.
054800     MOVE WS-TOT-PLUS                TO SS-PLUS.
054900     RELEASE SENS-SORT-RECORD.
055000 7200-EXIT.
055100     EXIT.
055200*---------------------------------------------------------------*
055300 7300-STAGE-FACTOR-D.
055400*---------------------------------------------------------------*
055500     ADD 1 TO WS-SENS-SEQ.
055600     MOVE WS-IMPACT-D               TO SS-IMPACT.
055700     MOVE WS-SENS-SEQ                TO SS-SEQUENCE.
055800     STRING IT-FAILMODE (WS-SUBSCRIPT) (1:16) DELIMITED BY SIZE
055900         '_D' DELIMITED BY SIZE
056000         INTO SS-NAME.
056100     MOVE WS-TOT-MINUS               TO SS-MINUS.
056200     MOVE WS-TOT-PLUS                TO SS-PLUS.
056300     RELEASE SENS-SORT-RECORD.
056400 7300-EXIT.
056500     EXIT.
056600*---------------------------------------------------------------*
056700 7500-SORT-SENS.
056800*---------------------------------------------------------------*
056900     SORT SENS-SORT-FILE
057000         ON DESCENDING KEY SS-IMPACT
057100         ON ASCENDING  KEY SS-SEQUENCE
057200         INPUT PROCEDURE IS 7510-RETURN-STAGED
057300         OUTPUT PROCEDURE IS 7520-BUILD-SENS-TOP-N.
057400 7500-EXIT.
057500     EXIT.
057600*---------------------------------------------------------------*
057700 7510-RETURN-STAGED.
057800*---------------------------------------------------------------*
057900     CONTINUE.
058000 7510-EXIT.
058100     EXIT.
058200*---------------------------------------------------------------*
058300 7520-BUILD-SENS-TOP-N.
058400*---------------------------------------------------------------*
058500     MOVE '00' TO WS-SORT-STATUS.
058600     PERFORM 7530-RETURN-SORTED THRU 7530-EXIT
058700         UNTIL WS-SORT-STATUS = '10'
058800         OR WS-SENS-FILLED >= WS-TOP-N.
058900 7520-EXIT.
059000     EXIT.
059100*---------------------------------------------------------------*
059200 7530-RETURN-SORTED.
059300*---------------------------------------------------------------*
059400     RETURN SENS-SORT-FILE
059500         AT END
059600             MOVE '10' TO WS-SORT-STATUS
059700             GO TO 7530-EXIT.
059800     ADD 1 TO WS-SENS-FILLED.
059900     MOVE WS-SENS-FILLED            TO WS-SUBSCRIPT.
060000     MOVE SS-NAME     TO SE-NAME (WS-SUBSCRIPT).
060100     MOVE SS-MINUS    TO SE-MINUS (WS-SUBSCRIPT).
060200     MOVE SS-PLUS     TO SE-PLUS (WS-SUBSCRIPT).
060300     MOVE SS-IMPACT   TO SE-IMPACT (WS-SUBSCRIPT).
060400 7530-EXIT.
060500     EXIT.
060600*---------------------------------------------------------------*
060700 6000-CLOSE-FILES.
060800*---------------------------------------------------------------*
060900     CLOSE FMEA-ITEM-FILE
061000           SCORED-FMEA-FILE.
061100 6000-EXIT.
061200     EXIT.
061300*---------------------------------------------------------------*
061400*    BUSINESS RULE "DATA-ACQUISITION" RANGE CLAMP (S,O,D 1-10)
061500*    IS APPLIED HERE AS A DEFENSIVE RE-CHECK; CBL-DACQ.CBL IS
061600*    THE PRIMARY CLAMP BUT THIS KEEPS FMEASCR SAFE STANDALONE.
061700*---------------------------------------------------------------*
061800 8000-READ-ITEM.
061900*---------------------------------------------------------------*
062000     READ FMEA-ITEM-FILE
062100         AT END
062200             SET END-OF-ITEMS TO TRUE
062300             GO TO 8000-EXIT.
062400     MOVE FM-ID                   TO WS-CI-ID.
062500     MOVE FM-MISSION               TO WS-CI-MISSION.
062600     MOVE FM-SYSTEM                 TO WS-CI-SYSTEM.
062700     MOVE FM-FAILMODE               TO WS-CI-FAILMODE.
062800     MOVE FM-EFFECT                 TO WS-CI-EFFECT.
062900     MOVE FM-CAUSE                  TO WS-CI-CAUSE.
063000     MOVE FM-CONTROL                TO WS-CI-CONTROL.
063100     MOVE FM-S                      TO WS-CI-S.
063200     MOVE FM-O                      TO WS-CI-O.
063300     MOVE FM-D                      TO WS-CI-D.
063400     IF WS-CI-S < 1
063500         MOVE 1                     TO WS-CI-S
063600     END-IF.
063700     IF WS-CI-S > 10
063800         MOVE 10                    TO WS-CI-S
063900     END-IF.
064000     IF WS-CI-O < 1
064100         MOVE 1                     TO WS-CI-O
064200     END-IF.
064300     IF WS-CI-O > 10
064400         MOVE 10                    TO WS-CI-O
064500     END-IF.
064600     IF WS-CI-D < 1
064700         MOVE 1                     TO WS-CI-D
064800     END-IF.
064900     IF WS-CI-D > 10
065000         MOVE 10                    TO WS-CI-D
065100     END-IF.
065200 8000-EXIT.
065300     EXIT.
