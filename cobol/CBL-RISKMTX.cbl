000100*===============================================================*
000200* PROGRAM NAME:    RISKMTX
000300* ORIGINAL AUTHOR: ED ACKERMAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/02/87 E ACKERMAN     CREATED - LIKELIHOOD X SEVERITY SCORER  CR870302
000900*                         FOR THE MISSION RISK MATRIX.            CR870302
001000* 09/14/88 E ACKERMAN     ADDED 5X5 MATRIX CELL COUNTS AND THE    CR880914
001100*                         TOP-10 RANKING VIA SORT.                CR880914
001200* 06/30/91 D QUINTERO     ADDED ONE-AT-A-TIME (OAT) SENSITIVITY   CR910630
001300*                         SECTION PER SAFETY BOARD REQUEST 91-114.CR910630
001400* 11/11/93 D QUINTERO     RECOMMENDATION ADVISORY BLOCK ADDED.    CR931111
001500* 02/08/96 R HENDRICKS    AVERAGE RISK NOW ROUNDS HALF-UP TO 2    CR960208
001600*                         DECIMALS PER AUDIT FINDING 96-003.      CR960208
001700* 11/19/98 R HENDRICKS    Y2K - MISSION-DATE NOW CARRIED AS A     CR981119
001800*                         10-BYTE ISO STRING, NOT PACKED MM/DD/YY.CR981119
001900* 05/03/01 T OYELARAN     TOP-N BOUND MADE PARAMETER DRIVEN       CR010503
002000*                         (1-50), DEFAULT REMAINS 10.             CR010503
002100* 09/17/02 R HENDRICKS    WIDENED SR-NAME/ET-NAME/WS-CE-NAME/     CR020917
002200*                         TN-NAME/LKTN-NAME TO 30 BYTES TO MATCH  CR020917
002300*                         THE RISK-EVENT LAYOUT - EVENT NAMES     CR020917
002400*                         OVER 28 CHARS WERE GETTING CLIPPED ON   CR020917
002500*                         THE TOP-N REPORT.                       CR020917
002600*===============================================================*
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.    RISKMTX.
002900 AUTHOR.        ED ACKERMAN.
003000 INSTALLATION.  COBOL DEVELOPMENT CENTER.
003100 DATE-WRITTEN.  03/02/87.
003200 DATE-COMPILED.
003300 SECURITY.      NON-CONFIDENTIAL.
003400*===============================================================*
003500 ENVIRONMENT DIVISION.
003600*---------------------------------------------------------------*
003700 CONFIGURATION SECTION.
003800*---------------------------------------------------------------*
003900 SOURCE-COMPUTER.  IBM-3081.
004000 OBJECT-COMPUTER.  IBM-3081.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS RISK-LEVEL-DIGIT IS "1" THRU "5".
004400*---------------------------------------------------------------*
004500 INPUT-OUTPUT SECTION.
004600*---------------------------------------------------------------*
004700 FILE-CONTROL.
004800     SELECT RISK-EVENT-FILE ASSIGN TO REVTF
004900       ORGANIZATION IS LINE SEQUENTIAL
005000       FILE STATUS  IS WS-REVT-STATUS.
005100*
005200     SELECT SCORED-EVENT-FILE ASSIGN TO SCEVF
005300       ORGANIZATION IS LINE SEQUENTIAL
005400       FILE STATUS  IS WS-SCEV-STATUS.
005500*===============================================================*
005600 DATA DIVISION.
005700*---------------------------------------------------------------*
005800 FILE SECTION.
005900*---------------------------------------------------------------*
006000 FD  RISK-EVENT-FILE
006100     LABEL RECORDS ARE STANDARD
006200     RECORDING MODE IS F.
006300     COPY RISKEVT.
006400*---------------------------------------------------------------*
006500 FD  SCORED-EVENT-FILE
006600     LABEL RECORDS ARE STANDARD
006700     RECORDING MODE IS F.
006800     COPY SCOREVT.
006900*---------------------------------------------------------------*
007000 SD  SORT-FILE.
007100 01  SORT-RECORD.
007200     05  SR-SCORE                 PIC 9(02).
007300     05  SR-SEQUENCE              PIC 9(05).
007400     05  SR-ID                    PIC 9(04).
007500     05  SR-NAME                  PIC X(30).
007600     05  SR-LIKELI                PIC 9(01).
007700     05  SR-SEVER                 PIC 9(01).
007800     05  SR-LEVEL                 PIC X(07).
007900*---------------------------------------------------------------*
008000 SD  SENS-SORT-FILE.
008100 01  SENS-SORT-RECORD.
008200     05  SS-IMPACT                PIC 9(05).
008300     05  SS-SEQUENCE              PIC 9(05).
008400     05  SS-NAME                  PIC X(32).
008500     05  SS-MINUS                 PIC 9(07).
008600     05  SS-PLUS                  PIC 9(07).
008700*---------------------------------------------------------------*
008800 WORKING-STORAGE SECTION.
008900*---------------------------------------------------------------*
009000 77  WS-REVT-STATUS              PIC X(02) VALUE '00'.
009100 77  WS-SCEV-STATUS              PIC X(02) VALUE '00'.
009200 77  WS-SORT-STATUS              PIC X(02) VALUE '00'.
009300 77  WS-END-OF-FILE-SW           PIC X(01) VALUE 'N'.
009400     88  END-OF-EVENTS                     VALUE 'Y'.
009500*---------------------------------------------------------------*
009600 01  WS-RUN-PARMS.
009700     05  WS-MISSION-KEY           PIC 9(04).
009800     05  WS-TOP-N                 PIC 9(02)  COMP VALUE 10.
009900*---------------------------------------------------------------*
010000 01  WS-ACCUMULATORS.
010100     05  WS-EVENT-COUNT           PIC 9(05)  COMP VALUE 0.
010200     05  WS-EVENT-COUNT-ALPHA REDEFINES WS-EVENT-COUNT PIC 9(05) COMP.
010300     05  WS-TOTAL-RISK            PIC 9(07)  COMP VALUE 0.
010400     05  WS-AVG-RISK              PIC 9(03)V99.
010500     05  WS-LEVEL-COUNTS.
010600         10  WS-CNT-LOW           PIC 9(05)  COMP VALUE 0.
010700         10  WS-CNT-MEDIUM        PIC 9(05)  COMP VALUE 0.
010800         10  WS-CNT-HIGH          PIC 9(05)  COMP VALUE 0.
010900         10  WS-CNT-EXTREME       PIC 9(05)  COMP VALUE 0.
011000*---------------------------------------------------------------*
011100*    5 X 5 RISK MATRIX - CELL (L,S) HOLDS THE EVENT COUNT AT
011200*    THAT LIKELIHOOD/SEVERITY COMBINATION.
011300*---------------------------------------------------------------*
011400 01  WS-MATRIX-CELLS.
011500     05  WS-CELL-ROW OCCURS 5 TIMES INDEXED BY WS-L-IDX.
011600         10  WS-CELL-COL OCCURS 5 TIMES INDEXED BY WS-S-IDX
011700             PIC 9(04) COMP.
011800*---------------------------------------------------------------*
011900*    EVENTS RETAINED FOR THE OAT SENSITIVITY PASS (RULE 8) -
012000*    RECOMPUTING EACH EVENT'S R WITH L OR S BUMPED +-1 NEEDS
012100*    THE WHOLE SET AFTER THE BASE TOTAL IS KNOWN.
012200*---------------------------------------------------------------*
012300 01  WS-EVENT-TABLE.
012400     05  WS-EVT-ENTRY OCCURS 500 TIMES.
012500         10  ET-ID                PIC 9(04).
012600         10  ET-NAME              PIC X(30).
012700         10  ET-LIKELI            PIC 9(01).
012800         10  ET-SEVER             PIC 9(01).
012900         10  ET-SCORE             PIC 9(02) COMP.
013000 01  WS-SENS-TABLE.
013100     05  WS-SENS-ENTRY OCCURS 50 TIMES.
013200         10  SE-NAME              PIC X(32).
013300         10  SE-MINUS             PIC 9(07).
013400         10  SE-PLUS              PIC 9(07).
013500         10  SE-IMPACT            PIC 9(05).
013600 01  WS-SENS-FILLED                PIC 9(02) COMP VALUE 0.
013700 01  WS-SENS-SEQ                   PIC 9(05) COMP VALUE 0.
013800 01  WS-PERT-L                     PIC 9(01) COMP.
013900 01  WS-PERT-S                     PIC 9(01) COMP.
014000 01  WS-R-MINUS                    PIC 9(02) COMP.
014100 01  WS-R-PLUS                     PIC 9(02) COMP.
014200 01  WS-TOT-MINUS                  PIC 9(07) COMP.
014300 01  WS-TOT-PLUS                   PIC 9(07) COMP.
014400 01  WS-IMPACT-L                   PIC 9(05) COMP.
014500 01  WS-IMPACT-S                   PIC 9(05) COMP.
014600*---------------------------------------------------------------*
014700*    CURRENT EVENT WORKING COPY AND ITS COMPUTED SCORE - THE
014800*    NUMERIC-EDITED REDEFINE LETS 9200-BAND-LEVEL TEST THE R
014900*    VALUE AS A SINGLE TWO-DIGIT KEY.
015000*---------------------------------------------------------------*
015100 01  WS-CURRENT-EVENT.
015200     05  WS-CE-ID                 PIC 9(04).
015300     05  WS-CE-MISSION            PIC 9(04).
015400     05  WS-CE-NAME               PIC X(30).
015500     05  WS-CE-HAZARD             PIC X(20).
015600     05  WS-CE-LIKELI             PIC 9(01).
015700     05  WS-CE-SEVER              PIC 9(01).
015800     05  WS-CE-SCORE              PIC 9(02) COMP.
015900     05  WS-CE-LEVEL              PIC X(07).
016000 01  WS-CE-SCORE-ALPHA REDEFINES WS-CE-SCORE PIC 99 COMP.
016100*---------------------------------------------------------------*
016200 01  WS-TOP-N-TABLE.
016300     05  WS-TOPN-ENTRY OCCURS 50 TIMES.
016400         10  TN-RANK              PIC 9(02) COMP.
016500         10  TN-ID                PIC 9(04).
016600         10  TN-NAME               PIC X(30).
016700         10  TN-LIKELI             PIC 9(01).
016800         10  TN-SEVER              PIC 9(01).
016900         10  TN-SCORE              PIC 9(02).
017000         10  TN-LEVEL              PIC X(07).
017100 01  WS-TOP-N-FILLED              PIC 9(02) COMP VALUE 0.
017200*---------------------------------------------------------------*
017300*    LINKAGE-STYLE RESULT AREA HANDED BACK TO CBL-RPTDRV.CBL.
017400*    THIS PROGRAM IS CALLED PER MISSION; RPTDRV READS THE
017500*    RESULTS THROUGH THESE FIELDS AFTER THE CALL RETURNS.
017600*---------------------------------------------------------------*
017700 01  WS-RESULT-AREA REDEFINES WS-ACCUMULATORS.
017800     05  FILLER                   PIC X(24).
017900 01  WS-REC-SEQ                   PIC 9(05) COMP VALUE 0.
018000 01  WS-SUBSCRIPT                 PIC 9(02) COMP VALUE 0.
018100*---------------------------------------------------------------*
018200 LINKAGE SECTION.
018300*---------------------------------------------------------------*
018400 01  LK-MISSION-KEY               PIC 9(04).
018500 01  LK-TOP-N                     PIC 9(02).
018600 01  LK-RESULTS.
018700     05  LK-EVENT-COUNT           PIC 9(05).
018800     05  LK-TOTAL-RISK            PIC 9(07).
018900     05  LK-AVG-RISK              PIC 9(03)V99.
019000     05  LK-CNT-LOW               PIC 9(05).
019100     05  LK-CNT-MEDIUM            PIC 9(05).
019200     05  LK-CNT-HIGH              PIC 9(05).
019300     05  LK-CNT-EXTREME           PIC 9(05).
019400 01  LK-MATRIX-CELLS.
019500     05  LK-CELL-ROW OCCURS 5 TIMES.
019600         10  LK-CELL-COL OCCURS 5 TIMES PIC 9(04).
019700 01  LK-TOP-N-TABLE.
019800     05  LK-TOPN-ENTRY OCCURS 50 TIMES.
019900         10  LKTN-RANK             PIC 9(02).
020000         10  LKTN-ID               PIC 9(04).
020100         10  LKTN-NAME             PIC X(30).
020200         10  LKTN-LIKELI           PIC 9(01).
020300         10  LKTN-SEVER            PIC 9(01).
020400         10  LKTN-SCORE            PIC 9(02).
020500         10  LKTN-LEVEL            PIC X(07).
020600 01  LK-TOP-N-FILLED               PIC 9(02).
020700 01  LK-SENS-TABLE.
020800     05  LK-SENS-ENTRY OCCURS 50 TIMES.
020900         10  LKSE-NAME             PIC X(32).
021000         10  LKSE-MINUS            PIC 9(07).
021100         10  LKSE-PLUS             PIC 9(07).
021200         10  LKSE-IMPACT           PIC 9(05).
021300 01  LK-SENS-FILLED                PIC 9(02).
021400*===============================================================*
021500 PROCEDURE DIVISION USING LK-MISSION-KEY, LK-TOP-N, LK-RESULTS,
021600     LK-MATRIX-CELLS, LK-TOP-N-TABLE, LK-TOP-N-FILLED,
021700     LK-SENS-TABLE, LK-SENS-FILLED.
021800*---------------------------------------------------------------*
021900 0000-MAIN-PROCESSING.
022000*---------------------------------------------------------------*
022100     MOVE LK-MISSION-KEY          TO WS-MISSION-KEY.
022200     MOVE LK-TOP-N                TO WS-TOP-N.
022300     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
022400     PERFORM 2000-PROCESS-EVENTS THRU 2000-EXIT
022500         UNTIL END-OF-EVENTS.
022600     PERFORM 3000-FINISH-TOTALS THRU 3000-EXIT.
022700     PERFORM 4000-SORT-TOP-N THRU 4000-EXIT.
022800     PERFORM 7000-SENSITIVITY THRU 7000-EXIT.
022900     PERFORM 5000-RETURN-RESULTS THRU 5000-EXIT.
023000     PERFORM 6000-CLOSE-FILES THRU 6000-EXIT.
023100     GOBACK.
023200*---------------------------------------------------------------*
023300 1000-OPEN-FILES.
023400*---------------------------------------------------------------*
023500     OPEN INPUT  RISK-EVENT-FILE.
023600     OPEN OUTPUT SCORED-EVENT-FILE.
023700     IF WS-REVT-STATUS NOT = '00'
023800         DISPLAY 'RISKMTX: REVTF OPEN STATUS ' WS-REVT-STATUS
023900     END-IF.
024000     PERFORM 8000-READ-EVENT THRU 8000-EXIT.
024100 1000-EXIT.
024200     EXIT.
024300*---------------------------------------------------------------*
024400 2000-PROCESS-EVENTS.
024500*---------------------------------------------------------------*
024600     IF WS-CE-MISSION NOT = WS-MISSION-KEY
024700         GO TO 2000-NEXT-EVENT
024800     END-IF.
024900     ADD 1 TO WS-REC-SEQ.
025000     MULTIPLY WS-CE-LIKELI BY WS-CE-SEVER
025100         GIVING WS-CE-SCORE.
025200     PERFORM 2100-BAND-LEVEL THRU 2100-EXIT.
025300     PERFORM 2200-ACCUM-CELL THRU 2200-EXIT.
025400     PERFORM 2300-ACCUM-TOTALS THRU 2300-EXIT.
025500     PERFORM 2400-WRITE-SCORED THRU 2400-EXIT.
025600     PERFORM 2500-STAGE-SORT-REC THRU 2500-EXIT.
025700 2000-NEXT-EVENT.
025800     PERFORM 8000-READ-EVENT THRU 8000-EXIT.
025900 2000-EXIT.
026000     EXIT.
026100*---------------------------------------------------------------*
026200*    BUSINESS RULE 2 - RISK MATRIX BANDS.
026300*---------------------------------------------------------------*
026400 2100-BAND-LEVEL.
026500*---------------------------------------------------------------*
026600     EVALUATE TRUE
026700         WHEN WS-CE-SCORE <= 4
026800             MOVE 'LOW    ' TO WS-CE-LEVEL
026900         WHEN WS-CE-SCORE <= 9
027000             MOVE 'MEDIUM ' TO WS-CE-LEVEL
027100         WHEN WS-CE-SCORE <= 16
027200             MOVE 'HIGH   ' TO WS-CE-LEVEL
027300         WHEN OTHER
027400             MOVE 'EXTREME' TO WS-CE-LEVEL
027500     END-EVALUATE.
027600 2100-EXIT.
027700     EXIT.
027800*---------------------------------------------------------------*
027900 2200-ACCUM-CELL.
028000*---------------------------------------------------------------*
028100     SET WS-L-IDX TO WS-CE-LIKELI.
028200     SET WS-S-IDX TO WS-CE-SEVER.
028300     ADD 1 TO WS-CELL-COL (WS-L-IDX WS-S-IDX).
028400 2200-EXIT.
028500     EXIT.
028600*---------------------------------------------------------------*
028700 2300-ACCUM-TOTALS.
028800*---------------------------------------------------------------*
028900     ADD 1               TO WS-EVENT-COUNT.
029000     ADD WS-CE-SCORE     TO WS-TOTAL-RISK.
029100     EVALUATE WS-CE-LEVEL
029200         WHEN 'LOW    '  ADD 1 TO WS-CNT-LOW
029300         WHEN 'MEDIUM '  ADD 1 TO WS-CNT-MEDIUM
029400         WHEN 'HIGH   '  ADD 1 TO WS-CNT-HIGH
029500         WHEN OTHER      ADD 1 TO WS-CNT-EXTREME
029600     END-EVALUATE.
029700     IF WS-EVENT-COUNT <= 500
029800         MOVE WS-CE-ID     TO ET-ID (WS-EVENT-COUNT)
029900         MOVE WS-CE-NAME   TO ET-NAME (WS-EVENT-COUNT)
030000         MOVE WS-CE-LIKELI TO ET-LIKELI (WS-EVENT-COUNT)
030100         MOVE WS-CE-SEVER  TO ET-SEVER (WS-EVENT-COUNT)
030200         MOVE WS-CE-SCORE  TO ET-SCORE (WS-EVENT-COUNT)
030300     END-IF.
030400 2300-EXIT.
030500     EXIT.
030600*---------------------------------------------------------------*
030700 2400-WRITE-SCORED.
030800*---------------------------------------------------------------*
030900     MOVE WS-CE-ID                TO SE-ID.
031000     MOVE WS-CE-MISSION            TO SE-MISSION.
031100     MOVE WS-CE-NAME                TO SE-NAME.
031200     MOVE WS-CE-HAZARD              TO SE-HAZARD.
031300     MOVE WS-CE-LIKELI              TO SE-LIKELI.
031400     MOVE WS-CE-SEVER               TO SE-SEVER.
031500     MOVE WS-CE-SCORE               TO SE-RISK-SCORE.
031600     MOVE WS-CE-LEVEL               TO SE-RISK-LEVEL.
031700     WRITE SCORED-EVENT-RECORD.
031800 2400-EXIT.
031900     EXIT.
032000*---------------------------------------------------------------*
032100 2500-STAGE-SORT-REC.
032200*---------------------------------------------------------------*
032300     MOVE WS-CE-SCORE             TO SR-SCORE.
032400     MOVE WS-REC-SEQ               TO SR-SEQUENCE.
032500     MOVE WS-CE-ID                 TO SR-ID.
032600     MOVE WS-CE-NAME                TO SR-NAME.
032700     MOVE WS-CE-LIKELI              TO SR-LIKELI.
032800     MOVE WS-CE-SEVER               TO SR-SEVER.
032900     MOVE WS-CE-LEVEL               TO SR-LEVEL.
033000     RELEASE SORT-RECORD.
033100 2500-EXIT.
033200     EXIT.
033300*---------------------------------------------------------------*
033400*    BUSINESS RULE 5 - AVERAGE RISK, ROUNDED HALF-UP, 2 DP.
033500*---------------------------------------------------------------*
033600 3000-FINISH-TOTALS.
033700*---------------------------------------------------------------*
033800     IF WS-EVENT-COUNT > 0
033900         DIVIDE WS-TOTAL-RISK BY WS-EVENT-COUNT
034000             GIVING WS-AVG-RISK ROUNDED
034100     ELSE
034200         MOVE 0 TO WS-AVG-RISK
034300     END-IF.
034400 3000-EXIT.
034500     EXIT.
034600*---------------------------------------------------------------*
034700*    BUSINESS RULE 6 - TOP-N BY SCORE DESCENDING, TIES BROKEN
034800*    BY INPUT ORDER (SR-SEQUENCE ASCENDING).
034900*---------------------------------------------------------------*
035000 4000-SORT-TOP-N.
035100*---------------------------------------------------------------*
035200     SORT SORT-FILE
035300         ON DESCENDING KEY SR-SCORE
035400         ON ASCENDING  KEY SR-SEQUENCE
035500         INPUT PROCEDURE IS 4100-RETURN-STAGED
035600         OUTPUT PROCEDURE IS 4200-BUILD-TOP-N.
035700 4000-EXIT.
035800     EXIT.
035900*---------------------------------------------------------------*
036000 4100-RETURN-STAGED.
036100*---------------------------------------------------------------*
036200*    NOTHING TO DO - THE DETAIL LOOP ALREADY RELEASED EVERY
036300*    EVENT IN 2500-STAGE-SORT-REC AS IT WAS SCORED.
036400*---------------------------------------------------------------*
036500     CONTINUE.
036600 4100-EXIT.
036700     EXIT.
036800*---------------------------------------------------------------*
036900 4200-BUILD-TOP-N.
037000*---------------------------------------------------------------*
037100     PERFORM 4210-RETURN-SORTED THRU 4210-EXIT
037200         UNTIL WS-SORT-STATUS = '10'
037300         OR WS-TOP-N-FILLED >= WS-TOP-N.
037400 4200-EXIT.
037500     EXIT.
037600*---------------------------------------------------------------*
037700 4210-RETURN-SORTED.
037800*---------------------------------------------------------------*
037900     RETURN SORT-FILE
038000         AT END
038100             MOVE '10' TO WS-SORT-STATUS
038200             GO TO 4210-EXIT.
038300     ADD 1 TO WS-TOP-N-FILLED.
038400     MOVE WS-TOP-N-FILLED          TO WS-SUBSCRIPT.
038500     MOVE WS-SUBSCRIPT              TO TN-RANK (WS-SUBSCRIPT).
038600     MOVE SR-ID                    TO TN-ID (WS-SUBSCRIPT).
038700     MOVE SR-NAME                   TO TN-NAME (WS-SUBSCRIPT).
038800     MOVE SR-LIKELI                 TO TN-LIKELI (WS-SUBSCRIPT).
038900     MOVE SR-SEVER                  TO TN-SEVER (WS-SUBSCRIPT).
039000     MOVE SR-SCORE                  TO TN-SCORE (WS-SUBSCRIPT).
039100     MOVE SR-LEVEL                  TO TN-LEVEL (WS-SUBSCRIPT).
039200 4210-EXIT.
039300     EXIT.
039400*---------------------------------------------------------------*
039500 5000-RETURN-RESULTS.
039600*---------------------------------------------------------------*
039700     MOVE WS-EVENT-COUNT          TO LK-EVENT-COUNT.
039800     MOVE WS-TOTAL-RISK           TO LK-TOTAL-RISK.
039900     MOVE WS-AVG-RISK             TO LK-AVG-RISK.
040000     MOVE WS-CNT-LOW              TO LK-CNT-LOW.
040100     MOVE WS-CNT-MEDIUM           TO LK-CNT-MEDIUM.
040200     MOVE WS-CNT-HIGH             TO LK-CNT-HIGH.
040300     MOVE WS-CNT-EXTREME          TO LK-CNT-EXTREME.
040400     MOVE WS-MATRIX-CELLS          TO LK-MATRIX-CELLS.
040500     MOVE WS-TOP-N-FILLED          TO LK-TOP-N-FILLED.
040600     PERFORM 5100-RETURN-TOP-N THRU 5100-EXIT
040700         VARYING WS-SUBSCRIPT FROM 1 BY 1
040800         UNTIL WS-SUBSCRIPT > WS-TOP-N-FILLED.
040900 5000-EXIT.
041000     EXIT.
041100*---------------------------------------------------------------*
041200 5100-RETURN-TOP-N.
041300*---------------------------------------------------------------*
041400     MOVE TN-RANK (WS-SUBSCRIPT)   TO LKTN-RANK (WS-SUBSCRIPT).
041500     MOVE TN-ID (WS-SUBSCRIPT)     TO LKTN-ID (WS-SUBSCRIPT).
041600     MOVE TN-NAME (WS-SUBSCRIPT)   TO LKTN-NAME (WS-SUBSCRIPT).
041700     MOVE TN-LIKELI (WS-SUBSCRIPT) TO LKTN-LIKELI (WS-SUBSCRIPT).
041800     MOVE TN-SEVER (WS-SUBSCRIPT)  TO LKTN-SEVER (WS-SUBSCRIPT).
041900     MOVE TN-SCORE (WS-SUBSCRIPT)  TO LKTN-SCORE (WS-SUBSCRIPT).
042000     MOVE TN-LEVEL (WS-SUBSCRIPT)  TO LKTN-LEVEL (WS-SUBSCRIPT).
042100 5100-EXIT.
042200     EXIT.
042300*---------------------------------------------------------------*
042400 5200-RETURN-SENS.
042500*---------------------------------------------------------------*
042600     MOVE WS-SENS-FILLED           TO LK-SENS-FILLED.
042700     PERFORM 5210-RETURN-SENS-ENT THRU 5210-EXIT
042800         VARYING WS-SUBSCRIPT FROM 1 BY 1
042900         UNTIL WS-SUBSCRIPT > WS-SENS-FILLED.
043000 5200-EXIT.
043100     EXIT.
043200*---------------------------------------------------------------*
043300 5210-RETURN-SENS-ENT.
043400*---------------------------------------------------------------*
043500     MOVE SE-NAME (WS-SUBSCRIPT)   TO LKSE-NAME (WS-SUBSCRIPT).
043600     MOVE SE-MINUS (WS-SUBSCRIPT)  TO LKSE-MINUS (WS-SUBSCRIPT).
043700     MOVE SE-PLUS (WS-SUBSCRIPT)   TO LKSE-PLUS (WS-SUBSCRIPT).
043800     MOVE SE-IMPACT (WS-SUBSCRIPT) TO LKSE-IMPACT (WS-SUBSCRIPT).
043900 5210-EXIT.
044000     EXIT.
044100*---------------------------------------------------------------*
044200*    BUSINESS RULE 8 - OAT SENSITIVITY.  FOR EACH RETAINED
044300*    EVENT, BUMP L THEN S BY -1/+1 (CLAMPED 1-5), RECOMPUTE THE
044400*    MISSION TOTAL, AND KEEP THE WORSE OF THE TWO DEVIATIONS.
044500*---------------------------------------------------------------*
044600 7000-SENSITIVITY.
044700*---------------------------------------------------------------*
044800     PERFORM 7100-SENS-ONE-EVENT THRU 7100-EXIT
044900         VARYING WS-SUBSCRIPT FROM 1 BY 1
045000         UNTIL WS-SUBSCRIPT > WS-EVENT-COUNT
045100         OR WS-SUBSCRIPT > 500.
045200     PERFORM 7500-SORT-SENS THRU 7500-EXIT.
045300     PERFORM 5200-RETURN-SENS THRU 5200-EXIT.
045400 7000-EXIT.
045500     EXIT.
045600*---------------------------------------------------------------*
045700 7100-SENS-ONE-EVENT.
045800*---------------------------------------------------------------*
045900     MOVE ET-LIKELI (WS-SUBSCRIPT) TO WS-PERT-L.
046000     IF WS-PERT-L > 1
046100         SUBTRACT 1 FROM WS-PERT-L
046200     END-IF.
046300     COMPUTE WS-R-MINUS = WS-PERT-L * ET-SEVER (WS-SUBSCRIPT).
046400     MOVE ET-LIKELI (WS-SUBSCRIPT) TO WS-PERT-L.
046500     IF WS-PERT-L < 5
046600         ADD 1 TO WS-PERT-L
046700     END-IF.
046800     COMPUTE WS-R-PLUS = WS-PERT-L * ET-SEVER (WS-SUBSCRIPT).
046900     COMPUTE WS-TOT-MINUS =
047000         WS-TOTAL-RISK - ET-SCORE (WS-SUBSCRIPT) + WS-R-MINUS.
047100     COMPUTE WS-TOT-PLUS  =
047200         WS-TOTAL-RISK - ET-SCORE (WS-SUBSCRIPT) + WS-R-PLUS.
047300     IF WS-TOT-MINUS NOT < WS-TOTAL-RISK
047400         COMPUTE WS-IMPACT-L = WS-TOT-MINUS - WS-TOTAL-RISK
047500     ELSE
047600         COMPUTE WS-IMPACT-L = WS-TOTAL-RISK - WS-TOT-MINUS
047700     END-IF.
047800     IF WS-TOT-PLUS NOT < WS-TOTAL-RISK
047900         COMPUTE WS-R-MINUS = WS-TOT-PLUS - WS-TOTAL-RISK
048000     ELSE
048100         COMPUTE WS-R-MINUS = WS-TOTAL-RISK - WS-TOT-PLUS
048200     END-IF.
048300     IF WS-R-MINUS > WS-IMPACT-L
048400         MOVE WS-R-MINUS            TO WS-IMPACT-L
048500     END-IF.
048600     PERFORM 7200-STAGE-FACTOR THRU 7200-EXIT.
048700*---------------------------------------------------------------*
048800     MOVE ET-SEVER (WS-SUBSCRIPT) TO WS-PERT-S.
048900     IF WS-PERT-S > 1
049000         SUBTRACT 1 FROM WS-PERT-S
049100     END-IF.
049200     COMPUTE WS-R-MINUS = ET-LIKELI (WS-SUBSCRIPT) * WS-PERT-S.
049300     MOVE ET-SEVER (WS-SUBSCRIPT) TO WS-PERT-S.
049400     IF WS-PERT-S < 5
049500         ADD 1 TO WS-PERT-S
049600     END-IF.
049700     COMPUTE WS-R-PLUS = ET-LIKELI (WS-SUBSCRIPT) * WS-PERT-S.
049800     COMPUTE WS-TOT-MINUS =
049900         WS-TOTAL-RISK - ET-SCORE (WS-SUBSCRIPT) + WS-R-MINUS.
050000     COMPUTE WS-TOT-PLUS  =
050100         WS-TOTAL-RISK - ET-SCORE (WS-SUBSCRIPT) + WS-R-PLUS.
050200     IF WS-TOT-MINUS NOT < WS-TOTAL-RISK
050300         COMPUTE WS-IMPACT-S = WS-TOT-MINUS - WS-TOTAL-RISK
050400     ELSE
050500         COMPUTE WS-IMPACT-S = WS-TOTAL-RISK - WS-TOT-MINUS
050600     END-IF.
050700     IF WS-TOT-PLUS NOT < WS-TOTAL-RISK
050800         COMPUTE WS-R-MINUS = WS-TOT-PLUS - WS-TOTAL-RISK
050900     ELSE
051000         COMPUTE WS-R-MINUS = WS-TOTAL-RISK - WS-TOT-PLUS
051100     END-IF.
051200     IF WS-R-MINUS > WS-IMPACT-S
051300         MOVE WS-R-MINUS            TO WS-IMPACT-S
051400     END-IF.
051500     PERFORM 7300-STAGE-FACTOR-S THRU 7300-EXIT.
051600 7100-EXIT.
051700     EXIT.
051800*---------------------------------------------------------------*
051900 7200-STAGE-FACTOR.
052000*---------------------------------------------------------------*
052100     ADD 1 TO WS-SENS-SEQ.
052200     MOVE WS-IMPACT-L              TO SS-IMPACT.
052300     MOVE WS-SENS-SEQ               TO SS-SEQUENCE.
052400     STRING ET-NAME (WS-SUBSCRIPT) DELIMITED BY '  '
052500         '_L' DELIMITED BY SIZE
052600         INTO SS-NAME.
052700     MOVE WS-TOT-MINUS              TO SS-MINUS.
052800     MOVE WS-TOT-PLUS               TO SS-PLUS.
052900     RELEASE SENS-SORT-RECORD.
053000 7200-EXIT.
053100     EXIT.
053200*---------------------------------------------------------------*
053300 7300-STAGE-FACTOR-S.
053400*---------------------------------------------------------------*
053500     ADD 1 TO WS-SENS-SEQ.
053600     MOVE WS-IMPACT-S              TO SS-IMPACT.
053700     MOVE WS-SENS-SEQ               TO SS-SEQUENCE.
053800     STRING ET-NAME (WS-SUBSCRIPT) DELIMITED BY '  '
053900         '_S' DELIMITED BY SIZE
054000         INTO SS-NAME.
054100     MOVE WS-TOT-MINUS              TO SS-MINUS.
054200     MOVE WS-TOT-PLUS               TO SS-PLUS.
054300     RELEASE SENS-SORT-RECORD.
054400 7300-EXIT.
054500     EXIT.
054600*---------------------------------------------------------------*
054700 7500-SORT-SENS.
054800*---------------------------------------------------------------*
054900     SORT SENS-SORT-FILE
055000         ON DESCENDING KEY SS-IMPACT
055100         ON ASCENDING  KEY SS-SEQUENCE
055200         INPUT PROCEDURE IS 7510-RETURN-STAGED
055300         OUTPUT PROCEDURE IS 7520-BUILD-SENS-TOP-N.
055400 7500-EXIT.
055500     EXIT.
055600*---------------------------------------------------------------*
055700 7510-RETURN-STAGED.
055800*---------------------------------------------------------------*
055900     CONTINUE.
056000 7510-EXIT.
056100     EXIT.
056200*---------------------------------------------------------------*
056300 7520-BUILD-SENS-TOP-N.
056400*---------------------------------------------------------------*
056500     MOVE '00' TO WS-SORT-STATUS.
056600     PERFORM 7530-RETURN-SORTED THRU 7530-EXIT
056700         UNTIL WS-SORT-STATUS = '10'
056800         OR WS-SENS-FILLED >= WS-TOP-N.
056900 7520-EXIT.
057000     EXIT.
057100*---------------------------------------------------------------*
057200 7530-RETURN-SORTED.
057300*---------------------------------------------------------------*
057400     RETURN SENS-SORT-FILE
057500         AT END
057600             MOVE '10' TO WS-SORT-STATUS
057700             GO TO 7530-EXIT.
057800     ADD 1 TO WS-SENS-FILLED.
057900     MOVE WS-SENS-FILLED            TO WS-SUBSCRIPT.
058000     MOVE SS-NAME     TO SE-NAME (WS-SUBSCRIPT).
058100     MOVE SS-MINUS    TO SE-MINUS (WS-SUBSCRIPT).
058200     MOVE SS-PLUS     TO SE-PLUS (WS-SUBSCRIPT).
058300     MOVE SS-IMPACT   TO SE-IMPACT (WS-SUBSCRIPT).
058400 7530-EXIT.
058500     EXIT.
058600*---------------------------------------------------------------*
058700 6000-CLOSE-FILES.
058800*---------------------------------------------------------------*
058900     CLOSE RISK-EVENT-FILE.
059000     CLOSE SCORED-EVENT-FILE.
059100 6000-EXIT.
059200     EXIT.
059300*---------------------------------------------------------------*
059400 8000-READ-EVENT.
059500*---------------------------------------------------------------*
059600     READ RISK-EVENT-FILE
059700         AT END
059800             SET END-OF-EVENTS TO TRUE
059900             GO TO 8000-EXIT.
060000     MOVE RE-ID                   TO WS-CE-ID.
060100     MOVE RE-MISSION               TO WS-CE-MISSION.
060200     MOVE RE-NAME                   TO WS-CE-NAME.
060300     MOVE RE-HAZARD                 TO WS-CE-HAZARD.
060400     MOVE RE-LIKELI                 TO WS-CE-LIKELI.
060500     MOVE RE-SEVER                  TO WS-CE-SEVER.
060600     IF WS-CE-LIKELI < 1
060700         MOVE 1 TO WS-CE-LIKELI
060800     END-IF.
060900     IF WS-CE-LIKELI > 5
061000         MOVE 5 TO WS-CE-LIKELI
061100     END-IF.
061200     IF WS-CE-SEVER < 1
061300         MOVE 1 TO WS-CE-SEVER
061400     END-IF.
061500     IF WS-CE-SEVER > 5
061600         MOVE 5 TO WS-CE-SEVER
061700     END-IF.
061800 8000-EXIT.
061900     EXIT.
