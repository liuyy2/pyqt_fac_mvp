000100*---------------------------------------------------------------*
000200* COPYLIB-PRINTCTL
000300* SHARED PRINT/PAGE CONTROL FIELDS - ALL REPORT PROGRAMS COPY
000400* THIS MEMBER SO THE PAGE-BREAK AND DATE-STAMP LOGIC MATCHES
000500* ACROSS THE SUITE.  DO NOT DUPLICATE THESE FIELDS LOCALLY.
000600*    98/11/20 RBH  0098-11  Y2K FIX - ACCEPT FROM DATE RETURNED
000700*                           A 2-DIGIT YEAR.  RESTRUCTURED AS AN
000800*                           8-DIGIT ACCEPT TARGET, REDEFINED.
000900*---------------------------------------------------------------*
001000 01  WS-CURRENT-DATE-8                PIC 9(08).
001100 01  WS-CURRENT-DATE-DATA REDEFINES WS-CURRENT-DATE-8.
001200     05  WS-CURRENT-YEAR             PIC 9(04).
001300     05  WS-CURRENT-MONTH            PIC 9(02).
001400     05  WS-CURRENT-DAY              PIC 9(02).
001500*---------------------------------------------------------------*
001600 01  WS-PRINT-CONTROLS.
001700     05  PAGE-COUNT                  PIC 9(04)  COMP VALUE 1.
001800     05  LINE-COUNT                  PIC 9(04)  COMP VALUE 99.
001900     05  LINES-ON-PAGE               PIC 9(04)  COMP VALUE 55.
002000     05  LINE-SPACEING               PIC 9(02)  COMP VALUE 1.
