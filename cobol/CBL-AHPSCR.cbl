000100*===============================================================*
000200* PROGRAM NAME:    AHPSCR
000300* ORIGINAL AUTHOR: THEMBA OYELARAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/11/94 T OYELARAN     CREATED - AHP-IMPROVED COMPOSITE SCORER.CR940311
000900*                         NORMALIZES INDICATOR WEIGHTS, DERIVES A CR940311
001000*                         NORMAL-DENSITY WEIGHT CORRECTION AND A  CR940311
001100*                         SIGMOID RISK PER INDICATOR, THEN ROLLS  CR940311
001200*                         UP A COMPOSITE SCORE FOR THE MISSION.   CR940311
001300* 07/02/95 T OYELARAN     ADDED MANUAL SQUARE-ROOT AND EXPONENTIALCR950702
001400*                         SUBROUTINES (9100/9200 SERIES) - SHOP   CR950702
001500*                         STANDARDS FORBID INTRINSIC FUNCTIONS ON CR950702
001600*                         THIS COMPILER LEVEL.                    CR950702
001700* 11/19/98 R HENDRICKS    Y2K REVIEW - NO PACKED-DATE FIELDS IN   CR981119
001800*                         THIS PROGRAM, NO CHANGE REQUIRED.       CR981119
001900* 05/03/01 T OYELARAN     TOP CONTRIBUTOR RANKING PARAMETERIZED   CR010503
002000*                         (1-50), DEFAULT REMAINS 10.             CR010503
002100*===============================================================*
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.    AHPSCR.
002400 AUTHOR.        THEMBA OYELARAN.
002500 INSTALLATION.  COBOL DEVELOPMENT CENTER.
002600 DATE-WRITTEN.  03/11/94.
002700 DATE-COMPILED.
002800 SECURITY.      NON-CONFIDENTIAL.
002900*===============================================================*
003000 ENVIRONMENT DIVISION.
003100*---------------------------------------------------------------*
003200 CONFIGURATION SECTION.
003300*---------------------------------------------------------------*
003400 SOURCE-COMPUTER.  IBM-3081.
003500 OBJECT-COMPUTER.  IBM-3081.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     CLASS DIST-TYPE-LETTER IS "A" THRU "Z".
003900*---------------------------------------------------------------*
004000 INPUT-OUTPUT SECTION.
004100*---------------------------------------------------------------*
004200 FILE-CONTROL.
004300     SELECT INDICATOR-FILE ASSIGN TO INDF
004400       ORGANIZATION IS LINE SEQUENTIAL
004500       FILE STATUS  IS WS-INDF-STATUS.
004600*===============================================================*
004700 DATA DIVISION.
004800*---------------------------------------------------------------*
004900 FILE SECTION.
005000*---------------------------------------------------------------*
005100 FD  INDICATOR-FILE
005200     LABEL RECORDS ARE STANDARD
005300     RECORDING MODE IS F.
005400     COPY INDIC.
005500*---------------------------------------------------------------*
005600 SD  SORT-FILE.
005700 01  SORT-RECORD.
005800     05  SR-CONTRIB               PIC 9(02)V9(08).
005900     05  SR-SEQUENCE              PIC 9(04).
006000     05  SR-ID                    PIC 9(04).
006100     05  SR-NAME                  PIC X(30).
006200*---------------------------------------------------------------*
006300 WORKING-STORAGE SECTION.
006400*---------------------------------------------------------------*
006500 77  WS-INDF-STATUS               PIC X(02) VALUE '00'.
006600 77  WS-SORT-STATUS               PIC X(02) VALUE '00'.
006700 77  WS-INDF-EOF-SW               PIC X(01) VALUE 'N'.
006800     88  END-OF-INDICATORS                VALUE 'Y'.
006900*---------------------------------------------------------------*
007000 01  WS-RUN-PARMS.
007100     05  WS-MISSION-KEY            PIC 9(04).
007200     05  WS-TOP-N                  PIC 9(02)  COMP VALUE 10.
007300*---------------------------------------------------------------*
007400 01  WS-CURRENT-INDIC.
007500     05  WS-CI-ID                  PIC 9(04).
007600     05  WS-CI-MISSION             PIC 9(04).
007700     05  WS-CI-NAME                PIC X(30).
007800     05  WS-CI-VALUE               PIC S9(07)V9(04).
007900     05  WS-CI-WEIGHT              PIC 9(01)V9(04).
008000     05  WS-CI-DIST-TYPE           PIC X(10).
008100     05  WS-CI-P1                  PIC S9(07)V9(04).
008200     05  WS-CI-P2                  PIC S9(07)V9(04).
008300     05  WS-CI-P3                  PIC S9(07)V9(04).
008400 01  WS-CI-VALUE-ALPHA REDEFINES WS-CI-VALUE
008500                                   PIC X(12).
008600*---------------------------------------------------------------*
008700*    ONE TABLE ENTRY PER PARTICIPATING INDICATOR - THE COMPOSITE
008800*    SCORE CANNOT BE FINISHED ON A SINGLE PASS SINCE THE WEIGHT
008900*    NORMALIZATION AND THE SUM(W*C) DENOMINATOR NEED EVERY
009000*    INDICATOR'S RAW VALUES BEFORE ANY ONE ROW'S W' CAN BE SET.
009100*---------------------------------------------------------------*
009200 01  WS-INDIC-TABLE.
009300     05  WS-AI-ENTRY OCCURS 100 TIMES.
009400         10  AI-ID                 PIC 9(04).
009500         10  AI-NAME               PIC X(30).
009600         10  AI-VALUE              PIC S9(07)V9(08).
009700         10  AI-WEIGHT-RAW         PIC 9(01)V9(08).
009800         10  AI-WEIGHT-NORM        PIC 9(01)V9(08).
009900         10  AI-DIST-TYPE          PIC X(10).
010000         10  AI-P1                 PIC S9(07)V9(08).
010100         10  AI-P2                 PIC S9(07)V9(08).
010200         10  AI-P3                 PIC S9(07)V9(08).
010300         10  AI-MU                 PIC S9(07)V9(08).
010400         10  AI-SIGMA              PIC 9(07)V9(08).
010500         10  AI-Z                  PIC S9(03)V9(08).
010600         10  AI-CORR               PIC 9(03)V9(08).
010700         10  AI-WPRIME             PIC 9(02)V9(08).
010800         10  AI-RISK               PIC 9(01)V9(08).
010900         10  AI-CONTRIB            PIC 9(02)V9(08).
011000*---------------------------------------------------------------*
011100 01  WS-ACCUMULATORS.
011200     05  WS-INDIC-COUNT            PIC 9(04)  COMP VALUE 0.
011300     05  WS-WEIGHT-RAW-SUM         PIC 9(04)V9(08) COMP VALUE 0.
011400     05  WS-WC-SUM                 PIC 9(04)V9(08) COMP VALUE 0.
011500     05  WS-COMPOSITE-SCORE        PIC 9(02)V9(08) COMP VALUE 0.
011600     05  WS-WEIGHT-SUM-CHECK       PIC 9(02)V9(08) COMP VALUE 0.
011700 01  WS-RESULT-AREA REDEFINES WS-ACCUMULATORS.
011800     05  FILLER                    PIC X(04).
011900     05  FILLER                    PIC X(22).
012000 01  WS-COMPOSITE-LEVEL            PIC X(07) VALUE SPACE.
012100*---------------------------------------------------------------*
012200 01  WS-SUBSCRIPT                  PIC 9(04) COMP VALUE 0.
012300 01  WS-REC-SEQ                    PIC 9(04) COMP VALUE 0.
012400 01  WS-LOW                        PIC S9(07)V9(08) COMP.
012500 01  WS-MODE                       PIC S9(07)V9(08) COMP.
012600 01  WS-HIGH                       PIC S9(07)V9(08) COMP.
012700 01  WS-SQR-LOW                    PIC S9(07)V9(08) COMP.
012800 01  WS-SQR-MODE                   PIC S9(07)V9(08) COMP.
012900 01  WS-SQR-HIGH                   PIC S9(07)V9(08) COMP.
013000 01  WS-ZSQ                        PIC S9(07)V9(08) COMP.
013100 01  WS-ZSQ-ALPHA REDEFINES WS-ZSQ PIC S9(07)V9(08) COMP.
013200*---------------------------------------------------------------*
013300*    MANUAL SQUARE-ROOT SUBROUTINE WORK AREA (NEWTON-RAPHSON,
013400*    FIXED 20 ITERATIONS - NO FUNCTION SQRT ON THIS COMPILER).
013500*---------------------------------------------------------------*
013600 01  WS-SQRT-N                     PIC S9(07)V9(08) COMP.
013700 01  WS-SQRT-X                     PIC S9(07)V9(08) COMP.
013800 01  WS-SQRT-RESULT                PIC S9(07)V9(08) COMP.
013900 01  WS-SQRT-ITER                  PIC 9(02) COMP.
014000 01  WS-SQRT-2PI                   PIC 9(01)V9(08) COMP
014100                                    VALUE 2.50662827.
014200 01  WS-SQRT-12                    PIC 9(01)V9(08) COMP
014300                                    VALUE 3.46410162.
014400*---------------------------------------------------------------*
014500*    MANUAL EXPONENTIAL SUBROUTINE WORK AREA (RANGE-REDUCE BY
014600*    REPEATED HALVING, 15-TERM TAYLOR SERIES, SQUARE BACK UP -
014700*    NO FUNCTION EXP ON THIS COMPILER).
014800*---------------------------------------------------------------*
014900 01  WS-EXP-ARG                    PIC S9(05)V9(08) COMP.
015000 01  WS-EXP-POS                    PIC 9(05)V9(08) COMP.
015100 01  WS-EXP-RESULT                 PIC 9(07)V9(08) COMP.
015200 01  WS-EXP-TERM                   PIC 9(07)V9(08) COMP.
015300 01  WS-EXP-K                      PIC 9(02) COMP.
015400 01  WS-EXP-SCALE-CT               PIC 9(02) COMP.
015500 01  WS-EXP-NEG-SW                 PIC X(01) VALUE 'N'.
015600     88  EXP-IS-NEGATIVE                   VALUE 'Y'.
015700 01  WS-SIGMOID-RESULT              PIC 9(01)V9(08) COMP.
015800*---------------------------------------------------------------*
015900 01  WS-TOP-N-TABLE.
016000     05  WS-TN-ENTRY OCCURS 50 TIMES.
016100         10  TN-RANK               PIC 9(02) COMP.
016200         10  TN-ID                 PIC 9(04).
016300         10  TN-NAME               PIC X(30).
016400         10  TN-CONTRIB            PIC 9(02)V9(08).
016500 01  WS-TOP-N-FILLED                PIC 9(02) COMP VALUE 0.
016600*---------------------------------------------------------------*
016700 LINKAGE SECTION.
016800*---------------------------------------------------------------*
016900 01  LK-MISSION-KEY                PIC 9(04).
017000 01  LK-TOP-N                      PIC 9(02).
017100 01  LK-RESULTS.
017200     05  LK-COMPOSITE-SCORE        PIC 9(02)V9(08).
017300     05  LK-SCORE-LEVEL            PIC X(07).
017400     05  LK-WEIGHT-SUM-CHECK       PIC 9(02)V9(08).
017500 01  LK-INDIC-COUNT                PIC 9(04).
017600 01  LK-INDIC-TABLE.
017700     05  LK-INDIC-ENTRY OCCURS 1 TO 100 TIMES
017800         DEPENDING ON LK-INDIC-COUNT.
017900         10  LKI-ID                PIC 9(04).
018000         10  LKI-NAME              PIC X(30).
018100         10  LKI-VALUE             PIC S9(07)V9(08).
018200         10  LKI-Z                 PIC S9(03)V9(08).
018300         10  LKI-CORR              PIC 9(03)V9(08).
018400         10  LKI-WPRIME            PIC 9(02)V9(08).
018500         10  LKI-RISK              PIC 9(01)V9(08).
018600         10  LKI-CONTRIB           PIC 9(02)V9(08).
018700 01  LK-TOP-N-TABLE.
018800     05  LK-TN-ENTRY OCCURS 50 TIMES.
018900         10  LKTN-RANK             PIC 9(02).
019000         10  LKTN-ID               PIC 9(04).
019100         10  LKTN-NAME             PIC X(30).
019200         10  LKTN-CONTRIB          PIC 9(02)V9(08).
019300 01  LK-TOP-N-FILLED                PIC 9(02).
019400*===============================================================*
019500 PROCEDURE DIVISION USING LK-MISSION-KEY, LK-TOP-N, LK-RESULTS,
019600     LK-INDIC-COUNT, LK-INDIC-TABLE, LK-TOP-N-TABLE,
019700     LK-TOP-N-FILLED.
019800*---------------------------------------------------------------*
019900 0000-MAIN-PROCESSING.
020000*---------------------------------------------------------------*
020100     MOVE LK-MISSION-KEY           TO WS-MISSION-KEY.
020200     MOVE LK-TOP-N                 TO WS-TOP-N.
020300     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
020400     PERFORM 2000-LOAD-INDICATOR THRU 2000-EXIT
020500         UNTIL END-OF-INDICATORS.
020600     PERFORM 2500-NORMALIZE-WEIGHTS THRU 2500-EXIT.
020700     PERFORM 3000-DERIVE-ONE-DIST THRU 3000-EXIT
020800         VARYING WS-SUBSCRIPT FROM 1 BY 1
020900         UNTIL WS-SUBSCRIPT > WS-INDIC-COUNT.
021000     PERFORM 3500-COMPUTE-ONE-Z-C THRU 3500-EXIT
021100         VARYING WS-SUBSCRIPT FROM 1 BY 1
021200         UNTIL WS-SUBSCRIPT > WS-INDIC-COUNT.
021300     PERFORM 4000-FINISH-ONE-INDIC THRU 4000-EXIT
021400         VARYING WS-SUBSCRIPT FROM 1 BY 1
021500         UNTIL WS-SUBSCRIPT > WS-INDIC-COUNT.
021600     PERFORM 4500-BAND-SCORE THRU 4500-EXIT.
021700     PERFORM 5000-SORT-TOP-N THRU 5000-EXIT.
021800     PERFORM 6000-RETURN-RESULTS THRU 6000-EXIT.
021900     PERFORM 7000-CLOSE-FILES THRU 7000-EXIT.
022000     GOBACK.
022100*---------------------------------------------------------------*
022200 1000-OPEN-FILES.
022300*---------------------------------------------------------------*
022400     OPEN INPUT INDICATOR-FILE.
022500     PERFORM 8000-READ-INDICATOR THRU 8000-EXIT.
022600 1000-EXIT.
022700     EXIT.
022800*---------------------------------------------------------------*
022900 2000-LOAD-INDICATOR.
023000*---------------------------------------------------------------*
023100     IF WS-CI-MISSION NOT = WS-MISSION-KEY
023200         GO TO 2000-NEXT-INDICATOR
023300     END-IF.
023400     IF WS-INDIC-COUNT >= 100
023500         GO TO 2000-NEXT-INDICATOR
023600     END-IF.
023700     ADD 1                          TO WS-INDIC-COUNT.
023800     MOVE WS-SUBSCRIPT              TO WS-SUBSCRIPT.
023900     MOVE WS-INDIC-COUNT            TO WS-SUBSCRIPT.
024000     MOVE WS-CI-ID                  TO AI-ID (WS-SUBSCRIPT).
024100     MOVE WS-CI-NAME                TO AI-NAME (WS-SUBSCRIPT).
024200     MOVE WS-CI-VALUE                TO AI-VALUE (WS-SUBSCRIPT).
024300     MOVE WS-CI-WEIGHT                TO AI-WEIGHT-RAW (WS-SUBSCRIPT).
024400     ADD WS-CI-WEIGHT TO WS-WEIGHT-RAW-SUM.
024500     MOVE WS-CI-DIST-TYPE              TO AI-DIST-TYPE (WS-SUBSCRIPT).
024600     MOVE WS-CI-P1                      TO AI-P1 (WS-SUBSCRIPT).
024700     MOVE WS-CI-P2                      TO AI-P2 (WS-SUBSCRIPT).
024800     MOVE WS-CI-P3                      TO AI-P3 (WS-SUBSCRIPT).
024900 2000-NEXT-INDICATOR.
025000     PERFORM 8000-READ-INDICATOR THRU 8000-EXIT.
025100 2000-EXIT.
025200     EXIT.
025300*---------------------------------------------------------------*
025400*    BUSINESS RULE 11 - RAW WEIGHTS NORMALIZE TO SUM 1 OVER THE
025500*    INDICATORS THAT PARTICIPATE IN THIS MISSION.
025600*---------------------------------------------------------------*
025700 2500-NORMALIZE-WEIGHTS.
025800*---------------------------------------------------------------*
025900     IF WS-WEIGHT-RAW-SUM = 0
026000         GO TO 2500-EXIT
026100     END-IF.
026200     PERFORM 2510-NORM-ONE-WEIGHT THRU 2510-EXIT
026300         VARYING WS-SUBSCRIPT FROM 1 BY 1
026400         UNTIL WS-SUBSCRIPT > WS-INDIC-COUNT.
026500 2500-EXIT.
026600     EXIT.
026700*---------------------------------------------------------------*
026800 2510-NORM-ONE-WEIGHT.
026900*---------------------------------------------------------------*
027000     COMPUTE AI-WEIGHT-NORM (WS-SUBSCRIPT) =
027100         AI-WEIGHT-RAW (WS-SUBSCRIPT) / WS-WEIGHT-RAW-SUM.
027200 2510-EXIT.
027300     EXIT.
027400*---------------------------------------------------------------*
027500*    DERIVE MU/SIGMA PER DISTRIBUTION TYPE - BUSINESS RULE 11.
027600*---------------------------------------------------------------*
027700 3000-DERIVE-ONE-DIST.
027800*---------------------------------------------------------------*
027900     EVALUATE AI-DIST-TYPE (WS-SUBSCRIPT)
028000         WHEN 'NORMAL'
028100             PERFORM 3100-DIST-NORMAL THRU 3100-EXIT
028200         WHEN 'UNIFORM'
028300             PERFORM 3200-DIST-UNIFORM THRU 3200-EXIT
028400         WHEN 'TRIANGULAR'
028500             PERFORM 3300-DIST-TRIANGULAR THRU 3300-EXIT
028600         WHEN OTHER
028700             PERFORM 3400-DIST-OTHER THRU 3400-EXIT
028800     END-EVALUATE.
028900     IF AI-SIGMA (WS-SUBSCRIPT) < 0.00000100
029000         MOVE 0.00000100 TO AI-SIGMA (WS-SUBSCRIPT)
029100     END-IF.
029200 3000-EXIT.
029300     EXIT.
029400*---------------------------------------------------------------*
029500 3100-DIST-NORMAL.
029600*---------------------------------------------------------------*
029700     MOVE AI-P1 (WS-SUBSCRIPT) TO AI-MU (WS-SUBSCRIPT).
029800     MOVE AI-P2 (WS-SUBSCRIPT) TO AI-SIGMA (WS-SUBSCRIPT).
029900 3100-EXIT.
030000     EXIT.
030100*---------------------------------------------------------------*
030200 3200-DIST-UNIFORM.
030300*---------------------------------------------------------------*
030400     MOVE AI-P1 (WS-SUBSCRIPT) TO WS-LOW.
030500     MOVE AI-P2 (WS-SUBSCRIPT) TO WS-HIGH.
030600     COMPUTE AI-MU (WS-SUBSCRIPT) = (WS-LOW + WS-HIGH) / 2.
030700     COMPUTE AI-SIGMA (WS-SUBSCRIPT) =
030800         (WS-HIGH - WS-LOW) / WS-SQRT-12.
030900 3200-EXIT.
031000     EXIT.
031100*---------------------------------------------------------------*
031200 3300-DIST-TRIANGULAR.
031300*---------------------------------------------------------------*
031400     MOVE AI-P1 (WS-SUBSCRIPT) TO WS-LOW.
031500     MOVE AI-P2 (WS-SUBSCRIPT) TO WS-MODE.
031600     MOVE AI-P3 (WS-SUBSCRIPT) TO WS-HIGH.
031700     COMPUTE AI-MU (WS-SUBSCRIPT) =
031800         (WS-LOW + WS-MODE + WS-HIGH) / 3.
031900     COMPUTE WS-SQR-LOW  = WS-LOW  * WS-LOW.
032000     COMPUTE WS-SQR-MODE = WS-MODE * WS-MODE.
032100     COMPUTE WS-SQR-HIGH = WS-HIGH * WS-HIGH.
032200     COMPUTE WS-SQRT-N =
032300         (WS-SQR-LOW + WS-SQR-MODE + WS-SQR-HIGH
032400          - (WS-LOW * WS-MODE) - (WS-LOW * WS-HIGH)
032500          - (WS-MODE * WS-HIGH)) / 18.
032600     PERFORM 9100-COMPUTE-SQRT THRU 9100-EXIT.
032700     MOVE WS-SQRT-RESULT TO AI-SIGMA (WS-SUBSCRIPT).
032800 3300-EXIT.
032900     EXIT.
033000*---------------------------------------------------------------*
033100*    "OTHER" RULE ALSO COVERS DISCRETE INDICATORS - NO SEPARATE
033200*    FORMULA IS SPECIFIED FOR THEM.
033300*---------------------------------------------------------------*
033400 3400-DIST-OTHER.
033500*---------------------------------------------------------------*
033600     MOVE AI-VALUE (WS-SUBSCRIPT) TO AI-MU (WS-SUBSCRIPT).
033700     IF AI-VALUE (WS-SUBSCRIPT) NOT < 0
033800         COMPUTE AI-SIGMA (WS-SUBSCRIPT) =
033900             AI-VALUE (WS-SUBSCRIPT) * 0.1
034000     ELSE
034100         COMPUTE AI-SIGMA (WS-SUBSCRIPT) =
034200             (0 - AI-VALUE (WS-SUBSCRIPT)) * 0.1
034300     END-IF.
034400 3400-EXIT.
034500     EXIT.
034600*---------------------------------------------------------------*
034700*    Z-SCORE AND THE NORMAL-DENSITY CORRECTION C - THE RUNNING
034800*    SUM(W*C) IS ACCUMULATED HERE SO 4000 CAN DIVIDE IT OUT.
034900*---------------------------------------------------------------*
035000 3500-COMPUTE-ONE-Z-C.
035100*---------------------------------------------------------------*
035200     COMPUTE AI-Z (WS-SUBSCRIPT) =
035300         (AI-VALUE (WS-SUBSCRIPT) - AI-MU (WS-SUBSCRIPT))
035400             / AI-SIGMA (WS-SUBSCRIPT).
035500     COMPUTE WS-ZSQ = AI-Z (WS-SUBSCRIPT) * AI-Z (WS-SUBSCRIPT).
035600     COMPUTE WS-EXP-ARG = (0 - WS-ZSQ) / 2.
035700     PERFORM 9200-COMPUTE-EXP THRU 9200-EXIT.
035800     COMPUTE AI-CORR (WS-SUBSCRIPT) =
035900         WS-EXP-RESULT /
036000             (AI-SIGMA (WS-SUBSCRIPT) * WS-SQRT-2PI).
036100     COMPUTE WS-WC-SUM = WS-WC-SUM +
036200         (AI-WEIGHT-NORM (WS-SUBSCRIPT) * AI-CORR (WS-SUBSCRIPT)).
036300 3500-EXIT.
036400     EXIT.
036500*---------------------------------------------------------------*
036600*    CORRECTED WEIGHT W', SIGMOID RISK R, CONTRIBUTION, AND THE
036700*    RUNNING COMPOSITE SCORE / WEIGHT-SUM CHECK.
036800*---------------------------------------------------------------*
036900 4000-FINISH-ONE-INDIC.
037000*---------------------------------------------------------------*
037100     IF WS-WC-SUM = 0
037200         COMPUTE AI-WPRIME (WS-SUBSCRIPT) = 1 / WS-INDIC-COUNT
037300     ELSE
037400         COMPUTE AI-WPRIME (WS-SUBSCRIPT) =
037500             (AI-WEIGHT-NORM (WS-SUBSCRIPT) *
037600                 AI-CORR (WS-SUBSCRIPT)) / WS-WC-SUM
037700     END-IF.
037800     COMPUTE WS-EXP-ARG = 0 - AI-Z (WS-SUBSCRIPT).
037900     PERFORM 9200-COMPUTE-EXP THRU 9200-EXIT.
038000     COMPUTE WS-SIGMOID-RESULT = 1 / (1 + WS-EXP-RESULT).
038100     MOVE WS-SIGMOID-RESULT TO AI-RISK (WS-SUBSCRIPT).
038200     COMPUTE AI-CONTRIB (WS-SUBSCRIPT) =
038300         AI-WPRIME (WS-SUBSCRIPT) * AI-RISK (WS-SUBSCRIPT).
038400     ADD AI-CONTRIB (WS-SUBSCRIPT)     TO WS-COMPOSITE-SCORE.
038500     ADD AI-WPRIME (WS-SUBSCRIPT)      TO WS-WEIGHT-SUM-CHECK.
038600 4000-EXIT.
038700     EXIT.
038800*---------------------------------------------------------------*
038900*    BUSINESS RULE 11 - LEVEL BANDS 0.25/0.5/0.75.
039000*---------------------------------------------------------------*
039100 4500-BAND-SCORE.
039200*---------------------------------------------------------------*
039300     EVALUATE TRUE
039400         WHEN WS-COMPOSITE-SCORE < 0.25000000
039500             MOVE 'LOW'      TO WS-COMPOSITE-LEVEL
039600         WHEN WS-COMPOSITE-SCORE < 0.50000000
039700             MOVE 'MEDIUM'   TO WS-COMPOSITE-LEVEL
039800         WHEN WS-COMPOSITE-SCORE < 0.75000000
039900             MOVE 'HIGH'     TO WS-COMPOSITE-LEVEL
040000         WHEN OTHER
040100             MOVE 'EXTREME'  TO WS-COMPOSITE-LEVEL
040200     END-EVALUATE.
040300 4500-EXIT.
040400     EXIT.
040500*---------------------------------------------------------------*
040600*    TOP CONTRIBUTORS BY CONTRIBUTION DESCENDING - SAME SORT
040700*    IDIOM USED IN RISKMTX/FMEASCR/FTAENG.
040800*---------------------------------------------------------------*
040900 5000-SORT-TOP-N.
041000*---------------------------------------------------------------*
041100     IF WS-INDIC-COUNT = 0
041200         GO TO 5000-EXIT
041300     END-IF.
041400     SORT SORT-FILE
041500         ON DESCENDING KEY SR-CONTRIB
041600         ON ASCENDING  KEY SR-SEQUENCE
041700         INPUT PROCEDURE IS 5100-STAGE-INDIC
041800         OUTPUT PROCEDURE IS 5200-BUILD-TOP-N.
041900 5000-EXIT.
042000     EXIT.
042100*---------------------------------------------------------------*
042200 5100-STAGE-INDIC.
042300*---------------------------------------------------------------*
042400     PERFORM 5110-STAGE-ONE THRU 5110-EXIT
042500         VARYING WS-SUBSCRIPT FROM 1 BY 1
042600         UNTIL WS-SUBSCRIPT > WS-INDIC-COUNT.
042700 5100-EXIT.
042800     EXIT.
042900*---------------------------------------------------------------*
043000 5110-STAGE-ONE.
043100*---------------------------------------------------------------*
043200     ADD 1                            TO WS-REC-SEQ.
043300     MOVE AI-CONTRIB (WS-SUBSCRIPT)    TO SR-CONTRIB.
043400     MOVE WS-REC-SEQ                   TO SR-SEQUENCE.
043500     MOVE AI-ID (WS-SUBSCRIPT)         TO SR-ID.
043600     MOVE AI-NAME (WS-SUBSCRIPT)       TO SR-NAME.
043700     RELEASE SORT-RECORD.
043800 5110-EXIT.
043900     EXIT.
044000*---------------------------------------------------------------*
044100 5200-BUILD-TOP-N.
044200*---------------------------------------------------------------*
044300     MOVE '00' TO WS-SORT-STATUS.
044400     PERFORM 5210-RETURN-SORTED THRU 5210-EXIT
044500         UNTIL WS-SORT-STATUS = '10'
044600         OR WS-TOP-N-FILLED >= WS-TOP-N.
044700 5200-EXIT.
044800     EXIT.
044900*---------------------------------------------------------------*
045000 5210-RETURN-SORTED.
045100*---------------------------------------------------------------*
045200     RETURN SORT-FILE
045300         AT END
045400             MOVE '10' TO WS-SORT-STATUS
045500             GO TO 5210-EXIT.
045600     ADD 1 TO WS-TOP-N-FILLED.
045700     MOVE WS-TOP-N-FILLED              TO WS-SUBSCRIPT.
045800     MOVE WS-TOP-N-FILLED               TO TN-RANK (WS-SUBSCRIPT).
045900     MOVE SR-ID                         TO TN-ID (WS-SUBSCRIPT).
046000     MOVE SR-NAME                       TO TN-NAME (WS-SUBSCRIPT).
046100     MOVE SR-CONTRIB                    TO TN-CONTRIB (WS-SUBSCRIPT).
046200 5210-EXIT.
046300     EXIT.
046400*---------------------------------------------------------------*
046500 6000-RETURN-RESULTS.
046600*---------------------------------------------------------------*
046700     MOVE WS-COMPOSITE-SCORE       TO LK-COMPOSITE-SCORE.
046800     MOVE WS-COMPOSITE-LEVEL       TO LK-SCORE-LEVEL.
046900     MOVE WS-WEIGHT-SUM-CHECK      TO LK-WEIGHT-SUM-CHECK.
047000     MOVE WS-INDIC-COUNT           TO LK-INDIC-COUNT.
047100     PERFORM 6100-RETURN-ONE-INDIC THRU 6100-EXIT
047200         VARYING WS-SUBSCRIPT FROM 1 BY 1
047300         UNTIL WS-SUBSCRIPT > WS-INDIC-COUNT.
047400     MOVE WS-TOP-N-FILLED          TO LK-TOP-N-FILLED.
047500     PERFORM 6200-RETURN-ONE-TOP-N THRU 6200-EXIT
047600         VARYING WS-SUBSCRIPT FROM 1 BY 1
047700         UNTIL WS-SUBSCRIPT > WS-TOP-N-FILLED.
047800 6000-EXIT.
047900     EXIT.
048000*---------------------------------------------------------------*
048100 6100-RETURN-ONE-INDIC.
048200*---------------------------------------------------------------*
048300     MOVE AI-ID (WS-SUBSCRIPT)      TO LKI-ID (WS-SUBSCRIPT).
048400     MOVE AI-NAME (WS-SUBSCRIPT)    TO LKI-NAME (WS-SUBSCRIPT).
048500     MOVE AI-VALUE (WS-SUBSCRIPT)   TO LKI-VALUE (WS-SUBSCRIPT).
048600     MOVE AI-Z (WS-SUBSCRIPT)       TO LKI-Z (WS-SUBSCRIPT).
048700     MOVE AI-CORR (WS-SUBSCRIPT)    TO LKI-CORR (WS-SUBSCRIPT).
048800     MOVE AI-WPRIME (WS-SUBSCRIPT)  TO LKI-WPRIME (WS-SUBSCRIPT).
048900     MOVE AI-RISK (WS-SUBSCRIPT)    TO LKI-RISK (WS-SUBSCRIPT).
049000     MOVE AI-CONTRIB (WS-SUBSCRIPT) TO LKI-CONTRIB (WS-SUBSCRIPT).
049100 6100-EXIT.
049200     EXIT.
049300*---------------------------------------------------------------*
049400 6200-RETURN-ONE-TOP-N.
049500*---------------------------------------------------------------*
049600     MOVE TN-RANK (WS-SUBSCRIPT)     TO LKTN-RANK (WS-SUBSCRIPT).
049700     MOVE TN-ID (WS-SUBSCRIPT)       TO LKTN-ID (WS-SUBSCRIPT).
049800     MOVE TN-NAME (WS-SUBSCRIPT)     TO LKTN-NAME (WS-SUBSCRIPT).
049900     MOVE TN-CONTRIB (WS-SUBSCRIPT)  TO LKTN-CONTRIB (WS-SUBSCRIPT).
050000 6200-EXIT.
050100     EXIT.
050200*---------------------------------------------------------------*
050300 7000-CLOSE-FILES.
050400*---------------------------------------------------------------*
050500     CLOSE INDICATOR-FILE.
050600 7000-EXIT.
050700     EXIT.
050800*---------------------------------------------------------------*
050900 8000-READ-INDICATOR.
051000*---------------------------------------------------------------*
051100     READ INDICATOR-FILE
051200         AT END
051300             SET END-OF-INDICATORS TO TRUE
051400             GO TO 8000-EXIT.
051500     MOVE IN-ID                     TO WS-CI-ID.
051600     MOVE IN-MISSION                TO WS-CI-MISSION.
051700     MOVE IN-NAME                   TO WS-CI-NAME.
051800     MOVE IN-VALUE                  TO WS-CI-VALUE.
051900     MOVE IN-WEIGHT                 TO WS-CI-WEIGHT.
052000     MOVE IN-DIST-TYPE              TO WS-CI-DIST-TYPE.
052100     MOVE IN-P1                     TO WS-CI-P1.
052200     MOVE IN-P2                     TO WS-CI-P2.
052300     MOVE IN-P3                     TO WS-CI-P3.
052400 8000-EXIT.
052500     EXIT.
052600*---------------------------------------------------------------*
052700*    MANUAL SQUARE ROOT - NEWTON-RAPHSON, 20 FIXED ITERATIONS.
052800*    INPUT WS-SQRT-N, RESULT LEFT IN WS-SQRT-RESULT.
052900*---------------------------------------------------------------*
053000 9100-COMPUTE-SQRT.
053100*---------------------------------------------------------------*
053200     IF WS-SQRT-N NOT > 0
053300         MOVE 0 TO WS-SQRT-RESULT
053400         GO TO 9100-EXIT
053500     END-IF.
053600     MOVE WS-SQRT-N TO WS-SQRT-X.
053700     IF WS-SQRT-X < 1
053800         MOVE 1 TO WS-SQRT-X
053900     END-IF.
054000     PERFORM 9110-SQRT-ITERATE THRU 9110-EXIT
054100         20 TIMES.
054200     MOVE WS-SQRT-X TO WS-SQRT-RESULT.
054300 9100-EXIT.
054400     EXIT.
054500*---------------------------------------------------------------*
054600 9110-SQRT-ITERATE.
054700*---------------------------------------------------------------*
054800     COMPUTE WS-SQRT-X = (WS-SQRT-X + (WS-SQRT-N / WS-SQRT-X)) / 2.
054900 9110-EXIT.
055000     EXIT.
055100*---------------------------------------------------------------*
055200*    MANUAL EXPONENTIAL - RANGE-REDUCE BY HALVING UNTIL <= 1,
055300*    15-TERM TAYLOR SERIES, THEN SQUARE BACK UP.  NEGATIVE
055400*    ARGUMENTS ARE INVERTED AT THE END (E**-X = 1 / E**X).
055500*    INPUT WS-EXP-ARG, RESULT LEFT IN WS-EXP-RESULT.
055600*---------------------------------------------------------------*
055700 9200-COMPUTE-EXP.
055800*---------------------------------------------------------------*
055900     MOVE 'N' TO WS-EXP-NEG-SW.
056000     MOVE WS-EXP-ARG TO WS-EXP-POS.
056100     IF WS-EXP-ARG < 0
056200         SET EXP-IS-NEGATIVE TO TRUE
056300         COMPUTE WS-EXP-POS = 0 - WS-EXP-ARG
056400     END-IF.
056500     MOVE 0 TO WS-EXP-SCALE-CT.
056600     PERFORM 9210-REDUCE-RANGE THRU 9210-EXIT
056700         UNTIL WS-EXP-POS NOT > 1.
056800     PERFORM 9220-TAYLOR-SERIES THRU 9220-EXIT.
056900     PERFORM 9230-SQUARE-BACK THRU 9230-EXIT
057000         WS-EXP-SCALE-CT TIMES.
057100     IF EXP-IS-NEGATIVE
057200         COMPUTE WS-EXP-RESULT = 1 / WS-EXP-RESULT
057300     END-IF.
057400 9200-EXIT.
057500     EXIT.
057600*---------------------------------------------------------------*
057700 9210-REDUCE-RANGE.
057800*---------------------------------------------------------------*
057900     COMPUTE WS-EXP-POS = WS-EXP-POS / 2.
058000     ADD 1 TO WS-EXP-SCALE-CT.
058100 9210-EXIT.
058200     EXIT.
058300*---------------------------------------------------------------*
058400 9220-TAYLOR-SERIES.
058500*---------------------------------------------------------------*
058600     MOVE 1 TO WS-EXP-TERM.
058700     MOVE 1 TO WS-EXP-RESULT.
058800     PERFORM 9221-ADD-ONE-TERM THRU 9221-EXIT
058900         VARYING WS-EXP-K FROM 1 BY 1 UNTIL WS-EXP-K > 15.
059000 9220-EXIT.
059100     EXIT.
059200*---------------------------------------------------------------*
059300 9221-ADD-ONE-TERM.
059400*---------------------------------------------------------------*
059500     COMPUTE WS-EXP-TERM =
059600         (WS-EXP-TERM * WS-EXP-POS) / WS-EXP-K.
059700     ADD WS-EXP-TERM TO WS-EXP-RESULT.
059800 9221-EXIT.
059900     EXIT.
060000*---------------------------------------------------------------*
060100 9230-SQUARE-BACK.
060200*---------------------------------------------------------------*
060300     COMPUTE WS-EXP-RESULT = WS-EXP-RESULT * WS-EXP-RESULT.
060400 9230-EXIT.
060500     EXIT.
