000100*===============================================================*
000200* PROGRAM NAME:    RPTDRV
000300* ORIGINAL AUTHOR: ED ACKERMAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/09/93 E ACKERMAN     CREATED - MAIN BATCH DRIVER.  READS THE CR930409
000900*                         MISSION MASTER, CALLS THE DATA-QUALITY  CR930409
001000*                         PASS ONCE, THEN DRIVES EACH SCORING     CR930409
001100*                         SUBPROGRAM ONCE PER MISSION AND BUILDS  CR930409
001200*                         THE CONSOLIDATED PRINT REPORT.          CR930409
001300* 10/14/95 D QUINTERO     ADDED THE FMEA AND SENSITIVITY REPORT   CR951014
001400*                         SECTIONS - THESE WERE ORIGINALLY RUN AS CR951014
001500*                         A SEPARATE JOB STEP WITH ITS OWN REPORT.CR951014
001600* 03/02/97 R HENDRICKS    ADDED FTA AND AHP SECTIONS AND THE      CR970302
001700*                         RECOMMENDATIONS BLOCK AT THE END OF     CR970302
001800*                         EACH MISSION'S PAGES.                   CR970302
001900* 11/23/98 R HENDRICKS    Y2K REVIEW - REPLACED THE FUNCTION      CR981123
002000*                         CURRENT-DATE CALL THE SKELETON COPY OF  CR981123
002100*                         THIS PROGRAM USED WITH THE 8-DIGIT      CR981123
002200*                         ACCEPT-FROM-DATE FORM IN PRINTCTL.  NO  CR981123
002300*                         OTHER DATE ARITHMETIC IN THIS PROGRAM.  CR981123
002400* 06/18/01 T OYELARAN     ADDED MONTE-CARLO SECTION AND THE       CR010618
002500*                         RUN-TOTALS PAGE AT END OF JOB.          CR010618
002600* 09/17/02 R HENDRICKS    WIDENED HL2-MISSION-NAME/               CR020917
002700*                         DQCT-MISSION-NAME TO 40 BYTES AND       CR020917
002800*                         RKTN-NAME TO 30 BYTES TO MATCH THE      CR020917
002900*                         MISSION/RISK-EVENT LAYOUTS.             CR020917
003000* 10/11/02 D QUINTERO     THE AHP SECTION PRINTED THE TOP-N       CR021011
003100*                         CONTRIBUTORS ONLY - Z, CORRECTION AND   CR021011
003200*                         CORRECTED WEIGHT NEVER REACHED THE      CR021011
003300*                         REPORT.  ADDED THE FULL PER-INDICATOR   CR021011
003400*                         DETAIL LOOP OVER WS-AP-INDIC-TABLE.     CR021011
003500*===============================================================*
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.    RPTDRV.
003800 AUTHOR.        ED ACKERMAN.
003900 INSTALLATION.  COBOL DEVELOPMENT CENTER.
004000 DATE-WRITTEN.  04/09/93.
004100 DATE-COMPILED.
004200 SECURITY.      NON-CONFIDENTIAL.
004300*===============================================================*
004400 ENVIRONMENT DIVISION.
004500*---------------------------------------------------------------*
004600 CONFIGURATION SECTION.
004700*---------------------------------------------------------------*
004800 SOURCE-COMPUTER.  IBM-3081.
004900 OBJECT-COMPUTER.  IBM-3081.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS REPORT-LEVEL-LETTER IS "A" THRU "Z".
005300*---------------------------------------------------------------*
005400 INPUT-OUTPUT SECTION.
005500*---------------------------------------------------------------*
005600 FILE-CONTROL.
005700     SELECT MISSION-FILE ASSIGN TO MISSF
005800       ORGANIZATION IS LINE SEQUENTIAL
005900       FILE STATUS  IS WS-MISSF-STATUS.
006000*
006100     SELECT REPORT-FILE ASSIGN TO RPTF
006200       ORGANIZATION IS LINE SEQUENTIAL
006300       FILE STATUS  IS WS-RPTF-STATUS.
006400*===============================================================*
006500 DATA DIVISION.
006600*---------------------------------------------------------------*
006700 FILE SECTION.
006800*---------------------------------------------------------------*
006900 FD  MISSION-FILE
007000     LABEL RECORDS ARE STANDARD
007100     RECORDING MODE IS F.
007200     COPY MISSION.
007300*---------------------------------------------------------------*
007400 FD  REPORT-FILE
007500     LABEL RECORDS ARE STANDARD
007600     RECORDING MODE IS F.
007700 01  PRINT-RECORD.
007800*    05  CC                          PIC X(01).
007900     05  PRINT-LINE                  PIC X(132).
008000*---------------------------------------------------------------*
008100 WORKING-STORAGE SECTION.
008200*---------------------------------------------------------------*
008300 77  WS-MISSF-STATUS                PIC X(02) VALUE '00'.
008400 77  WS-RPTF-STATUS                 PIC X(02) VALUE '00'.
008500 77  WS-MISSF-EOF-SW                PIC X(01) VALUE 'N'.
008600     88  END-OF-MISSION-FILE                VALUE 'Y'.
008700*---------------------------------------------------------------*
008800* HEADING AND PRINT LINE GROUPS - ONE BUFFER PER MISSION, BUILT
008900* FRESH ON EVERY CONTROL BREAK, THEN FED THROUGH 9000-PRINT-
009000* REPORT-LINE THE SAME WAY THE SHOP SKELETON DOES.
009100*---------------------------------------------------------------*
009200 01  HEADING-LINES.
009300     05  HEADING-LINE-1.
009400         10  FILLER  PIC X(10) VALUE 'RISK ENGN '.
009500         10  HL1-TITLE           PIC X(38) VALUE
009600             'RISK ASSESSMENT CONSOLIDATED REPORT'.
009700         10  FILLER  PIC X(03) VALUE SPACE.
009800         10  HL1-DATE.
009900             15  HL1-MONTH-OUT   PIC XX.
010000             15  FILLER          PIC X     VALUE '/'.
010100             15  HL1-DAY-OUT     PIC XX.
010200             15  FILLER          PIC X     VALUE '/'.
010300             15  HL1-YEAR-OUT    PIC X(04).
010400         10  FILLER  PIC X(37) VALUE SPACE.
010500         10  FILLER  PIC X(06) VALUE 'PAGE: '.
010600         10  HL1-PAGE-COUNT          PIC ZZ9.
010700         10  FILLER                  PIC X(24) VALUE SPACE.
010800     05  HEADING-LINE-2.
010900         10  FILLER  PIC X(10) VALUE 'MISSION: '.
011000         10  HL2-MISSION-ID          PIC 9(04).
011100         10  FILLER  PIC X(03) VALUE SPACE.
011200         10  HL2-MISSION-NAME        PIC X(40).
011300         10  FILLER  PIC X(77) VALUE SPACE.
011400*---------------------------------------------------------------*
011500 01  PRINT-LINES.
011600     05  NEXT-REPORT-LINE             PIC X(132) VALUE SPACE.
011700*---------------------------------------------------------------*
011800     05  DETAIL-LINE-TITLE.
011900         10  FILLER  PIC X(03) VALUE SPACE.
012000         10  DLT-TEXT                PIC X(60) VALUE SPACE.
012100         10  FILLER  PIC X(69) VALUE SPACE.
012200*---------------------------------------------------------------*
012300     05  DETAIL-LINE-LABEL-VAL.
012400         10  FILLER  PIC X(05) VALUE SPACE.
012500         10  DLV-LABEL               PIC X(38) VALUE SPACE.
012600         10  DLV-VALUE               PIC X(20) VALUE SPACE.
012700         10  FILLER  PIC X(69) VALUE SPACE.
012800*---------------------------------------------------------------*
012900     05  DETAIL-LINE-TOPN.
013000         10  FILLER  PIC X(05) VALUE SPACE.
013100         10  DTN-RANK                PIC ZZ9.
013200         10  FILLER  PIC X(02) VALUE SPACE.
013300         10  DTN-ID                  PIC Z(3)9.
013400         10  FILLER  PIC X(02) VALUE SPACE.
013500         10  DTN-NAME                PIC X(30) VALUE SPACE.
013600         10  FILLER  PIC X(02) VALUE SPACE.
013700         10  DTN-SCORE               PIC X(06) VALUE SPACE.
013800         10  FILLER  PIC X(02) VALUE SPACE.
013900         10  DTN-LEVEL               PIC X(07) VALUE SPACE.
014000         10  FILLER  PIC X(65) VALUE SPACE.
014100*---------------------------------------------------------------*
014200     05  DETAIL-LINE-SENS.
014300         10  FILLER  PIC X(05) VALUE SPACE.
014400         10  DSE-NAME                PIC X(32) VALUE SPACE.
014500         10  FILLER  PIC X(02) VALUE SPACE.
014600         10  DSE-MINUS               PIC Z(6)9.
014700         10  FILLER  PIC X(02) VALUE SPACE.
014800         10  DSE-PLUS                PIC Z(6)9.
014900         10  FILLER  PIC X(02) VALUE SPACE.
015000         10  DSE-IMPACT              PIC Z(6)9.
015100         10  FILLER  PIC X(75) VALUE SPACE.
015200*---------------------------------------------------------------*
015300     05  DETAIL-LINE-COMP.
015400         10  FILLER  PIC X(05) VALUE SPACE.
015500         10  DCO-ID                  PIC Z(3)9.
015600         10  FILLER  PIC X(02) VALUE SPACE.
015700         10  DCO-NAME                PIC X(30) VALUE SPACE.
015800         10  FILLER  PIC X(02) VALUE SPACE.
015900         10  DCO-EVT-CT              PIC ZZZ9.
016000         10  FILLER  PIC X(02) VALUE SPACE.
016100         10  DCO-ITM-CT              PIC ZZZ9.
016200         10  FILLER  PIC X(02) VALUE SPACE.
016300         10  DCO-COVERAGE            PIC ZZ9.99.
016400         10  FILLER  PIC X(02) VALUE SPACE.
016500         10  DCO-FLAGS               PIC X(20) VALUE SPACE.
016600         10  FILLER  PIC X(43) VALUE SPACE.
016700*---------------------------------------------------------------*
016800     05  DETAIL-LINE-AP-INDIC.
016900         10  FILLER  PIC X(05) VALUE SPACE.
017000         10  DAI-NAME                PIC X(25) VALUE SPACE.
017100         10  FILLER  PIC X(02) VALUE SPACE.
017200         10  DAI-VALUE               PIC -ZZZ9.99.
017300         10  FILLER  PIC X(02) VALUE SPACE.
017400         10  DAI-Z                   PIC -ZZ9.99.
017500         10  FILLER  PIC X(02) VALUE SPACE.
017600         10  DAI-CORR                PIC ZZ9.99.
017700         10  FILLER  PIC X(02) VALUE SPACE.
017800         10  DAI-WPRIME              PIC Z9.99.
017900         10  FILLER  PIC X(02) VALUE SPACE.
018000         10  DAI-RISK                PIC 9.99.
018100         10  FILLER  PIC X(02) VALUE SPACE.
018200         10  DAI-CONTRIB             PIC Z9.99.
018300         10  FILLER  PIC X(55) VALUE SPACE.
018400*---------------------------------------------------------------*
018500     05  DETAIL-LINE-RECOMM.
018600         10  FILLER  PIC X(05) VALUE SPACE.
018700         10  DRC-TEXT                PIC X(90) VALUE SPACE.
018800         10  FILLER  PIC X(37) VALUE SPACE.
018900*---------------------------------------------------------------*
019000 01  WS-SWITCHES-SUBSCRIPTS-MISC.
019100     05  WS-SUBSCRIPT                PIC 9(03) COMP VALUE 0.
019200     05  WS-SUBSCRIPT-2              PIC 9(03) COMP VALUE 0.
019300     05  WS-MISSIONS-PROCESSED       PIC 9(04) COMP VALUE 0.
019400     05  WS-MISSIONS-PROCESSED-ALPHA
019500         REDEFINES WS-MISSIONS-PROCESSED PIC 9(04) COMP.
019600     05  WS-FLAG-PTR                 PIC 9(02) COMP VALUE 0.
019700     05  FILLER                      PIC X(10).
019800 01  WS-FLAG-TEXT                    PIC X(20) VALUE SPACE.
019900*---------------------------------------------------------------*
020000* WORKING COPIES OF THE SUBPROGRAM PARAMETER AREAS - SAME LAYOUT
020100* AS EACH SUBPROGRAM'S OWN LINKAGE SECTION, WS- PREFIXED, SO THE
020200* CALL STATEMENTS BELOW PASS CONFORMING STORAGE.
020300*---------------------------------------------------------------*
020400 01  WS-MISSION-KEY                  PIC 9(04).
020500 01  WS-TOP-N                        PIC 9(02) VALUE 10.
020600*---------------------------------------------------------------*
020700* DATA-ACQUISITION / VALIDATION PARAMETER AREA (CBL-DACQ).
020800*---------------------------------------------------------------*
020900 01  WS-DQ-IMPORT-COUNT              PIC 9(07).
021000 01  WS-DQ-IMPORT-COUNT-ALPHA
021100     REDEFINES WS-DQ-IMPORT-COUNT    PIC 9(07).
021200 01  WS-DQ-REJECT-COUNT              PIC 9(07).
021300 01  WS-DQ-RE-CLAMP-CT               PIC 9(07).
021400 01  WS-DQ-FM-CLAMP-CT               PIC 9(07).
021500 01  WS-DQ-COMP-COUNT                PIC 9(02).
021600 01  WS-DQ-COMP-TABLE.
021700     05  WS-DQ-CT-ENTRY OCCURS 50 TIMES.
021800         10  DQCT-MISSION-ID         PIC 9(04).
021900         10  DQCT-MISSION-NAME       PIC X(40).
022000         10  DQCT-EVENT-CT           PIC 9(04).
022100         10  DQCT-ITEM-CT            PIC 9(04).
022200         10  DQCT-INDIC-TOTAL        PIC 9(04).
022300         10  DQCT-INDIC-WITH-VAL     PIC 9(04).
022400         10  DQCT-COVERAGE-PCT       PIC 9(03)V9(02).
022500         10  DQCT-LOW-COV-SW         PIC X(01).
022600         10  DQCT-ZERO-EVT-SW        PIC X(01).
022700         10  DQCT-ZERO-ITEM-SW       PIC X(01).
022800         10  DQCT-COMPLETE-SW        PIC X(01).
022900*---------------------------------------------------------------*
023000* RISK-IDENTIFICATION / FUSION PARAMETER AREA (CBL-FUSION).
023100*---------------------------------------------------------------*
023200 01  WS-FU-DIST-COUNTS.
023300     05  WS-FU-CT-NORMAL             PIC 9(04).
023400     05  WS-FU-CT-UNIFORM            PIC 9(04).
023500     05  WS-FU-CT-TRIANGULAR         PIC 9(04).
023600     05  WS-FU-CT-DISCRETE           PIC 9(04).
023700     05  WS-FU-CT-OTHER              PIC 9(04).
023800 01  WS-FU-RULE-COUNT                PIC 9(02).
023900 01  WS-FU-RULE-TABLE.
024000     05  WS-FU-RU-ENTRY OCCURS 20 TIMES.
024100         10  FURU-ID                 PIC 9(04).
024200         10  FURU-NAME                PIC X(30).
024300         10  FURU-METHOD              PIC X(12).
024400         10  FURU-FUSED-VALUE         PIC S9(07)V9(04).
024500         10  FURU-ERROR-SW            PIC X(01).
024600 01  WS-FU-DATASET-COUNT             PIC 9(03).
024700 01  WS-FU-DATASET-TABLE.
024800     05  WS-FU-DS-ENTRY OCCURS 100 TIMES.
024900         10  FUDS-ID                  PIC 9(04).
025000         10  FUDS-NAME                PIC X(30).
025100         10  FUDS-VALUE               PIC S9(07)V9(04).
025200         10  FUDS-WEIGHT-RAW          PIC 9(01)V9(04).
025300         10  FUDS-WEIGHT-NORM         PIC 9(01)V9(04).
025400         10  FUDS-DIST-TYPE           PIC X(10).
025500         10  FUDS-MU                  PIC S9(07)V9(04).
025600         10  FUDS-SIGMA               PIC S9(07)V9(04).
025700         10  FUDS-FUSED-SW            PIC X(01).
025800*---------------------------------------------------------------*
025900* RISK-MATRIX PARAMETER AREA (CBL-RISKMTX).
026000*---------------------------------------------------------------*
026100 01  WS-RK-RESULTS.
026200     05  WS-RK-EVENT-COUNT           PIC 9(05).
026300     05  WS-RK-TOTAL-RISK            PIC 9(07).
026400     05  WS-RK-AVG-RISK              PIC 9(03)V99.
026500     05  WS-RK-CNT-LOW                PIC 9(05).
026600     05  WS-RK-CNT-MEDIUM              PIC 9(05).
026700     05  WS-RK-CNT-HIGH                 PIC 9(05).
026800     05  WS-RK-CNT-EXTREME                PIC 9(05).
026900 01  WS-RK-MATRIX-CELLS.
027000     05  WS-RK-CELL-ROW OCCURS 5 TIMES.
027100         10  WS-RK-CELL-COL OCCURS 5 TIMES PIC 9(04).
027200 01  WS-RK-TOP-N-TABLE.
027300     05  WS-RK-TOPN-ENTRY OCCURS 50 TIMES.
027400         10  RKTN-RANK                PIC 9(02).
027500         10  RKTN-ID                  PIC 9(04).
027600         10  RKTN-NAME                PIC X(30).
027700         10  RKTN-LIKELI              PIC 9(01).
027800         10  RKTN-SEVER               PIC 9(01).
027900         10  RKTN-SCORE               PIC 9(02).
028000         10  RKTN-LEVEL               PIC X(07).
028100 01  WS-RK-TOP-N-FILLED              PIC 9(02).
028200 01  WS-RK-SENS-TABLE.
028300     05  WS-RK-SENS-ENTRY OCCURS 50 TIMES.
028400         10  RKSE-NAME                PIC X(32).
028500         10  RKSE-MINUS               PIC 9(07).
028600         10  RKSE-PLUS                PIC 9(07).
028700         10  RKSE-IMPACT              PIC 9(05).
028800 01  WS-RK-SENS-FILLED               PIC 9(02).
028900*---------------------------------------------------------------*
029000* FMEA PARAMETER AREA (CBL-FMEASCR).
029100*---------------------------------------------------------------*
029200 01  WS-FS-RESULTS.
029300     05  WS-FS-ITEM-COUNT            PIC 9(05).
029400     05  WS-FS-TOTAL-RPN             PIC 9(07).
029500     05  WS-FS-AVG-RPN               PIC 9(04)V99.
029600     05  WS-FS-CNT-LOW                PIC 9(05).
029700     05  WS-FS-CNT-MEDIUM              PIC 9(05).
029800     05  WS-FS-CNT-HIGH                 PIC 9(05).
029900     05  WS-FS-CNT-EXTREME                PIC 9(05).
030000     05  WS-FS-CNT-HIGH-O                   PIC 9(05).
030100     05  WS-FS-CNT-HIGH-D                     PIC 9(05).
030200 01  WS-FS-TOP-N-TABLE.
030300     05  WS-FS-TOPN-ENTRY OCCURS 50 TIMES.
030400         10  FSTN-RANK                PIC 9(02).
030500         10  FSTN-ID                  PIC 9(04).
030600         10  FSTN-FAILMODE            PIC X(30).
030700         10  FSTN-S                   PIC 9(02).
030800         10  FSTN-O                   PIC 9(02).
030900         10  FSTN-D                   PIC 9(02).
031000         10  FSTN-RPN                 PIC 9(04).
031100         10  FSTN-LEVEL               PIC X(07).
031200         10  FSTN-HIGH-O-SW           PIC X(01).
031300         10  FSTN-HIGH-D-SW           PIC X(01).
031400 01  WS-FS-TOP-N-FILLED              PIC 9(02).
031500 01  WS-FS-SENS-TABLE.
031600     05  WS-FS-SENS-ENTRY OCCURS 50 TIMES.
031700         10  FSSE-NAME                PIC X(18).
031800         10  FSSE-MINUS               PIC 9(07).
031900         10  FSSE-PLUS                PIC 9(07).
032000         10  FSSE-IMPACT              PIC 9(06).
032100 01  WS-FS-SENS-FILLED               PIC 9(02).
032200*---------------------------------------------------------------*
032300* FTA PARAMETER AREA (CBL-FTAENG).  LK-NODE-COUNT IS THE ODO
032400* CONTROL ITEM FOR LK-NODE-TABLE ON BOTH SIDES OF THE CALL.
032500*---------------------------------------------------------------*
032600 01  WS-FE-RESULTS.
032700     05  WS-FE-TOP-PROB              PIC 9V9(08).
032800     05  WS-FE-TOP-LIKELI             PIC 9(01).
032900     05  WS-FE-TOP-SEVER               PIC 9(01).
033000     05  WS-FE-TOP-SCORE                 PIC 9(02).
033100     05  WS-FE-TOP-LEVEL                   PIC X(07).
033200 01  WS-FE-NODE-COUNT                PIC 9(04).
033300 01  WS-FE-NODE-COUNT-ALPHA
033400     REDEFINES WS-FE-NODE-COUNT      PIC 9(04).
033500 01  WS-FE-NODE-TABLE.
033600     05  WS-FE-NODE-ENTRY OCCURS 1 TO 300 TIMES
033700         DEPENDING ON WS-FE-NODE-COUNT.
033800         10  FEN-ID                   PIC 9(04).
033900         10  FEN-NAME                 PIC X(30).
034000         10  FEN-TYPE                 PIC X(12).
034100         10  FEN-PROB                 PIC 9V9(08).
034200 01  WS-FE-SENS-TOP-TABLE.
034300     05  WS-FE-SENS-ENTRY OCCURS 50 TIMES.
034400         10  FEST-RANK                PIC 9(02).
034500         10  FEST-ID                  PIC 9(04).
034600         10  FEST-NAME                PIC X(30).
034700         10  FEST-IMPACT              PIC 9V9(08).
034800 01  WS-FE-SENS-TOP-FILLED           PIC 9(02).
034900*---------------------------------------------------------------*
035000* AHP-IMPROVED PARAMETER AREA (CBL-AHPSCR).  LK-INDIC-COUNT IS
035100* THE ODO CONTROL ITEM FOR LK-INDIC-TABLE ON BOTH SIDES.
035200*---------------------------------------------------------------*
035300 01  WS-AP-RESULTS.
035400     05  WS-AP-COMPOSITE-SCORE        PIC 9(02)V9(08).
035500     05  WS-AP-SCORE-LEVEL              PIC X(07).
035600     05  WS-AP-WEIGHT-SUM-CHECK          PIC 9(02)V9(08).
035700 01  WS-AP-INDIC-COUNT               PIC 9(04).
035800 01  WS-AP-INDIC-TABLE.
035900     05  WS-AP-INDIC-ENTRY OCCURS 1 TO 100 TIMES
036000         DEPENDING ON WS-AP-INDIC-COUNT.
036100         10  API-ID                   PIC 9(04).
036200         10  API-NAME                 PIC X(30).
036300         10  API-VALUE                PIC S9(07)V9(08).
036400         10  API-Z                    PIC S9(03)V9(08).
036500         10  API-CORR                 PIC 9(03)V9(08).
036600         10  API-WPRIME               PIC 9(02)V9(08).
036700         10  API-RISK                 PIC 9(01)V9(08).
036800         10  API-CONTRIB              PIC 9(02)V9(08).
036900 01  WS-AP-TOP-N-TABLE.
037000     05  WS-AP-TN-ENTRY OCCURS 50 TIMES.
037100         10  APTN-RANK                PIC 9(02).
037200         10  APTN-ID                  PIC 9(04).
037300         10  APTN-NAME                PIC X(30).
037400         10  APTN-CONTRIB             PIC 9(02)V9(08).
037500 01  WS-AP-TOP-N-FILLED               PIC 9(02).
037600*---------------------------------------------------------------*
037700* MONTE-CARLO PARAMETER AREA (CBL-MONTCARL).  THE PER-EVENT AND
037800* PER-ITEM SAMPLE TABLES ARE PASSED BUT NOT PRINTED - ONLY THE
037900* GLOBAL STATISTICS APPEAR ON THE CONSOLIDATED REPORT.
038000*---------------------------------------------------------------*
038100 01  WS-MC-N-SAMPLES                 PIC 9(06) VALUE 2000.
038200 01  WS-MC-SEED                      PIC S9(10) VALUE 42.
038300 01  WS-MC-RM-GLOBAL.
038400     05  WS-MC-RM-NOMINAL             PIC 9(06).
038500     05  WS-MC-RM-MEAN                 PIC 9(06)V9(04).
038600     05  WS-MC-RM-STD                   PIC 9(06)V9(04).
038700     05  WS-MC-RM-P50                    PIC 9(06)V9(04).
038800     05  WS-MC-RM-P90                     PIC 9(06)V9(04).
038900     05  WS-MC-RM-P95                      PIC 9(06)V9(04).
039000     05  WS-MC-RM-PROBHIGH                  PIC 9(01)V9(04).
039100 01  WS-MC-RM-EVENT-COUNT            PIC 9(04).
039200 01  WS-MC-RM-EVENT-TABLE.
039300     05  WS-MC-RM-EV-ENTRY OCCURS 500 TIMES.
039400         10  MCRM-EV-ID               PIC 9(04).
039500         10  MCRM-EV-NAME             PIC X(30).
039600         10  MCRM-EV-NOMINAL          PIC 9(02).
039700         10  MCRM-EV-MEAN             PIC 9(02)V9(04).
039800         10  MCRM-EV-STD              PIC 9(02)V9(04).
039900         10  MCRM-EV-P50              PIC 9(02)V9(04).
040000         10  MCRM-EV-P90              PIC 9(02)V9(04).
040100         10  MCRM-EV-P95              PIC 9(02)V9(04).
040200         10  MCRM-EV-PROBHIGH         PIC 9(01)V9(04).
040300 01  WS-MC-FM-GLOBAL.
040400     05  WS-MC-FM-NOMINAL             PIC 9(07).
040500     05  WS-MC-FM-MEAN                 PIC 9(07)V9(04).
040600     05  WS-MC-FM-STD                   PIC 9(07)V9(04).
040700     05  WS-MC-FM-P50                     PIC 9(07)V9(04).
040800     05  WS-MC-FM-P90                      PIC 9(07)V9(04).
040900     05  WS-MC-FM-P95                       PIC 9(07)V9(04).
041000     05  WS-MC-FM-PROBHIGH                   PIC 9(01)V9(04).
041100 01  WS-MC-FM-ITEM-COUNT             PIC 9(04).
041200 01  WS-MC-FM-ITEM-TABLE.
041300     05  WS-MC-FM-IT-ENTRY OCCURS 500 TIMES.
041400         10  MCFM-IT-ID               PIC 9(04).
041500         10  MCFM-IT-FAILMODE         PIC X(30).
041600         10  MCFM-IT-NOMINAL          PIC 9(04).
041700         10  MCFM-IT-MEAN             PIC 9(04)V9(04).
041800         10  MCFM-IT-STD              PIC 9(04)V9(04).
041900         10  MCFM-IT-P50              PIC 9(04)V9(04).
042000         10  MCFM-IT-P90              PIC 9(04)V9(04).
042100         10  MCFM-IT-P95              PIC 9(04)V9(04).
042200         10  MCFM-IT-PROBHIGH         PIC 9(01)V9(04).
042300 01  WS-MC-AH-GLOBAL.
042400     05  WS-MC-AH-NOMINAL             PIC 9(02)V9(04).
042500     05  WS-MC-AH-MEAN                 PIC 9(02)V9(04).
042600     05  WS-MC-AH-STD                   PIC 9(02)V9(04).
042700     05  WS-MC-AH-P50                     PIC 9(02)V9(04).
042800     05  WS-MC-AH-P90                      PIC 9(02)V9(04).
042900     05  WS-MC-AH-P95                       PIC 9(02)V9(04).
043000     05  WS-MC-AH-PROBHIGH                   PIC 9(01)V9(04).
043100     05  WS-MC-AH-PROBEXTREME                 PIC 9(01)V9(04).
043200*---------------------------------------------------------------*
043300 COPY PRINTCTL.
043400*===============================================================*
043500 PROCEDURE DIVISION.
043600*---------------------------------------------------------------*
043700 0000-MAIN-PROCESSING.
043800*---------------------------------------------------------------*
043900     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
044000     PERFORM 1500-CALL-DATA-ACQUISITION THRU 1500-EXIT.
044100     PERFORM 1600-PRINT-DATA-QUALITY-SECTION THRU 1600-EXIT.
044200     PERFORM 8000-READ-MISSION-FILE THRU 8000-EXIT.
044300     PERFORM 2000-PROCESS-MISSION THRU 2000-EXIT
044400         UNTIL END-OF-MISSION-FILE.
044500     PERFORM 7000-PRINT-RUN-TOTALS THRU 7000-EXIT.
044600     PERFORM 3000-CLOSE-FILES THRU 3000-EXIT.
044700     GOBACK.
044800*---------------------------------------------------------------*
044900 1000-OPEN-FILES.
045000*---------------------------------------------------------------*
045100     OPEN INPUT  MISSION-FILE.
045200     OPEN OUTPUT REPORT-FILE.
045300     ACCEPT WS-CURRENT-DATE-8 FROM DATE YYYYMMDD.
045400     MOVE WS-CURRENT-MONTH           TO HL1-MONTH-OUT.
045500     MOVE WS-CURRENT-DAY              TO HL1-DAY-OUT.
045600     MOVE WS-CURRENT-YEAR               TO HL1-YEAR-OUT.
045700 1000-EXIT.
045800     EXIT.
045900*---------------------------------------------------------------*
046000 1500-CALL-DATA-ACQUISITION.
046100*---------------------------------------------------------------*
046200     CALL 'DACQ' USING WS-DQ-IMPORT-COUNT, WS-DQ-REJECT-COUNT,
046300         WS-DQ-RE-CLAMP-CT, WS-DQ-FM-CLAMP-CT, WS-DQ-COMP-COUNT,
046400         WS-DQ-COMP-TABLE.
046500 1500-EXIT.
046600     EXIT.
046700*---------------------------------------------------------------*
046800* PRINT THE DATA-QUALITY / COMPLETENESS SECTION - THIS ONE IS
046900* GLOBAL ACROSS ALL MISSIONS (DACQ HAS NO MISSION KEY OF ITS
047000* OWN), SO IT GETS ITS OWN HEADING PAGE AHEAD OF THE PER-MISSION
047100* PAGES RATHER THAN BEING REPEATED ON EVERY MISSION'S PAGE.
047200*---------------------------------------------------------------*
047300 1600-PRINT-DATA-QUALITY-SECTION.
047400*---------------------------------------------------------------*
047500     MOVE 0                          TO HL2-MISSION-ID.
047600     MOVE 'DATA-ACQUISITION / VALIDATION SUMMARY' TO
047700         HL2-MISSION-NAME.
047800     MOVE 99                         TO LINE-COUNT.
047900     MOVE 'DATA-ACQUISITION / VALIDATION SUMMARY' TO DLT-TEXT.
048000     PERFORM 9010-PRINT-TITLE-LINE THRU 9010-EXIT.
048100     MOVE 'RECORDS IMPORTED' TO DLV-LABEL.
048200     MOVE WS-DQ-IMPORT-COUNT TO DLV-VALUE.
048300     PERFORM 9020-PRINT-LABEL-VAL-LINE THRU 9020-EXIT.
048400     MOVE 'RECORDS REJECTED' TO DLV-LABEL.
048500     MOVE WS-DQ-REJECT-COUNT TO DLV-VALUE.
048600     PERFORM 9020-PRINT-LABEL-VAL-LINE THRU 9020-EXIT.
048700     MOVE 'RISK-EVENT L/S RANGE CLAMPS' TO DLV-LABEL.
048800     MOVE WS-DQ-RE-CLAMP-CT TO DLV-VALUE.
048900     PERFORM 9020-PRINT-LABEL-VAL-LINE THRU 9020-EXIT.
049000     MOVE 'FMEA S/O/D RANGE CLAMPS' TO DLV-LABEL.
049100     MOVE WS-DQ-FM-CLAMP-CT TO DLV-VALUE.
049200     PERFORM 9020-PRINT-LABEL-VAL-LINE THRU 9020-EXIT.
049300     MOVE 'MISSION  MISSION-NAME                  EVT  ITM'
049400         TO DLT-TEXT.
049500     PERFORM 9010-PRINT-TITLE-LINE THRU 9010-EXIT.
049600     MOVE '  COVG%  FLAGS' TO DLT-TEXT.
049700     PERFORM 9010-PRINT-TITLE-LINE THRU 9010-EXIT.
049800     PERFORM 1610-ONE-COMPLETENESS-LINE THRU 1610-EXIT
049900         VARYING WS-SUBSCRIPT FROM 1 BY 1
050000         UNTIL WS-SUBSCRIPT > WS-DQ-COMP-COUNT.
050100 1600-EXIT.
050200     EXIT.
050300*---------------------------------------------------------------*
050400 1610-ONE-COMPLETENESS-LINE.
050500*---------------------------------------------------------------*
050600     MOVE DQCT-MISSION-ID (WS-SUBSCRIPT)   TO DCO-ID.
050700     MOVE DQCT-MISSION-NAME (WS-SUBSCRIPT)  TO DCO-NAME.
050800     MOVE DQCT-EVENT-CT (WS-SUBSCRIPT)       TO DCO-EVT-CT.
050900     MOVE DQCT-ITEM-CT (WS-SUBSCRIPT)         TO DCO-ITM-CT.
051000     MOVE DQCT-COVERAGE-PCT (WS-SUBSCRIPT)     TO DCO-COVERAGE.
051100     MOVE SPACE                               TO WS-FLAG-TEXT.
051200     MOVE 1                                   TO WS-FLAG-PTR.
051300     IF DQCT-LOW-COV-SW (WS-SUBSCRIPT) = 'Y'
051400         STRING 'LOW-COV ' DELIMITED BY SIZE
051500             INTO WS-FLAG-TEXT
051600             WITH POINTER WS-FLAG-PTR.
051700     IF DQCT-ZERO-EVT-SW (WS-SUBSCRIPT) = 'Y'
051800         STRING 'ZERO-EVT ' DELIMITED BY SIZE
051900             INTO WS-FLAG-TEXT
052000             WITH POINTER WS-FLAG-PTR.
052100     IF DQCT-ZERO-ITEM-SW (WS-SUBSCRIPT) = 'Y'
052200         STRING 'ZERO-ITM ' DELIMITED BY SIZE
052300             INTO WS-FLAG-TEXT
052400             WITH POINTER WS-FLAG-PTR.
052500     IF DQCT-COMPLETE-SW (WS-SUBSCRIPT) = 'Y'
052600         STRING 'COMPLETE' DELIMITED BY SIZE
052700             INTO WS-FLAG-TEXT
052800             WITH POINTER WS-FLAG-PTR.
052900     MOVE WS-FLAG-TEXT                        TO DCO-FLAGS.
053000     MOVE DETAIL-LINE-COMP                    TO NEXT-REPORT-LINE.
053100     PERFORM 9000-PRINT-REPORT-LINE THRU 9000-EXIT.
053200 1610-EXIT.
053300     EXIT.
053400*---------------------------------------------------------------*
053500* DRIVE ALL SEVEN ANALYTIC MODELS FOR ONE MISSION AND PRINT ITS
053600* PAGE(S) OF THE CONSOLIDATED REPORT.
053700*---------------------------------------------------------------*
053800 2000-PROCESS-MISSION.
053900*---------------------------------------------------------------*
054000     MOVE MISSION-ID                TO WS-MISSION-KEY.
054100     MOVE 99                        TO LINE-COUNT.
054200     MOVE MISSION-ID                TO HL2-MISSION-ID.
054300     MOVE MISSION-NAME              TO HL2-MISSION-NAME.
054400     CALL 'FUSION' USING WS-MISSION-KEY, WS-FU-DIST-COUNTS,
054500         WS-FU-RULE-COUNT, WS-FU-RULE-TABLE,
054600         WS-FU-DATASET-COUNT, WS-FU-DATASET-TABLE.
054700     CALL 'RISKMTX' USING WS-MISSION-KEY, WS-TOP-N,
054800         WS-RK-RESULTS, WS-RK-MATRIX-CELLS, WS-RK-TOP-N-TABLE,
054900         WS-RK-TOP-N-FILLED, WS-RK-SENS-TABLE,
055000         WS-RK-SENS-FILLED.
055100     CALL 'FMEASCR' USING WS-MISSION-KEY, WS-TOP-N,
055200         WS-FS-RESULTS, WS-FS-TOP-N-TABLE, WS-FS-TOP-N-FILLED,
055300         WS-FS-SENS-TABLE, WS-FS-SENS-FILLED.
055400     CALL 'FTAENG' USING WS-MISSION-KEY, WS-TOP-N,
055500         WS-FE-RESULTS, WS-FE-NODE-COUNT, WS-FE-NODE-TABLE,
055600         WS-FE-SENS-TOP-TABLE, WS-FE-SENS-TOP-FILLED.
055700     CALL 'AHPSCR' USING WS-MISSION-KEY, WS-TOP-N,
055800         WS-AP-RESULTS, WS-AP-INDIC-COUNT, WS-AP-INDIC-TABLE,
055900         WS-AP-TOP-N-TABLE, WS-AP-TOP-N-FILLED.
056000     CALL 'MONTCARL' USING WS-MISSION-KEY, WS-MC-N-SAMPLES,
056100         WS-MC-SEED, WS-MC-RM-GLOBAL, WS-MC-RM-EVENT-COUNT,
056200         WS-MC-RM-EVENT-TABLE, WS-MC-FM-GLOBAL,
056300         WS-MC-FM-ITEM-COUNT, WS-MC-FM-ITEM-TABLE,
056400         WS-MC-AH-GLOBAL.
056500     PERFORM 2100-PRINT-RISKMTX-SECTION THRU 2100-EXIT.
056600     PERFORM 2200-PRINT-FMEASCR-SECTION THRU 2200-EXIT.
056700     PERFORM 2300-PRINT-FTAENG-SECTION THRU 2300-EXIT.
056800     PERFORM 2400-PRINT-AHPSCR-SECTION THRU 2400-EXIT.
056900     PERFORM 2500-PRINT-MONTCARL-SECTION THRU 2500-EXIT.
057000     PERFORM 2600-PRINT-RECOMMENDATIONS THRU 2600-EXIT.
057100     ADD 1                           TO WS-MISSIONS-PROCESSED.
057200     PERFORM 8000-READ-MISSION-FILE THRU 8000-EXIT.
057300 2000-EXIT.
057400     EXIT.
057500*---------------------------------------------------------------*
057600 2100-PRINT-RISKMTX-SECTION.
057700*---------------------------------------------------------------*
057800     MOVE 'RISK-MATRIX SUMMARY'       TO DLT-TEXT.
057900     PERFORM 9010-PRINT-TITLE-LINE THRU 9010-EXIT.
058000     MOVE 'EVENT COUNT'               TO DLV-LABEL.
058100     MOVE WS-RK-EVENT-COUNT           TO DLV-VALUE.
058200     PERFORM 9020-PRINT-LABEL-VAL-LINE THRU 9020-EXIT.
058300     MOVE 'TOTAL RISK'                TO DLV-LABEL.
058400     MOVE WS-RK-TOTAL-RISK            TO DLV-VALUE.
058500     PERFORM 9020-PRINT-LABEL-VAL-LINE THRU 9020-EXIT.
058600     MOVE 'AVERAGE RISK'              TO DLV-LABEL.
058700     MOVE WS-RK-AVG-RISK              TO DLV-VALUE.
058800     PERFORM 9020-PRINT-LABEL-VAL-LINE THRU 9020-EXIT.
058900     MOVE 'LOW / MEDIUM / HIGH / EXTREME COUNTS' TO DLV-LABEL.
059000     MOVE WS-RK-CNT-LOW               TO DLV-VALUE.
059100     PERFORM 9020-PRINT-LABEL-VAL-LINE THRU 9020-EXIT.
059200     MOVE 'TOP-N RISK EVENTS'         TO DLT-TEXT.
059300     PERFORM 9010-PRINT-TITLE-LINE THRU 9010-EXIT.
059400     PERFORM 2110-ONE-RISKMTX-TOPN THRU 2110-EXIT
059500         VARYING WS-SUBSCRIPT FROM 1 BY 1
059600         UNTIL WS-SUBSCRIPT > WS-RK-TOP-N-FILLED.
059700     MOVE 'RISK-MATRIX SENSITIVITY (OAT)' TO DLT-TEXT.
059800     PERFORM 9010-PRINT-TITLE-LINE THRU 9010-EXIT.
059900     PERFORM 2120-ONE-RISKMTX-SENS THRU 2120-EXIT
060000         VARYING WS-SUBSCRIPT FROM 1 BY 1
060100         UNTIL WS-SUBSCRIPT > WS-RK-SENS-FILLED.
060200 2100-EXIT.
060300     EXIT.
060400*---------------------------------------------------------------*
060500 2110-ONE-RISKMTX-TOPN.
060600*---------------------------------------------------------------*
060700     MOVE RKTN-RANK (WS-SUBSCRIPT)    TO DTN-RANK.
060800     MOVE RKTN-ID (WS-SUBSCRIPT)      TO DTN-ID.
060900     MOVE RKTN-NAME (WS-SUBSCRIPT)    TO DTN-NAME.
061000     MOVE RKTN-SCORE (WS-SUBSCRIPT)   TO DTN-SCORE.
061100     MOVE RKTN-LEVEL (WS-SUBSCRIPT)   TO DTN-LEVEL.
061200     MOVE DETAIL-LINE-TOPN            TO NEXT-REPORT-LINE.
061300     PERFORM 9000-PRINT-REPORT-LINE THRU 9000-EXIT.
061400 2110-EXIT.
061500     EXIT.
061600*---------------------------------------------------------------*
061700 2120-ONE-RISKMTX-SENS.
061800*---------------------------------------------------------------*
061900     MOVE RKSE-NAME (WS-SUBSCRIPT)    TO DSE-NAME.
062000     MOVE RKSE-MINUS (WS-SUBSCRIPT)   TO DSE-MINUS.
062100     MOVE RKSE-PLUS (WS-SUBSCRIPT)    TO DSE-PLUS.
062200     MOVE RKSE-IMPACT (WS-SUBSCRIPT)  TO DSE-IMPACT.
062300     MOVE DETAIL-LINE-SENS            TO NEXT-REPORT-LINE.
062400     PERFORM 9000-PRINT-REPORT-LINE THRU 9000-EXIT.
062500 2120-EXIT.
062600     EXIT.
062700*---------------------------------------------------------------*
062800 2200-PRINT-FMEASCR-SECTION.
062900*---------------------------------------------------------------*
063000     MOVE 'FMEA SUMMARY'              TO DLT-TEXT.
063100     PERFORM 9010-PRINT-TITLE-LINE THRU 9010-EXIT.
063200     MOVE 'ITEM COUNT'                TO DLV-LABEL.
063300     MOVE WS-FS-ITEM-COUNT            TO DLV-VALUE.
063400     PERFORM 9020-PRINT-LABEL-VAL-LINE THRU 9020-EXIT.
063500     MOVE 'TOTAL RPN'                 TO DLV-LABEL.
063600     MOVE WS-FS-TOTAL-RPN             TO DLV-VALUE.
063700     PERFORM 9020-PRINT-LABEL-VAL-LINE THRU 9020-EXIT.
063800     MOVE 'AVERAGE RPN'               TO DLV-LABEL.
063900     MOVE WS-FS-AVG-RPN               TO DLV-VALUE.
064000     PERFORM 9020-PRINT-LABEL-VAL-LINE THRU 9020-EXIT.
064100     MOVE 'HIGH-O / HIGH-D ITEM COUNTS' TO DLV-LABEL.
064200     MOVE WS-FS-CNT-HIGH-O            TO DLV-VALUE.
064300     PERFORM 9020-PRINT-LABEL-VAL-LINE THRU 9020-EXIT.
064400     MOVE 'TOP-N FMEA ITEMS'          TO DLT-TEXT.
064500     PERFORM 9010-PRINT-TITLE-LINE THRU 9010-EXIT.
064600     PERFORM 2210-ONE-FMEASCR-TOPN THRU 2210-EXIT
064700         VARYING WS-SUBSCRIPT FROM 1 BY 1
064800         UNTIL WS-SUBSCRIPT > WS-FS-TOP-N-FILLED.
064900     MOVE 'FMEA SENSITIVITY (OAT)'    TO DLT-TEXT.
065000     PERFORM 9010-PRINT-TITLE-LINE THRU 9010-EXIT.
065100     PERFORM 2220-ONE-FMEASCR-SENS THRU 2220-EXIT
065200         VARYING WS-SUBSCRIPT FROM 1 BY 1
065300         UNTIL WS-SUBSCRIPT > WS-FS-SENS-FILLED.
065400 2200-EXIT.
065500     EXIT.
065600*---------------------------------------------------------------*
065700 2210-ONE-FMEASCR-TOPN.
065800*---------------------------------------------------------------*
065900     MOVE FSTN-RANK (WS-SUBSCRIPT)    TO DTN-RANK.
066000     MOVE FSTN-ID (WS-SUBSCRIPT)      TO DTN-ID.
066100     MOVE FSTN-FAILMODE (WS-SUBSCRIPT) TO DTN-NAME.
066200     MOVE FSTN-RPN (WS-SUBSCRIPT)     TO DTN-SCORE.
066300     MOVE FSTN-LEVEL (WS-SUBSCRIPT)   TO DTN-LEVEL.
066400     MOVE DETAIL-LINE-TOPN            TO NEXT-REPORT-LINE.
066500     PERFORM 9000-PRINT-REPORT-LINE THRU 9000-EXIT.
066600 2210-EXIT.
066700     EXIT.
066800*---------------------------------------------------------------*
066900 2220-ONE-FMEASCR-SENS.
067000*---------------------------------------------------------------*
067100     MOVE FSSE-NAME (WS-SUBSCRIPT)    TO DSE-NAME.
067200     MOVE FSSE-MINUS (WS-SUBSCRIPT)   TO DSE-MINUS.
067300     MOVE FSSE-PLUS (WS-SUBSCRIPT)    TO DSE-PLUS.
067400     MOVE FSSE-IMPACT (WS-SUBSCRIPT)  TO DSE-IMPACT.
067500     MOVE DETAIL-LINE-SENS            TO NEXT-REPORT-LINE.
067600     PERFORM 9000-PRINT-REPORT-LINE THRU 9000-EXIT.
067700 2220-EXIT.
067800     EXIT.
067900*---------------------------------------------------------------*
068000 2300-PRINT-FTAENG-SECTION.
068100*---------------------------------------------------------------*
068200     MOVE 'FAULT TREE ANALYSIS SUMMARY' TO DLT-TEXT.
068300     PERFORM 9010-PRINT-TITLE-LINE THRU 9010-EXIT.
068400     MOVE 'TOP-NODE PROBABILITY'      TO DLV-LABEL.
068500     MOVE WS-FE-TOP-PROB              TO DLV-VALUE.
068600     PERFORM 9020-PRINT-LABEL-VAL-LINE THRU 9020-EXIT.
068700     MOVE 'TOP-NODE SCORE'            TO DLV-LABEL.
068800     MOVE WS-FE-TOP-SCORE             TO DLV-VALUE.
068900     PERFORM 9020-PRINT-LABEL-VAL-LINE THRU 9020-EXIT.
069000     MOVE 'TOP-NODE LEVEL'            TO DLV-LABEL.
069100     MOVE WS-FE-TOP-LEVEL             TO DLV-VALUE.
069200     PERFORM 9020-PRINT-LABEL-VAL-LINE THRU 9020-EXIT.
069300     MOVE 'TOP BASIC-EVENT SENSITIVITY DRIVERS' TO DLT-TEXT.
069400     PERFORM 9010-PRINT-TITLE-LINE THRU 9010-EXIT.
069500     PERFORM 2310-ONE-FTAENG-SENS THRU 2310-EXIT
069600         VARYING WS-SUBSCRIPT FROM 1 BY 1
069700         UNTIL WS-SUBSCRIPT > WS-FE-SENS-TOP-FILLED.
069800 2300-EXIT.
069900     EXIT.
070000*---------------------------------------------------------------*
070100 2310-ONE-FTAENG-SENS.
070200*---------------------------------------------------------------*
070300     MOVE FEST-NAME (WS-SUBSCRIPT)    TO DSE-NAME.
070400     MOVE ZERO                        TO DSE-MINUS.
070500     MOVE ZERO                        TO DSE-PLUS.
070600     MOVE FEST-IMPACT (WS-SUBSCRIPT)  TO DSE-IMPACT.
070700     MOVE DETAIL-LINE-SENS            TO NEXT-REPORT-LINE.
070800     PERFORM 9000-PRINT-REPORT-LINE THRU 9000-EXIT.
070900 2310-EXIT.
071000     EXIT.
071100*---------------------------------------------------------------*
071200 2400-PRINT-AHPSCR-SECTION.
071300*---------------------------------------------------------------*
071400     MOVE 'AHP-IMPROVED COMPOSITE SCORE' TO DLT-TEXT.
071500     PERFORM 9010-PRINT-TITLE-LINE THRU 9010-EXIT.
071600     MOVE 'COMPOSITE SCORE'           TO DLV-LABEL.
071700     MOVE WS-AP-COMPOSITE-SCORE       TO DLV-VALUE.
071800     PERFORM 9020-PRINT-LABEL-VAL-LINE THRU 9020-EXIT.
071900     MOVE 'SCORE LEVEL'               TO DLV-LABEL.
072000     MOVE WS-AP-SCORE-LEVEL           TO DLV-VALUE.
072100     PERFORM 9020-PRINT-LABEL-VAL-LINE THRU 9020-EXIT.
072200     MOVE 'WEIGHT-SUM CHECK'          TO DLV-LABEL.
072300     MOVE WS-AP-WEIGHT-SUM-CHECK      TO DLV-VALUE.
072400     PERFORM 9020-PRINT-LABEL-VAL-LINE THRU 9020-EXIT.
072500     MOVE 'TOP CONTRIBUTING INDICATORS' TO DLT-TEXT.
072600     PERFORM 9010-PRINT-TITLE-LINE THRU 9010-EXIT.
072700     PERFORM 2410-ONE-AHPSCR-TOPN THRU 2410-EXIT
072800         VARYING WS-SUBSCRIPT FROM 1 BY 1
072900         UNTIL WS-SUBSCRIPT > WS-AP-TOP-N-FILLED.
073000     MOVE 'AHP PER-INDICATOR DETAIL'   TO DLT-TEXT.
073100     PERFORM 9010-PRINT-TITLE-LINE THRU 9010-EXIT.
073200     PERFORM 2420-ONE-AHPSCR-INDIC THRU 2420-EXIT
073300         VARYING WS-SUBSCRIPT FROM 1 BY 1
073400         UNTIL WS-SUBSCRIPT > WS-AP-INDIC-COUNT.
073500 2400-EXIT.
073600     EXIT.
073700*---------------------------------------------------------------*
073800 2410-ONE-AHPSCR-TOPN.
073900*---------------------------------------------------------------*
074000     MOVE APTN-RANK (WS-SUBSCRIPT)    TO DTN-RANK.
074100     MOVE APTN-ID (WS-SUBSCRIPT)      TO DTN-ID.
074200     MOVE APTN-NAME (WS-SUBSCRIPT)    TO DTN-NAME.
074300     MOVE APTN-CONTRIB (WS-SUBSCRIPT) TO DTN-SCORE.
074400     MOVE SPACE                       TO DTN-LEVEL.
074500     MOVE DETAIL-LINE-TOPN            TO NEXT-REPORT-LINE.
074600     PERFORM 9000-PRINT-REPORT-LINE THRU 9000-EXIT.
074700 2410-EXIT.
074800     EXIT.
074900 2420-ONE-AHPSCR-INDIC.
075000*---------------------------------------------------------------*
075100     MOVE API-NAME (WS-SUBSCRIPT)     TO DAI-NAME.
075200     MOVE API-VALUE (WS-SUBSCRIPT)    TO DAI-VALUE.
075300     MOVE API-Z (WS-SUBSCRIPT)        TO DAI-Z.
075400     MOVE API-CORR (WS-SUBSCRIPT)     TO DAI-CORR.
075500     MOVE API-WPRIME (WS-SUBSCRIPT)   TO DAI-WPRIME.
075600     MOVE API-RISK (WS-SUBSCRIPT)     TO DAI-RISK.
075700     MOVE API-CONTRIB (WS-SUBSCRIPT)  TO DAI-CONTRIB.
075800     MOVE DETAIL-LINE-AP-INDIC        TO NEXT-REPORT-LINE.
075900     PERFORM 9000-PRINT-REPORT-LINE THRU 9000-EXIT.
076000 2420-EXIT.
076100     EXIT.
076200*---------------------------------------------------------------*
076300 2500-PRINT-MONTCARL-SECTION.
076400*---------------------------------------------------------------*
076500     MOVE 'MONTE-CARLO SUMMARY'       TO DLT-TEXT.
076600     PERFORM 9010-PRINT-TITLE-LINE THRU 9010-EXIT.
076700     MOVE 'RISK-MATRIX MEAN / P90 / PROB-HIGH' TO DLV-LABEL.
076800     MOVE WS-MC-RM-MEAN               TO DLV-VALUE.
076900     PERFORM 9020-PRINT-LABEL-VAL-LINE THRU 9020-EXIT.
077000     MOVE 'FMEA MEAN / P90 / PROB-HIGH' TO DLV-LABEL.
077100     MOVE WS-MC-FM-MEAN               TO DLV-VALUE.
077200     PERFORM 9020-PRINT-LABEL-VAL-LINE THRU 9020-EXIT.
077300     MOVE 'AHP MEAN / PROB-HIGH / PROB-EXTREME' TO DLV-LABEL.
077400     MOVE WS-MC-AH-MEAN               TO DLV-VALUE.
077500     PERFORM 9020-PRINT-LABEL-VAL-LINE THRU 9020-EXIT.
077600 2500-EXIT.
077700     EXIT.
077800*---------------------------------------------------------------*
077900* RECOMMENDATIONS BLOCK - BUSINESS RULE 16.  EXTREME/HIGH COUNTS
078000* DRIVE THE RISK-MATRIX AND FMEA ADVISORIES; FTA AND AHP AND
078100* MONTE-CARLO ADVISORIES ARE KEYED OFF THEIR OWN LEVELS/RATES.
078200*---------------------------------------------------------------*
078300 2600-PRINT-RECOMMENDATIONS.
078400*---------------------------------------------------------------*
078500     MOVE 'RECOMMENDATIONS'           TO DLT-TEXT.
078600     PERFORM 9010-PRINT-TITLE-LINE THRU 9010-EXIT.
078700     IF WS-RK-CNT-EXTREME > 0
078800         MOVE 'RISK MATRIX - URGENT: EXTREME-LEVEL EVENTS '
078900           & 'PRESENT - SEE TOP-N TABLE ABOVE.'
079000           TO DRC-TEXT
079100         PERFORM 9030-PRINT-RECOMM-LINE THRU 9030-EXIT
079200     ELSE
079300         IF WS-RK-CNT-HIGH > 0
079400             MOVE 'RISK MATRIX - ADVISORY: HIGH-LEVEL EVENTS '
079500               & 'PRESENT - REVIEW TOP-N TABLE ABOVE.'
079600               TO DRC-TEXT
079700             PERFORM 9030-PRINT-RECOMM-LINE THRU 9030-EXIT
079800         ELSE
079900             MOVE 'RISK MATRIX - STATUS GOOD, NO HIGH OR '
080000               & 'EXTREME EVENTS THIS MISSION.'
080100               TO DRC-TEXT
080200             PERFORM 9030-PRINT-RECOMM-LINE THRU 9030-EXIT.
080300     IF WS-FS-CNT-HIGH-O > 0
080400         MOVE 'FMEA - PROCESS-IMPROVEMENT ADVISORY: ONE OR '
080500           & 'MORE TOP ITEMS HAVE OCCURRENCE RATING 7 OR '
080600           & 'ABOVE.'
080700           TO DRC-TEXT
080800         PERFORM 9030-PRINT-RECOMM-LINE THRU 9030-EXIT.
080900     IF WS-FS-CNT-HIGH-D > 0
081000         MOVE 'FMEA - DETECTION ADVISORY: ONE OR MORE TOP '
081100           & 'ITEMS HAVE DETECTION RATING 7 OR ABOVE.'
081200           TO DRC-TEXT
081300         PERFORM 9030-PRINT-RECOMM-LINE THRU 9030-EXIT.
081400     IF WS-FE-TOP-LEVEL = 'HIGH   ' OR WS-FE-TOP-LEVEL =
081500         'EXTREME'
081600         MOVE 'FTA - ADVISORY: TOP-EVENT RISK LEVEL IS HIGH '
081700           & 'OR EXTREME - REVIEW TOP SENSITIVITY DRIVERS.'
081800           TO DRC-TEXT
081900         PERFORM 9030-PRINT-RECOMM-LINE THRU 9030-EXIT.
082000     IF WS-AP-SCORE-LEVEL = 'HIGH   ' OR WS-AP-SCORE-LEVEL =
082100         'EXTREME'
082200         MOVE 'AHP - EXTRA RISK-MITIGATION MEASURES '
082300           & 'WARRANTED - COMPOSITE SCORE LEVEL IS HIGH OR '
082400           & 'EXTREME.'
082500           TO DRC-TEXT
082600         PERFORM 9030-PRINT-RECOMM-LINE THRU 9030-EXIT.
082700     IF WS-MC-RM-PROBHIGH > .1 OR WS-MC-FM-PROBHIGH > .1
082800         MOVE 'MONTE-CARLO - ADVISORY: SIMULATED PROBABILITY '
082900           & 'OF A HIGH OUTCOME EXCEEDS 10 PERCENT.'
083000           TO DRC-TEXT
083100         PERFORM 9030-PRINT-RECOMM-LINE THRU 9030-EXIT.
083200     IF WS-MC-AH-PROBHIGH > .2
083300         MOVE 'MONTE-CARLO - ADVISORY: SIMULATED AHP SCORE '
083400           & 'EXCEEDS 0.5 MORE THAN 20 PERCENT OF THE TIME.'
083500           TO DRC-TEXT
083600         PERFORM 9030-PRINT-RECOMM-LINE THRU 9030-EXIT.
083700 2600-EXIT.
083800     EXIT.
083900*---------------------------------------------------------------*
084000 3000-CLOSE-FILES.
084100*---------------------------------------------------------------*
084200     CLOSE MISSION-FILE.
084300     CLOSE REPORT-FILE.
084400 3000-EXIT.
084500     EXIT.
084600*---------------------------------------------------------------*
084700 7000-PRINT-RUN-TOTALS.
084800*---------------------------------------------------------------*
084900     MOVE 0                          TO HL2-MISSION-ID.
085000     MOVE 'END-OF-RUN TOTALS'        TO HL2-MISSION-NAME.
085100     MOVE 99                         TO LINE-COUNT.
085200     MOVE 'END-OF-RUN TOTALS'        TO DLT-TEXT.
085300     PERFORM 9010-PRINT-TITLE-LINE THRU 9010-EXIT.
085400     MOVE 'MISSIONS PROCESSED'       TO DLV-LABEL.
085500     MOVE WS-MISSIONS-PROCESSED      TO DLV-VALUE.
085600     PERFORM 9020-PRINT-LABEL-VAL-LINE THRU 9020-EXIT.
085700     MOVE 'DATA-ACQUISITION RECORDS IMPORTED' TO DLV-LABEL.
085800     MOVE WS-DQ-IMPORT-COUNT         TO DLV-VALUE.
085900     PERFORM 9020-PRINT-LABEL-VAL-LINE THRU 9020-EXIT.
086000     MOVE 'DATA-ACQUISITION RECORDS REJECTED' TO DLV-LABEL.
086100     MOVE WS-DQ-REJECT-COUNT         TO DLV-VALUE.
086200     PERFORM 9020-PRINT-LABEL-VAL-LINE THRU 9020-EXIT.
086300 7000-EXIT.
086400     EXIT.
086500*---------------------------------------------------------------*
086600 8000-READ-MISSION-FILE.
086700*---------------------------------------------------------------*
086800     READ MISSION-FILE
086900         AT END MOVE 'Y' TO WS-MISSF-EOF-SW.
087000 8000-EXIT.
087100     EXIT.
087200*---------------------------------------------------------------*
087300 9000-PRINT-REPORT-LINE.
087400*---------------------------------------------------------------*
087500     IF LINE-COUNT GREATER THAN LINES-ON-PAGE
087600         PERFORM 9100-PRINT-HEADING-LINES THRU 9100-EXIT.
087700     MOVE NEXT-REPORT-LINE           TO PRINT-LINE.
087800     PERFORM 9120-WRITE-PRINT-LINE THRU 9120-EXIT.
087900 9000-EXIT.
088000     EXIT.
088100*---------------------------------------------------------------*
088200 9010-PRINT-TITLE-LINE.
088300*---------------------------------------------------------------*
088400     MOVE DETAIL-LINE-TITLE          TO NEXT-REPORT-LINE.
088500     PERFORM 9000-PRINT-REPORT-LINE THRU 9000-EXIT.
088600 9010-EXIT.
088700     EXIT.
088800*---------------------------------------------------------------*
088900 9020-PRINT-LABEL-VAL-LINE.
089000*---------------------------------------------------------------*
089100     MOVE DETAIL-LINE-LABEL-VAL       TO NEXT-REPORT-LINE.
089200     PERFORM 9000-PRINT-REPORT-LINE THRU 9000-EXIT.
089300 9020-EXIT.
089400     EXIT.
089500*---------------------------------------------------------------*
089600 9030-PRINT-RECOMM-LINE.
089700*---------------------------------------------------------------*
089800     MOVE DETAIL-LINE-RECOMM          TO NEXT-REPORT-LINE.
089900     PERFORM 9000-PRINT-REPORT-LINE THRU 9000-EXIT.
090000 9030-EXIT.
090100     EXIT.
090200*---------------------------------------------------------------*
090300 9100-PRINT-HEADING-LINES.
090400*---------------------------------------------------------------*
090500     MOVE PAGE-COUNT                  TO HL1-PAGE-COUNT.
090600     MOVE HEADING-LINE-1               TO PRINT-LINE.
090700     PERFORM 9110-WRITE-TOP-OF-PAGE THRU 9110-EXIT.
090800     MOVE 2                             TO LINE-SPACEING.
090900     MOVE HEADING-LINE-2                 TO PRINT-LINE.
091000     PERFORM 9120-WRITE-PRINT-LINE THRU 9120-EXIT.
091100     ADD  1                               TO PAGE-COUNT.
091200     MOVE 1                                 TO LINE-SPACEING.
091300     MOVE 6                                   TO LINE-COUNT.
091400 9100-EXIT.
091500     EXIT.
091600*---------------------------------------------------------------*
091700 9110-WRITE-TOP-OF-PAGE.
091800*---------------------------------------------------------------*
091900     WRITE PRINT-RECORD
092000         AFTER ADVANCING PAGE.
092100     MOVE SPACE                      TO PRINT-LINE.
092200 9110-EXIT.
092300     EXIT.
092400*---------------------------------------------------------------*
092500 9120-WRITE-PRINT-LINE.
092600*---------------------------------------------------------------*
092700     WRITE PRINT-RECORD
092800         AFTER ADVANCING LINE-SPACEING.
092900     MOVE SPACE                      TO PRINT-LINE.
093000     ADD  1                          TO LINE-COUNT.
093100     MOVE 1                          TO LINE-SPACEING.
093200 9120-EXIT.
093300     EXIT.
