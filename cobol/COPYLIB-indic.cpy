000100*---------------------------------------------------------------*
000200* COPYLIB-INDIC
000300* QUANTITATIVE SAFETY-INDICATOR RECORD - GROUPED BY MISSION-ID.
000400* 100 BYTES, LINE SEQUENTIAL.  IN-P1..IN-P3 CARRY THE
000500* DISTRIBUTION PARAMETERS KEYED OFF IN-DIST-TYPE (SEE
000600* CBL-FUSION.CBL FOR THE MU/SIGMA DERIVATION RULES PER TYPE).
000700*---------------------------------------------------------------*
000800 01  INDICATOR-RECORD.
000900     05  IN-ID                        PIC 9(04).
001000     05  IN-MISSION                   PIC 9(04).
001100     05  IN-NAME                      PIC X(30).
001200     05  IN-VALUE                     PIC S9(07)V9(04).
001300     05  IN-WEIGHT                    PIC 9(01)V9(04).
001400     05  IN-DIST-TYPE                 PIC X(10).
001500     05  IN-DIST-PARMS.
001600         10  IN-P1                    PIC S9(07)V9(04).
001700         10  IN-P2                    PIC S9(07)V9(04).
001800         10  IN-P3                    PIC S9(07)V9(04).
001900     05  FILLER                       PIC X(03).
