000100*---------------------------------------------------------------*
000200* COPYLIB-FUSRULE
000300* FUSION-RULE DEFINITION RECORD - TELLS CBL-FUSION.CBL HOW TO
000400* COMBINE TWO OR MORE RAW INDICATORS INTO ONE SYNTHETIC (FUSED)
000500* INDICATOR.  UP TO 5 INPUT INDICATOR IDS PER RULE, WITH AN
000600* OPTIONAL PARALLEL WEIGHT LIST USED ONLY BY THE WEIGHTED-SUM
000700* METHOD.  100 BYTES, LINE SEQUENTIAL.
000800*---------------------------------------------------------------*
000900 01  FUSION-RULE-RECORD.
001000     05  FR-ID                        PIC 9(04).
001100     05  FR-MISSION                   PIC 9(04).
001200     05  FR-NAME                      PIC X(30).
001300     05  FR-METHOD                    PIC X(12).
001400     05  FR-INPUT-CT                  PIC 9(01).
001500     05  FR-INPUTS.
001600         10  FR-INPUT-ENTRY OCCURS 5 TIMES.
001700             15  FR-INPUT-ID          PIC 9(04).
001800             15  FR-INPUT-WEIGHT      PIC 9(01)V9(04).
001900     05  FILLER                       PIC X(19).
