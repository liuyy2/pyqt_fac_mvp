000100*---------------------------------------------------------------*
000200* COPYLIB-SCORFMA
000300* SCORED-FMEA OUTPUT RECORD - FMEA-ITEM FIELDS PLUS THE
000400* COMPUTED RPN AND RPN-LEVEL BAND.  WRITTEN BY CBL-FMEASCR.CBL.
000500*---------------------------------------------------------------*
000600 01  SCORED-FMEA-RECORD.
000700     05  SF-ID                        PIC 9(04).
000800     05  SF-MISSION                   PIC 9(04).
000900     05  SF-SYSTEM                    PIC X(20).
001000     05  SF-FAILMODE                  PIC X(30).
001100     05  SF-EFFECT                    PIC X(30).
001200     05  SF-CAUSE                     PIC X(30).
001300     05  SF-CONTROL                   PIC X(30).
001400     05  SF-SOD-GROUP.
001500         10  SF-S                     PIC 9(02).
001600         10  SF-O                     PIC 9(02).
001700         10  SF-D                     PIC 9(02).
001800     05  SF-RPN                       PIC 9(04).
001900     05  SF-RPN-LEVEL                 PIC X(07).
002000     05  FILLER                       PIC X(03).
