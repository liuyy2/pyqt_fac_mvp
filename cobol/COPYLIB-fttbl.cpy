000100*---------------------------------------------------------------*
000200* COPYLIB-FTTBL
000300* FAULT-TREE NODE/EDGE TABLES PASSED ON THE CALL INTERFACE
000400* BETWEEN CBL-FTAENG.CBL AND CBL-FTACALC.CBL.  FT-NODE-COUNT
000500* AND FT-EDGE-COUNT (DECLARED BY THE CALLER, NOT HERE) DRIVE
000600* THE OCCURS DEPENDING ON CLAUSES.
000700*---------------------------------------------------------------*
000800 01  FT-NODE-TABLE.
000900     02  FT-NODE-ENTRY OCCURS 1 TO 300 TIMES
001000         DEPENDING ON FT-NODE-COUNT.
001100         05  FTE-ID                   PIC 9(04).
001200         05  FTE-NAME                 PIC X(30).
001300         05  FTE-TYPE                 PIC X(12).
001400         05  FTE-GATE                 PIC X(03).
001500         05  FTE-PROB                 PIC V9(08).
001600         05  FTE-SEVERITY             PIC 9(01).
001700         05  FTE-COMPUTED-PROB        PIC V9(08).
001800         05  FTE-DONE-SW              PIC X(01).
001900             88  FTE-DONE                    VALUE 'Y'.
002000*---------------------------------------------------------------*
002100 01  FT-EDGE-TABLE.
002200     02  FT-EDGE-ENTRY OCCURS 1 TO 600 TIMES
002300         DEPENDING ON FT-EDGE-COUNT.
002400         05  FTG-PARENT               PIC 9(04).
002500         05  FTG-CHILD                PIC 9(04).
